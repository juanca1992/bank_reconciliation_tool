000100******************************************************************
000200*    WSMATCH.CPY                                                 *
000300*    LAYOUT DO RESULTADO DA CONCILIACAO - SAIDA DO RECON05 NOS   *
000400*    ARQUIVOS MATCHED-OUT (STATUS "BOTH  ") E PENDING-OUT        *
000500*    (STATUS "LEDGER" OU "STMT  "), E ENTRADA DO RELATORIO       *
000600*    RECON-RPT GERADO PELO RECON06.                              *
000700*                                                                 *
000800*    HISTORICO DE ALTERACOES                                     *
000900*    DD/MM/AA  INIC  CHAM       DESCRICAO                        *
001000*    02/02/96  RFM   -          LAYOUT ORIGINAL                  *
001100*    29/01/99  RFM   CH-Y10     RESERVA PARA EXPANSAO FUTURA     *
001200******************************************************************
001300 01  MATCH-RESULT-REG.
001400     03  MR-MOVEMENT                 PIC S9(13)V99.
001500     03  MR-LED-DATE                 PIC 9(08).
001600     03  MR-LED-DATE-R  REDEFINES MR-LED-DATE.
001700         05  MR-LED-DATE-AAAA        PIC 9(04).
001800         05  MR-LED-DATE-MM          PIC 9(02).
001900         05  MR-LED-DATE-DD          PIC 9(02).
002000     03  MR-DOCUMENT                 PIC X(20).
002100     03  MR-LED-DESC                 PIC X(40).
002200     03  MR-DEBIT                    PIC S9(13)V99.
002300     03  MR-CREDIT                   PIC S9(13)V99.
002400     03  MR-STMT-DATE                PIC 9(08).
002500     03  MR-STMT-DESC                PIC X(40).
002600     03  MR-STATUS                   PIC X(10).
002700     03  FILLER                      PIC X(06).
