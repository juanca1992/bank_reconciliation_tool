000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RECON06.
000300 AUTHOR.        ROGERIO-MACHADO.
000400 INSTALLATION.  ELDORADO SISTEMAS - SAPUCAIA DO SUL.
000500 DATE-WRITTEN.  10/06/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DEPARTAMENTO FINANCEIRO.
000800******************************************************************
000900*    RECON06 - RELATORIO DE CONCILIACAO BANCARIA (RECON-RPT)     *
001000*                                                                 *
001100*    IMPRIME OS LANCAMENTOS CASADOS PELO RECON05 (MATCHED-OUT),   *
001200*    OS PENDENTES DO RAZAO E DO EXTRATO (PENDING-OUT, DUAS        *
001300*    PASSADAS PELO MESMO ARQUIVO - UMA PARA CADA LADO) E O        *
001400*    RODAPE DE CONTROLE COM CONTAGENS/SOMAS DE CADA SECAO MAIS OS *
001500*    CONTADORES DE LEITURA/DESCARTE DAS CARGAS RECON01 E RECON02, *
001600*    RECUPERADOS DO ARQUIVO DE TOTAIS (CONTROL-TOT) SEM PRECISAR  *
001700*    RELER OS ARQUIVOS ORIGINAIS DE ENTRADA.                      *
001800*                                                                 *
001900*    HISTORICO DE ALTERACOES                                     *
002000*    DD/MM/AA  INIC  CHAM       DESCRICAO                        *
002100*    10/06/91  RFM   -          PROGRAMA ORIGINAL - CASADOS X     *
002200*                               PENDENTES EM UMA SO LISTAGEM      *
002300*    14/02/95  RFM   CH-140     SEPARACAO EM TRES SECOES (CASADOS,*
002400*                               PENDENTES RAZAO, PENDENTES        *
002500*                               EXTRATO), CADA UMA COM CABECALHO  *
002600*    22/08/97  CAB   CH-249     RODAPE PASSA A SOMAR OS VALORES   *
002700*                               DE CADA SECAO, NAO SO CONTAR      *
002800*    28/01/99  JVN   CH-Y2K-10  DATA DO CABECALHO CALCULADA COM   *
002900*                               SECULO (AAAA), NAO MAIS 2 DIGITOS *
003000*    03/02/99  JVN   CH-Y2K-11  RODAPE PASSA A LER CONTROL-TOT E   *
003100*                               IMPRIMIR OS CONTADORES DO RECON01  *
003200*                               E DO RECON02 (LIDOS/DESCARTADOS/   *
003300*                               GRAVADOS DE CADA CARGA)            *
003350*    04/04/99  JVN   CH-Y2K-23  RETIRADA A CLASSE DIGITO-VALIDO   *
003360*                               DO SPECIAL-NAMES - NAO ERA TESTADA*
003370*                               EM NENHUM PONTO DESTE PROGRAMA    *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
004000     UPSI-0 ON STATUS IS SEM-CASADOS.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT MATCHED-IN  ASSIGN TO MATCHOUT
004400            ORGANIZATION IS LINE SEQUENTIAL
004500            FILE STATUS IS FS-MATCH.
004600     SELECT PENDING-IN  ASSIGN TO PENDOUT
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS IS FS-PEND.
004900     SELECT CONTROL-TOT ASSIGN TO CTLTOT
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS IS FS-CTLTOT.
005200     SELECT RELATO      ASSIGN TO PRINTER.
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  MATCHED-IN
005600     LABEL RECORD IS STANDARD.
005700     COPY WSMATCH.
005800 FD  PENDING-IN
005900     LABEL RECORD IS STANDARD.
006000     COPY WSPEND.
006100 FD  CONTROL-TOT
006200     LABEL RECORD IS STANDARD.
006300     COPY WSCTL.
006400 FD  RELATO
006500     LABEL RECORD IS OMITTED.
006600 01  REG-RELATO                  PIC X(132).
006700 WORKING-STORAGE SECTION.
006800 77  FS-MATCH                PIC XX.
006900 77  FS-PEND                 PIC XX.
007000 77  FS-CTLTOT               PIC XX.
007300
007400 77  WS-EOF-MATCH            PIC X(01) VALUE "N".
007420     88  FIM-MATCH           VALUE "S".
007500 77  WS-EOF-PEND             PIC X(01) VALUE "N".
007520     88  FIM-PEND            VALUE "S".
007600 77  WS-EOF-CTL              PIC X(01) VALUE "N".
007620     88  FIM-CTL             VALUE "S".
007700 77  SEM-CASADOS             PIC X(01) VALUE "N".
007720     88  NAO-HOUVE-CASADOS   VALUE "S".
008400
008500******************************************************************
008600*    CONTADORES DE SECAO - QUANTIDADE E VALOR SOMADO DE CADA UMA  *
008700*    DAS TRES SECOES DO RELATORIO, IMPRESSOS NO RODAPE (CH-249).  *
008750*    03/04/99  JVN  CH-Y2K-19  ACRESCENTADO WS-QT-TOTAL-SAIDA -   *
008760*                              TOTAL GERAL DE REGISTROS IMPRESSOS*
008770*                              NAS TRES SECOES (U5 DO LOTE).     *
008800******************************************************************
008900 77  WS-QT-CASADOS           PIC 9(07) COMP VALUE ZEROS.
009000 77  WS-VLR-CASADOS          PIC S9(13)V99   VALUE ZEROS.
009100 77  WS-QT-PEND-RAZAO        PIC 9(07) COMP VALUE ZEROS.
009200 77  WS-VLR-PEND-RAZAO       PIC S9(13)V99   VALUE ZEROS.
009300 77  WS-QT-PEND-EXTRATO      PIC 9(07) COMP VALUE ZEROS.
009400 77  WS-VLR-PEND-EXTRATO     PIC S9(13)V99   VALUE ZEROS.
009450 77  WS-QT-TOTAL-SAIDA       PIC 9(07) COMP VALUE ZEROS.
009700
009800******************************************************************
009900*    TOTAIS DAS CARGAS RECON01/RECON02, LIDOS DO ARQUIVO          *
010000*    CONTROL-TOT (CH-Y2K-11) - UM REGISTRO GRAVADO POR CADA       *
010100*    PROGRAMA, IDENTIFICADO POR CT-PROGRAMA.                      *
010200******************************************************************
010300 77  WS-U1-LIDOS             PIC 9(07) COMP VALUE ZEROS.
010400 77  WS-U1-DESCARTES         PIC 9(07) COMP VALUE ZEROS.
010500 77  WS-U1-GRAVADOS          PIC 9(07) COMP VALUE ZEROS.
010800
010900 77  WS-U2-LIDOS             PIC 9(07) COMP VALUE ZEROS.
011000 77  WS-U2-DESCARTES         PIC 9(07) COMP VALUE ZEROS.
011100 77  WS-U2-GRAVADOS          PIC 9(07) COMP VALUE ZEROS.
011400
011500******************************************************************
011600*    WS-DATA-EXECUCAO - DATA DO CABECALHO, COM O SECULO CALCULADO *
011700*    A PARTIR DOS 2 DIGITOS DEVOLVIDOS PELO ACCEPT FROM DATE      *
011800*    (CH-Y2K-10). A AREA REDEFINIDA E QUE RECEBE OS 3 CAMPOS       *
011900*    USADOS NA IMPRESSAO DO CABECALHO.                             *
012000******************************************************************
012100 01  WS-DATA-EXECUCAO.
012200     03  WS-EXEC-ANO2            PIC 99.
012300     03  WS-EXEC-MES             PIC 99.
012400     03  WS-EXEC-DIA             PIC 99.
012500     03  FILLER                  PIC X(04).
012600
012700 01  WS-DATA-EXECUCAO-EDICAO.
012800     03  WS-EXEC-AAAA            PIC 9(04).
012900     03  WS-EXEC-AAAA-R REDEFINES WS-EXEC-AAAA.
013000         05  WS-EXEC-SECULO      PIC 99.
013100         05  WS-EXEC-ANO2-R      PIC 99.
013200     03  FILLER                  PIC X(04).
013300
013400******************************************************************
013500*    WS-LED-DATA-IMP / WS-STMT-DATA-IMP - AREAS DE TRABALHO PARA  *
013600*    QUEBRAR AS DATAS DE 8 DIGITOS (AAAAMMDD) DE LEDGER-NORM/      *
013700*    STMT-NORM NAS PARTES DD/MM/AAAA USADAS NA IMPRESSAO.          *
013800******************************************************************
013900 01  WS-LED-DATA-IMP             PIC 9(08).
014100 01  WS-LED-DATA-IMP-R REDEFINES WS-LED-DATA-IMP.
014200     03  WS-LED-IMP-AAAA         PIC 9(04).
014300     03  WS-LED-IMP-MM           PIC 9(02).
014400     03  WS-LED-IMP-DD           PIC 9(02).
014500
014600 01  WS-STMT-DATA-IMP            PIC 9(08).
014800 01  WS-STMT-DATA-IMP-R REDEFINES WS-STMT-DATA-IMP.
014900     03  WS-STMT-IMP-AAAA        PIC 9(04).
015000     03  WS-STMT-IMP-MM          PIC 9(02).
015100     03  WS-STMT-IMP-DD          PIC 9(02).
015200
015300******************************************************************
015400*    LINHAS DE IMPRESSAO - CADA UMA MONTADA EM WORKING-STORAGE E  *
015500*    TRANSFERIDA PARA REG-RELATO VIA WRITE ... FROM, NO ESTILO     *
015600*    JA USADO NOS RELATORIOS DESTE SISTEMA.                        *
015700******************************************************************
015800 01  LINHA-CABEC1.
015900     03  FILLER                  PIC X(02) VALUE SPACES.
016000     03  FILLER                  PIC X(48)
016100         VALUE "RECON-RPT - CONCILIACAO BANCARIA RAZAO X EXTRATO".
016200     03  FILLER                  PIC X(10) VALUE SPACES.
016300     03  FILLER                  PIC X(14) VALUE "DATA EMISSAO: ".
016400     03  HD-DIA                  PIC 99.
016500     03  FILLER                  PIC X(01) VALUE "/".
016600     03  HD-MES                  PIC 99.
016700     03  FILLER                  PIC X(01) VALUE "/".
016800     03  HD-ANO                  PIC 9(04).
016900     03  FILLER                  PIC X(48) VALUE SPACES.
017000
017100 01  LINHA-CABEC-CASADOS.
017200     03  FILLER                  PIC X(02) VALUE SPACES.
017300     03  FILLER                  PIC X(60)
017400         VALUE "LANCAMENTOS CASADOS (RAZAO E EXTRATO)".
017500     03  FILLER                  PIC X(70) VALUE SPACES.
017600
017700 01  LINHA-CABEC2-CASADOS.
017800     03  FILLER                  PIC X(02) VALUE SPACES.
017900     03  FILLER                  PIC X(18) VALUE "MOVIMENTO".
018000     03  FILLER                  PIC X(11) VALUE "DATA RAZAO".
018100     03  FILLER                  PIC X(21) VALUE "DOCUMENTO".
018200     03  FILLER                  PIC X(31) VALUE "DESCRICAO RAZAO".
018300     03  FILLER                  PIC X(11) VALUE "DATA EXTR.".
018400     03  FILLER                  PIC X(31) VALUE "DESCRICAO EXTRATO".
018500     03  FILLER                  PIC X(07) VALUE SPACES.
018600
018700 01  LINHA-DET-CASADO.
018800     03  FILLER                  PIC X(02) VALUE SPACES.
018900     03  LD-MOVEMENT             PIC -Z,ZZZ,ZZZ,ZZ9.99.
019000     03  FILLER                  PIC X(01) VALUE SPACES.
019100     03  LD-LED-DD               PIC 99.
019200     03  FILLER                  PIC X(01) VALUE "/".
019300     03  LD-LED-MM               PIC 99.
019400     03  FILLER                  PIC X(01) VALUE "/".
019500     03  LD-LED-AAAA             PIC 9(04).
019600     03  FILLER                  PIC X(01) VALUE SPACES.
019700     03  LD-DOCUMENT             PIC X(20).
019800     03  FILLER                  PIC X(01) VALUE SPACES.
019900     03  LD-LED-DESC             PIC X(30).
020000     03  FILLER                  PIC X(01) VALUE SPACES.
020100     03  LD-STMT-DD              PIC 99.
020200     03  FILLER                  PIC X(01) VALUE "/".
020300     03  LD-STMT-MM              PIC 99.
020400     03  FILLER                  PIC X(01) VALUE "/".
020500     03  LD-STMT-AAAA            PIC 9(04).
020600     03  FILLER                  PIC X(01) VALUE SPACES.
020700     03  LD-STMT-DESC            PIC X(30).
020800     03  FILLER                  PIC X(08) VALUE SPACES.
020900
021000 01  LINHA-CABEC-PEND-RAZAO.
021100     03  FILLER                  PIC X(02) VALUE SPACES.
021200     03  FILLER                  PIC X(51)
021300         VALUE "PENDENTES DO RAZAO (SEM CORRESPONDENCIA NO EXTRATO)".
021400     03  FILLER                  PIC X(79) VALUE SPACES.
021500
021600 01  LINHA-CABEC2-PEND-RAZAO.
021700     03  FILLER                  PIC X(02) VALUE SPACES.
021800     03  FILLER                  PIC X(18) VALUE "MOVIMENTO".
021900     03  FILLER                  PIC X(11) VALUE "DATA".
022000     03  FILLER                  PIC X(21) VALUE "DOCUMENTO".
022100     03  FILLER                  PIC X(41) VALUE "DESCRICAO".
022200     03  FILLER                  PIC X(39) VALUE SPACES.
022300
022400 01  LINHA-DET-PEND-RAZAO.
022500     03  FILLER                  PIC X(02) VALUE SPACES.
022600     03  LR-MOVEMENT             PIC -Z,ZZZ,ZZZ,ZZ9.99.
022700     03  FILLER                  PIC X(01) VALUE SPACES.
022800     03  LR-DD                   PIC 99.
022900     03  FILLER                  PIC X(01) VALUE "/".
023000     03  LR-MM                   PIC 99.
023100     03  FILLER                  PIC X(01) VALUE "/".
023200     03  LR-AAAA                 PIC 9(04).
023300     03  FILLER                  PIC X(01) VALUE SPACES.
023400     03  LR-DOCUMENT             PIC X(20).
023500     03  FILLER                  PIC X(01) VALUE SPACES.
023600     03  LR-DESC                 PIC X(40).
023700     03  FILLER                  PIC X(40) VALUE SPACES.
023800
023900 01  LINHA-CABEC-PEND-EXTR.
024000     03  FILLER                  PIC X(02) VALUE SPACES.
024100     03  FILLER                  PIC X(51)
024200         VALUE "PENDENTES DO EXTRATO (SEM CORRESPONDENCIA NO RAZAO)".
024300     03  FILLER                  PIC X(79) VALUE SPACES.
024400
024500 01  LINHA-CABEC2-PEND-EXTR.
024600     03  FILLER                  PIC X(02) VALUE SPACES.
024700     03  FILLER                  PIC X(18) VALUE "MOVIMENTO".
024800     03  FILLER                  PIC X(11) VALUE "DATA".
024900     03  FILLER                  PIC X(41) VALUE "DESCRICAO".
025000     03  FILLER                  PIC X(60) VALUE SPACES.
025100
025200 01  LINHA-DET-PEND-EXTR.
025300     03  FILLER                  PIC X(02) VALUE SPACES.
025400     03  LE-MOVEMENT             PIC -Z,ZZZ,ZZZ,ZZ9.99.
025500     03  FILLER                  PIC X(01) VALUE SPACES.
025600     03  LE-DD                   PIC 99.
025700     03  FILLER                  PIC X(01) VALUE "/".
025800     03  LE-MM                   PIC 99.
025900     03  FILLER                  PIC X(01) VALUE "/".
026000     03  LE-AAAA                 PIC 9(04).
026100     03  FILLER                  PIC X(01) VALUE SPACES.
026200     03  LE-DESC                 PIC X(40).
026300     03  FILLER                  PIC X(61) VALUE SPACES.
026400
026500 01  LINHA-CABEC-RODAPE.
026600     03  FILLER                  PIC X(02) VALUE SPACES.
026700     03  FILLER                  PIC X(60)
026800         VALUE "RESUMO DE CONTROLE".
026900     03  FILLER                  PIC X(70) VALUE SPACES.
027000
027100 01  LINHA-RODAPE-CASADOS.
027200     03  FILLER                  PIC X(02) VALUE SPACES.
027300     03  FILLER                  PIC X(30)
027400         VALUE "TOTAL CASADOS (BOTH)........:".
027500     03  RD-QT-CASADOS           PIC ZZZ,ZZ9.
027600     03  FILLER                  PIC X(10) VALUE "  VALOR R$".
027700     03  RD-VLR-CASADOS          PIC -Z,ZZZ,ZZZ,ZZ9.99.
027800     03  FILLER                  PIC X(66) VALUE SPACES.
027900
028000 01  LINHA-RODAPE-PEND-RAZAO.
028100     03  FILLER                  PIC X(02) VALUE SPACES.
028200     03  FILLER                  PIC X(30)
028300         VALUE "TOTAL PENDENTES RAZAO........:".
028400     03  RD-QT-PEND-RAZAO        PIC ZZZ,ZZ9.
028500     03  FILLER                  PIC X(10) VALUE "  VALOR R$".
028600     03  RD-VLR-PEND-RAZAO       PIC -Z,ZZZ,ZZZ,ZZ9.99.
028700     03  FILLER                  PIC X(66) VALUE SPACES.
028800
028900 01  LINHA-RODAPE-PEND-EXTR.
029000     03  FILLER                  PIC X(02) VALUE SPACES.
029100     03  FILLER                  PIC X(30)
029200         VALUE "TOTAL PENDENTES EXTRATO......:".
029300     03  RD-QT-PEND-EXTRATO      PIC ZZZ,ZZ9.
029400     03  FILLER                  PIC X(10) VALUE "  VALOR R$".
029500     03  RD-VLR-PEND-EXTRATO     PIC -Z,ZZZ,ZZZ,ZZ9.99.
029600     03  FILLER                  PIC X(66) VALUE SPACES.
029650
029660 01  LINHA-RODAPE-TOTAL.
029670     03  FILLER                  PIC X(02) VALUE SPACES.
029680     03  FILLER                  PIC X(30)
029690         VALUE "TOTAL GERAL DE SAIDA.........:".
029695     03  RD-QT-TOTAL-SAIDA       PIC ZZZ,ZZ9.
029698     03  FILLER                  PIC X(93) VALUE SPACES.
029700
029800 01  LINHA-RODAPE-U1.
029900     03  FILLER                  PIC X(02) VALUE SPACES.
030000     03  FILLER                  PIC X(31)
030100         VALUE "RECON01 - LIDOS/DESCARTES/GRAV:".
030200     03  RD-U1-LIDOS             PIC ZZZ,ZZ9.
030300     03  FILLER                  PIC X(01) VALUE "/".
030400     03  RD-U1-DESCARTES         PIC ZZZ,ZZ9.
030500     03  FILLER                  PIC X(01) VALUE "/".
030600     03  RD-U1-GRAVADOS          PIC ZZZ,ZZ9.
030700     03  FILLER                  PIC X(76) VALUE SPACES.
030800
030900 01  LINHA-RODAPE-U2.
031000     03  FILLER                  PIC X(02) VALUE SPACES.
031100     03  FILLER                  PIC X(31)
031200         VALUE "RECON02 - LIDOS/DESCARTES/GRAV:".
031300     03  RD-U2-LIDOS             PIC ZZZ,ZZ9.
031400     03  FILLER                  PIC X(01) VALUE "/".
031500     03  RD-U2-DESCARTES         PIC ZZZ,ZZ9.
031600     03  FILLER                  PIC X(01) VALUE "/".
031700     03  RD-U2-GRAVADOS          PIC ZZZ,ZZ9.
031800     03  FILLER                  PIC X(76) VALUE SPACES.
031900
032000 01  LINHA-TRACO.
032100     03  FILLER                  PIC X(132) VALUE ALL "-".
032200
032300 01  LINHA-BRANCA.
032400     03  FILLER                  PIC X(132) VALUE SPACES.
032500
032600 PROCEDURE DIVISION.
032700
032800 P03-ABERTURA.
032900     OPEN INPUT MATCHED-IN.
033000     OPEN INPUT PENDING-IN.
033100     OPEN INPUT CONTROL-TOT.
033200     OPEN OUTPUT RELATO.
033300     PERFORM P-CALCULA-DATA-CABEC.
033400     PERFORM P-IMPRIME-CABEC.
033500     PERFORM P-LE-CONTROLE.
033600     CLOSE CONTROL-TOT.
033700     PERFORM P-IMPRIME-CASADOS.
033800     CLOSE MATCHED-IN.
033900     IF WS-QT-CASADOS = ZEROS
034000         SET NAO-HOUVE-CASADOS TO TRUE
034100         DISPLAY "RECON06 - NENHUM LANCAMENTO CASADO NESTA EXECUCAO".
034200     PERFORM P-IMPRIME-PEND-RAZAO.
034300     CLOSE PENDING-IN.
034400     MOVE "N" TO WS-EOF-PEND.
034500     OPEN INPUT PENDING-IN.
034600     PERFORM P-IMPRIME-PEND-EXTR.
034700     CLOSE PENDING-IN.
034800     PERFORM P-IMPRIME-RODAPE.
034900     CLOSE RELATO.
035000     STOP RUN.
035100
035200******************************************************************
035300*    P-CALCULA-DATA-CABEC - DATA DE EMISSAO DO RELATORIO, COM O   *
035400*    SECULO CALCULADO A PARTIR DOS 2 DIGITOS DO ANO (CH-Y2K-10).  *
035500*    ANOS DE 00 A 49 SAO CONSIDERADOS 20XX; DE 50 A 99, 19XX.     *
035600******************************************************************
035700 P-CALCULA-DATA-CABEC.
035800     ACCEPT WS-DATA-EXECUCAO FROM DATE.
035900     IF WS-EXEC-ANO2 < 50
036000         MOVE 20 TO WS-EXEC-SECULO
036100     ELSE
036200         MOVE 19 TO WS-EXEC-SECULO.
036300     MOVE WS-EXEC-ANO2 TO WS-EXEC-ANO2-R.
036400     MOVE WS-EXEC-AAAA TO HD-ANO.
036500     MOVE WS-EXEC-MES  TO HD-MES.
036600     MOVE WS-EXEC-DIA  TO HD-DIA.
036700
036800******************************************************************
036900*    P-IMPRIME-CABEC - CABECALHO DO RELATORIO (TITULO E DATA DE   *
037000*    EMISSAO), IMPRESSO UMA UNICA VEZ NO INICIO (SEM QUEBRA DE     *
037100*    PAGINA - LISTAGEM DE UM NIVEL SO, SEM CONTROLE POR SECAO).    *
037200******************************************************************
037300 P-IMPRIME-CABEC.
037400     WRITE REG-RELATO FROM LINHA-CABEC1.
037500     WRITE REG-RELATO FROM LINHA-TRACO.
037600     WRITE REG-RELATO FROM LINHA-BRANCA.
037700
037800******************************************************************
037900*    P-LE-CONTROLE - LE O ARQUIVO DE TOTAIS DAS CARGAS (CONTROL-  *
038000*    TOT), UM REGISTRO POR PROGRAMA (RECON01, RECON02), E GUARDA   *
038100*    CADA UM NA SUA PROPRIA AREA DE TOTAIS (CH-Y2K-11).            *
038200******************************************************************
038300 P-LE-CONTROLE.
038400     READ CONTROL-TOT
038500         AT END
038600             SET FIM-CTL TO TRUE
038700             GO TO P-LE-CONTROLE-EXIT.
038800     IF CT-PROGRAMA = "RECON01"
038900         MOVE CT-LIDOS       TO WS-U1-LIDOS
039000         MOVE CT-DESCARTADOS TO WS-U1-DESCARTES
039100         MOVE CT-GRAVADOS    TO WS-U1-GRAVADOS
039200     ELSE
039300         IF CT-PROGRAMA = "RECON02"
039400             MOVE CT-LIDOS       TO WS-U2-LIDOS
039500             MOVE CT-DESCARTADOS TO WS-U2-DESCARTES
039600             MOVE CT-GRAVADOS    TO WS-U2-GRAVADOS.
040000     GO TO P-LE-CONTROLE.
040100 P-LE-CONTROLE-EXIT.
040200     EXIT.
040300
040400******************************************************************
040500*    P-IMPRIME-CASADOS - SECAO 1: LANCAMENTOS CASADOS (MATCHED-   *
040600*    OUT), UMA LINHA POR REGISTRO, SOMANDO QUANTIDADE E VALOR.     *
040700******************************************************************
040800 P-IMPRIME-CASADOS.
040900     WRITE REG-RELATO FROM LINHA-CABEC-CASADOS.
041000     WRITE REG-RELATO FROM LINHA-CABEC2-CASADOS.
041100 P-IMPRIME-CASADOS-LACO.
041200     READ MATCHED-IN
041300         AT END
041400             SET FIM-MATCH TO TRUE
041500             GO TO P-IMPRIME-CASADOS-EXIT.
041600     ADD 1 TO WS-QT-CASADOS.
041700     ADD MR-MOVEMENT TO WS-VLR-CASADOS.
041800     MOVE MR-MOVEMENT   TO LD-MOVEMENT.
041900     MOVE MR-LED-DATE-AAAA TO LD-LED-AAAA.
042000     MOVE MR-LED-DATE-MM   TO LD-LED-MM.
042100     MOVE MR-LED-DATE-DD   TO LD-LED-DD.
042200     MOVE MR-DOCUMENT   TO LD-DOCUMENT.
042300     MOVE MR-LED-DESC   TO LD-LED-DESC.
042400     MOVE MR-STMT-DATE  TO WS-STMT-DATA-IMP.
042500     MOVE WS-STMT-IMP-AAAA TO LD-STMT-AAAA.
042600     MOVE WS-STMT-IMP-MM   TO LD-STMT-MM.
042700     MOVE WS-STMT-IMP-DD   TO LD-STMT-DD.
042800     MOVE MR-STMT-DESC  TO LD-STMT-DESC.
042900     WRITE REG-RELATO FROM LINHA-DET-CASADO.
043000     GO TO P-IMPRIME-CASADOS-LACO.
043100 P-IMPRIME-CASADOS-EXIT.
043200     WRITE REG-RELATO FROM LINHA-BRANCA.
043300     EXIT.
043400
043500******************************************************************
043600*    P-IMPRIME-PEND-RAZAO - SECAO 2: SOBRAS DO RAZAO (PENDING-OUT *
043700*    COM PD-STATUS = "LEDGER"). O ARQUIVO TRAZ OS DOIS LADOS       *
043800*    MISTURADOS; ESTA PASSAGEM SO IMPRIME O LADO RAZAO.            *
043900******************************************************************
044000 P-IMPRIME-PEND-RAZAO.
044100     WRITE REG-RELATO FROM LINHA-CABEC-PEND-RAZAO.
044200     WRITE REG-RELATO FROM LINHA-CABEC2-PEND-RAZAO.
044300 P-IMPRIME-PEND-RAZAO-LACO.
044400     READ PENDING-IN
044500         AT END
044600             SET FIM-PEND TO TRUE
044700             GO TO P-IMPRIME-PEND-RAZAO-EXIT.
044800     IF PD-STATUS NOT = "LEDGER"
044900         GO TO P-IMPRIME-PEND-RAZAO-LACO.
045000     ADD 1 TO WS-QT-PEND-RAZAO.
045100     ADD PD-MOVEMENT TO WS-VLR-PEND-RAZAO.
045200     MOVE PD-MOVEMENT   TO LR-MOVEMENT.
045300     MOVE PD-LED-DATE   TO WS-LED-DATA-IMP.
045400     MOVE WS-LED-IMP-AAAA TO LR-AAAA.
045500     MOVE WS-LED-IMP-MM   TO LR-MM.
045600     MOVE WS-LED-IMP-DD   TO LR-DD.
045700     MOVE PD-DOCUMENT   TO LR-DOCUMENT.
045800     MOVE PD-LED-DESC   TO LR-DESC.
045900     WRITE REG-RELATO FROM LINHA-DET-PEND-RAZAO.
046000     GO TO P-IMPRIME-PEND-RAZAO-LACO.
046100 P-IMPRIME-PEND-RAZAO-EXIT.
046200     WRITE REG-RELATO FROM LINHA-BRANCA.
046300     EXIT.
046400
046500******************************************************************
046600*    P-IMPRIME-PEND-EXTR - SECAO 3: SOBRAS DO EXTRATO (PENDING-   *
046700*    OUT COM PD-STATUS = "STMT  "), SEGUNDA PASSAGEM PELO MESMO    *
046800*    ARQUIVO PARA SEPARAR O LADO EXTRATO DO LADO RAZAO.            *
046900******************************************************************
047000 P-IMPRIME-PEND-EXTR.
047100     WRITE REG-RELATO FROM LINHA-CABEC-PEND-EXTR.
047200     WRITE REG-RELATO FROM LINHA-CABEC2-PEND-EXTR.
047300 P-IMPRIME-PEND-EXTR-LACO.
047400     READ PENDING-IN
047500         AT END
047600             SET FIM-PEND TO TRUE
047700             GO TO P-IMPRIME-PEND-EXTR-EXIT.
047800     IF PD-STATUS NOT = "STMT"
047900         GO TO P-IMPRIME-PEND-EXTR-LACO.
048000     ADD 1 TO WS-QT-PEND-EXTRATO.
048100     ADD PD-MOVEMENT TO WS-VLR-PEND-EXTRATO.
048200     MOVE PD-MOVEMENT   TO LE-MOVEMENT.
048300     MOVE PD-STMT-DATE  TO WS-STMT-DATA-IMP.
048400     MOVE WS-STMT-IMP-AAAA TO LE-AAAA.
048500     MOVE WS-STMT-IMP-MM   TO LE-MM.
048600     MOVE WS-STMT-IMP-DD   TO LE-DD.
048700     MOVE PD-STMT-DESC  TO LE-DESC.
048800     WRITE REG-RELATO FROM LINHA-DET-PEND-EXTR.
048900     GO TO P-IMPRIME-PEND-EXTR-LACO.
049000 P-IMPRIME-PEND-EXTR-EXIT.
049100     WRITE REG-RELATO FROM LINHA-BRANCA.
049200     EXIT.
049300
049400******************************************************************
049500*    P-IMPRIME-RODAPE - RODAPE DE CONTROLE: QUANTIDADE E VALOR    *
049600*    SOMADO DE CADA SECAO (CH-249), MAIS OS CONTADORES DAS CARGAS  *
049700*    RECON01/RECON02 LIDOS DO CONTROL-TOT (CH-Y2K-11).             *
049800******************************************************************
049900 P-IMPRIME-RODAPE.
050000     WRITE REG-RELATO FROM LINHA-TRACO.
050100     WRITE REG-RELATO FROM LINHA-CABEC-RODAPE.
050200     MOVE WS-QT-CASADOS      TO RD-QT-CASADOS.
050300     MOVE WS-VLR-CASADOS     TO RD-VLR-CASADOS.
050400     WRITE REG-RELATO FROM LINHA-RODAPE-CASADOS.
050500     MOVE WS-QT-PEND-RAZAO   TO RD-QT-PEND-RAZAO.
050600     MOVE WS-VLR-PEND-RAZAO  TO RD-VLR-PEND-RAZAO.
050700     WRITE REG-RELATO FROM LINHA-RODAPE-PEND-RAZAO.
050800     MOVE WS-QT-PEND-EXTRATO TO RD-QT-PEND-EXTRATO.
050900     MOVE WS-VLR-PEND-EXTRATO TO RD-VLR-PEND-EXTRATO.
050950     WRITE REG-RELATO FROM LINHA-RODAPE-PEND-EXTR.
050960     COMPUTE WS-QT-TOTAL-SAIDA = WS-QT-CASADOS + WS-QT-PEND-RAZAO
050970         + WS-QT-PEND-EXTRATO.
050980     MOVE WS-QT-TOTAL-SAIDA  TO RD-QT-TOTAL-SAIDA.
050990     WRITE REG-RELATO FROM LINHA-RODAPE-TOTAL.
051100     WRITE REG-RELATO FROM LINHA-BRANCA.
051200     MOVE WS-U1-LIDOS     TO RD-U1-LIDOS.
051300     MOVE WS-U1-DESCARTES TO RD-U1-DESCARTES.
051400     MOVE WS-U1-GRAVADOS  TO RD-U1-GRAVADOS.
051500     WRITE REG-RELATO FROM LINHA-RODAPE-U1.
051600     MOVE WS-U2-LIDOS     TO RD-U2-LIDOS.
051700     MOVE WS-U2-DESCARTES TO RD-U2-DESCARTES.
051800     MOVE WS-U2-GRAVADOS  TO RD-U2-GRAVADOS.
051900     WRITE REG-RELATO FROM LINHA-RODAPE-U2.
052000     DISPLAY "RECON06 - RELATORIO RECON-RPT GERADO COM SUCESSO".
