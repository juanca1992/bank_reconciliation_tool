000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RECON05.
000300 AUTHOR.        ROGERIO-MACHADO.
000400 INSTALLATION.  ELDORADO SISTEMAS - SAPUCAIA DO SUL.
000500 DATE-WRITTEN.  20/05/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DEPARTAMENTO FINANCEIRO.
000800******************************************************************
000900*    RECON05 - CONCILIACAO AUTOMATICA RAZAO X EXTRATO            *
001000*                                                                 *
001100*    CARREGA O RAZAO NORMALIZADO (LEDGER-NORM) E O EXTRATO        *
001200*    NORMALIZADO (STMT-NORM) EM TABELAS DE MEMORIA, ORDENA CADA   *
001300*    UMA POR (MOVIMENTO, DATA), NUMERA AS OCORRENCIAS DE VALORES  *
001400*    REPETIDOS E CASA OS DOIS LADOS PELA CHAVE (MOVIMENTO,        *
001500*    OCORRENCIA). O RESULTADO VAI PARA MATCHED-OUT (STATUS BOTH)  *
001600*    E PENDING-OUT (STATUS LEDGER/STMT); PARES CASADOS SAO         *
001700*    ACRESCENTADOS AO REGISTRO DE PARES (PAIR-REG) QUANDO NENHUM   *
001800*    DOS DOIS LADOS JA ESTIVER CASADO.                            *
001900*                                                                 *
002000*    O IDENTIFICADOR DE CADA TRANSACAO (GRAVADO EM TRANS-STORE    *
002100*    PELAS CARGAS RECON01/02/03) E RECUPERADO EM PARALELO A       *
002200*    LEITURA DO RAZAO/EXTRATO NORMALIZADOS, POIS OS TRES          *
002300*    PROGRAMAS DE CARGA GRAVAM OS DOIS ARQUIVOS NA MESMA ORDEM    *
002400*    (PREFIXO "A" ANTES DE "B" NA CHAVE, LOGO NA LEITURA           *
002500*    SEQUENCIAL DO TRANS-STORE OS REGISTROS "A" SAEM PRIMEIRO,     *
002600*    UM PARA CADA REGISTRO DO RAZAO, SEGUIDOS DOS REGISTROS "B",   *
002700*    UM PARA CADA REGISTRO DO EXTRATO).                            *
002800*                                                                 *
002900*    HISTORICO DE ALTERACOES                                     *
003000*    DD/MM/AA  INIC  CHAM       DESCRICAO                        *
003100*    20/05/91  RFM   -          PROGRAMA ORIGINAL                *
003200*    11/10/94  RFM   CH-171     ORDENACAO POR INSERCAO EM TABELA  *
003300*                               (SUBSTITUIU BUSCA LINEAR SIMPLES) *
003400*    03/03/97  CAB   CH-252     NUMERACAO DE OCORRENCIA POR       *
003500*                               VALOR REPETIDO (CASA k COM m EM   *
003600*                               ORDEM, SOBRA FICA PENDENTE)       *
003700*    12/02/99  JVN   CH-Y2K-09  ATUALIZACAO DO REGISTRO DE PARES  *
003800*                               (PAIR-REG) PULA PAR JA CASADO     *
003900*                               COM AVISO EM VEZ DE ERRO FATAL    *
003920*    02/04/99  JVN   CH-Y2K-17  AVISO QUANDO O ANO DE LN-DATE-AAAA*
003940*                               OU SN-DATE-AAAA VEM FORA DA FAIXA *
003960*                               1900-2079 AO CARREGAR AS TABELAS  *
003980*    04/04/99  JVN   CH-Y2K-22  RETIRADA A CLASSE DIGITO-VALIDO   *
003985*                               DO SPECIAL-NAMES - NAO ERA TESTADA*
003990*                               EM NENHUM PONTO DESTE PROGRAMA    *
003995*    04/04/99  JVN   CH-Y2K-30  P-ATUALIZA-PARES QUEBRADA EM     *
003996*                               FAIXA P-ATU2 THRU P-ATU3-FIM     *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004600     UPSI-0 ON STATUS IS RAZAO-VAZIO
004700     UPSI-1 ON STATUS IS EXTRATO-VAZIO.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT LEDGER-NORM  ASSIGN TO LEDNRM
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS IS FS-LEDNM.
005300     SELECT STMT-NORM    ASSIGN TO STMNRM
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS IS FS-STMNM.
005600     SELECT TRANS-STORE  ASSIGN TO TRANSTORE
005700            ORGANIZATION IS INDEXED
005800            ACCESS MODE IS SEQUENTIAL
005900            RECORD KEY IS TR-ID
006000            FILE STATUS IS FS-TRANS.
006100     SELECT PAIR-REG     ASSIGN TO PAIRREG
006200            ORGANIZATION IS INDEXED
006300            ACCESS MODE IS DYNAMIC
006400            RECORD KEY IS MP-ACC-ID
006500            ALTERNATE RECORD KEY IS MP-BANK-ID WITH DUPLICATES
006600            FILE STATUS IS FS-PAIR.
006700     SELECT MATCHED-OUT  ASSIGN TO MATCHOUT
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS IS FS-MATCH.
007000     SELECT PENDING-OUT  ASSIGN TO PENDOUT
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS IS FS-PEND.
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  LEDGER-NORM
007600     LABEL RECORD IS STANDARD.
007700     COPY WSLEDNM.
007800 FD  STMT-NORM
007900     LABEL RECORD IS STANDARD.
008000     COPY WSSTMNM.
008100 FD  TRANS-STORE
008200     LABEL RECORD IS STANDARD
008300     VALUE OF FILE-ID IS "TRANSTOR.DAT".
008400     COPY WSTRANS.
008500 FD  PAIR-REG
008600     LABEL RECORD IS STANDARD
008700     VALUE OF FILE-ID IS "PAIRREG.DAT".
008800     COPY WSPAIR.
008900 FD  MATCHED-OUT
009000     LABEL RECORD IS STANDARD.
009100     COPY WSMATCH.
009200 FD  PENDING-OUT
009300     LABEL RECORD IS STANDARD.
009350     COPY WSPEND.
010500 WORKING-STORAGE SECTION.
010510 77  FS-LEDNM                PIC XX.
010520 77  FS-STMNM                PIC XX.
010530 77  FS-TRANS                PIC XX.
010540 77  FS-PAIR                 PIC XX.
010550 77  FS-MATCH                PIC XX.
010560 77  FS-PEND                 PIC XX.
010600
010700******************************************************************
010800*    TABELAS DE TRABALHO - VOLUME MAXIMO PREVISTO POR EXECUCAO DO  *
010900*    LOTE DE CONCILIACAO (2000 LANCAMENTOS POR LADO). SE O ARQUIVO *
011000*    TROUXER MAIS LINHAS QUE ISSO, RECON05 ENCERRA COM ERRO FATAL. *
011100******************************************************************
011200 01  WS-TAB-RAZAO.
011300     03  WS-RAZAO-ITEM OCCURS 2000 TIMES.
011400         05  WS-RAZAO-MOVIMENTO  PIC S9(13)V99.
011500         05  WS-RAZAO-DATA       PIC 9(08).
011600         05  WS-RAZAO-DOCUMENTO  PIC X(20).
011700         05  WS-RAZAO-DESC       PIC X(40).
011800         05  WS-RAZAO-DEBITO     PIC S9(13)V99.
011900         05  WS-RAZAO-CREDITO    PIC S9(13)V99.
012000         05  WS-RAZAO-ID         PIC X(12).
012010         05  WS-RAZAO-ID-R REDEFINES WS-RAZAO-ID.
012020             07  WS-RAZAO-ID-TIPO   PIC X(01).
012030             07  WS-RAZAO-ID-HIFEN  PIC X(01).
012040             07  WS-RAZAO-ID-TOKEN  PIC X(10).
012100         05  WS-RAZAO-OCORR      PIC 9(07) COMP.
012150     03  FILLER                  PIC X(04).
012200
012300 01  WS-TAB-EXTRATO.
012400     03  WS-EXTRATO-ITEM OCCURS 2000 TIMES.
012500         05  WS-EXTRATO-MOVIMENTO PIC S9(13)V99.
012600         05  WS-EXTRATO-DATA      PIC 9(08).
012700         05  WS-EXTRATO-DESC      PIC X(40).
012800         05  WS-EXTRATO-ID        PIC X(12).
012900         05  WS-EXTRATO-OCORR     PIC 9(07) COMP.
012950     03  FILLER                  PIC X(04).
013000
013100 01  WS-RAZAO-CHAVE.
013200     03  WS-CHAVE-R-MOVIMENTO    PIC S9(13)V99.
013210     03  WS-CHAVE-R-DATA         PIC 9(08).
013220     03  WS-CHAVE-R-DATA-R REDEFINES WS-CHAVE-R-DATA.
013230         05  WS-CHAVE-R-DATA-AAAA PIC 9(04).
013240         05  WS-CHAVE-R-DATA-MM   PIC 9(02).
013250         05  WS-CHAVE-R-DATA-DD   PIC 9(02).
013400     03  WS-CHAVE-R-DOCUMENTO    PIC X(20).
013500     03  WS-CHAVE-R-DESC         PIC X(40).
013600     03  WS-CHAVE-R-DEBITO       PIC S9(13)V99.
013700     03  WS-CHAVE-R-CREDITO      PIC S9(13)V99.
013800     03  WS-CHAVE-R-ID           PIC X(12).
013900     03  WS-CHAVE-R-OCORR        PIC 9(07) COMP.
014000     03  FILLER                  PIC X(04).
014100
014200 01  WS-EXTRATO-CHAVE.
014300     03  WS-CHAVE-E-MOVIMENTO    PIC S9(13)V99.
014310     03  WS-CHAVE-E-DATA         PIC 9(08).
014320     03  WS-CHAVE-E-DATA-R REDEFINES WS-CHAVE-E-DATA.
014330         05  WS-CHAVE-E-DATA-AAAA PIC 9(04).
014340         05  WS-CHAVE-E-DATA-MM   PIC 9(02).
014350         05  WS-CHAVE-E-DATA-DD   PIC 9(02).
014500     03  WS-CHAVE-E-DESC         PIC X(40).
014600     03  WS-CHAVE-E-ID           PIC X(12).
014700     03  WS-CHAVE-E-OCORR        PIC 9(07) COMP.
014800     03  FILLER                  PIC X(04).
014900
015000 77  WS-QT-RAZAO             PIC 9(04) COMP VALUE ZEROS.
015100 77  WS-QT-EXTRATO           PIC 9(04) COMP VALUE ZEROS.
015200 77  WS-QT-CASADOS           PIC 9(07) COMP VALUE ZEROS.
015300 77  WS-QT-PEND-RAZAO        PIC 9(07) COMP VALUE ZEROS.
015400 77  WS-QT-PEND-EXTRATO      PIC 9(07) COMP VALUE ZEROS.
015500 77  WS-QT-PARES-GRAVADOS    PIC 9(07) COMP VALUE ZEROS.
015600 77  WS-QT-PARES-PULADOS     PIC 9(07) COMP VALUE ZEROS.
015700 77  WS-QT-TOTAL-SAIDA       PIC 9(07) COMP VALUE ZEROS.
015900
016000 77  WS-IDX-EXT              PIC 9(04) COMP.
016100 77  WS-IDX-INT              PIC 9(04) COMP.
016200 77  WS-IDX-ANT              PIC 9(04) COMP.
016300 77  WS-IDX-R                PIC 9(04) COMP.
016400 77  WS-IDX-E                PIC 9(04) COMP.
016700
016800 77  WS-EOF-LEDNM            PIC X(01) VALUE "N".
016820     88  FIM-LEDNM           VALUE "S".
016900 77  WS-EOF-STMNM            PIC X(01) VALUE "N".
016920     88  FIM-STMNM           VALUE "S".
017000 77  RAZAO-VAZIO             PIC X(01) VALUE "N".
017020     88  SEM-RAZAO           VALUE "S".
017100 77  EXTRATO-VAZIO           PIC X(01) VALUE "N".
017120     88  SEM-EXTRATO         VALUE "S".
017800
017900 77  WS-BANK-ID-ACHOU        PIC X(01).
017920     88  BANK-ID-JA-PAREADO  VALUE "S".
018000 77  WS-ACC-ID-ACHOU         PIC X(01).
018020     88  ACC-ID-JA-PAREADO   VALUE "S".
018500
018600 PROCEDURE DIVISION.
018700
018800 P03-ABERTURA.
018900     OPEN INPUT LEDGER-NORM.
019000     OPEN INPUT STMT-NORM.
019100     OPEN INPUT TRANS-STORE.
019200     OPEN I-O PAIR-REG.
019300     OPEN OUTPUT MATCHED-OUT.
019400     OPEN OUTPUT PENDING-OUT.
019500     PERFORM P-CARREGA-RAZAO.
019600     PERFORM P-CARREGA-EXTRATO.
019700     CLOSE LEDGER-NORM STMT-NORM TRANS-STORE.
019800     IF WS-QT-RAZAO = ZEROS
019900         SET SEM-RAZAO TO TRUE.
020000     IF WS-QT-EXTRATO = ZEROS
020100         SET SEM-EXTRATO TO TRUE.
020200     PERFORM P-ORDENA-RAZAO.
020300     PERFORM P-ORDENA-EXTRATO.
020400     PERFORM P-NUMERA-OCORR-RAZAO
020500         VARYING WS-IDX-R FROM 1 BY 1 UNTIL WS-IDX-R > WS-QT-RAZAO.
020600     PERFORM P-NUMERA-OCORR-EXTRATO
020700         VARYING WS-IDX-E FROM 1 BY 1 UNTIL WS-IDX-E > WS-QT-EXTRATO.
020800     PERFORM P-CASAMENTO.
020900     PERFORM P-TOTAIS-CONTROLE.
021000     CLOSE MATCHED-OUT PENDING-OUT PAIR-REG.
021100     STOP RUN.
021200
021300******************************************************************
021400*    P-CARREGA-RAZAO - LE O RAZAO NORMALIZADO PARA A TABELA,      *
021500*    CALCULANDO O MOVIMENTO LIQUIDO (DEBITO - CREDITO) E           *
021600*    RECUPERANDO O ID DA TRANSACAO NO TRANS-STORE (PREFIXO "A",    *
021700*    UM REGISTRO POR ENTRADA, NA MESMA ORDEM DE GRAVACAO).         *
021800******************************************************************
021900 P-CARREGA-RAZAO.
022000     READ LEDGER-NORM
022100         AT END
022200             SET FIM-LEDNM TO TRUE
022300             GO TO P-CARREGA-RAZAO-EXIT.
022400     ADD 1 TO WS-QT-RAZAO.
022500     IF WS-QT-RAZAO > 2000
022600         DISPLAY "RECON05 - RAZAO EXCEDE 2000 LANCAMENTOS - FATAL"
022700         STOP RUN.
022800     COMPUTE WS-RAZAO-MOVIMENTO(WS-QT-RAZAO) = LN-DEBIT - LN-CREDIT.
022900     MOVE LN-DATE     TO WS-RAZAO-DATA(WS-QT-RAZAO).
022920     IF LN-DATE-AAAA < 1900 OR LN-DATE-AAAA > 2079
022940         DISPLAY "RECON05 - AVISO - ANO FORA DA FAIXA 1900-2079 "
022960             "NO RAZAO NORMALIZADO - ANO=" LN-DATE-AAAA.
023000     MOVE LN-DOCUMENT TO WS-RAZAO-DOCUMENTO(WS-QT-RAZAO).
023100     MOVE LN-DESC     TO WS-RAZAO-DESC(WS-QT-RAZAO).
023200     MOVE LN-DEBIT    TO WS-RAZAO-DEBITO(WS-QT-RAZAO).
023300     MOVE LN-CREDIT   TO WS-RAZAO-CREDITO(WS-QT-RAZAO).
023400     READ TRANS-STORE NEXT RECORD
023500         AT END
023600             DISPLAY "RECON05 - TRANS-STORE CURTO DEMAIS - FATAL"
023700             STOP RUN.
023800     MOVE TR-ID TO WS-RAZAO-ID(WS-QT-RAZAO).
023900     GO TO P-CARREGA-RAZAO.
024000 P-CARREGA-RAZAO-EXIT.
024100     EXIT.
024200
024300******************************************************************
024400*    P-CARREGA-EXTRATO - LE O EXTRATO NORMALIZADO PARA A TABELA,   *
024500*    CONTINUANDO A LEITURA SEQUENCIAL DO TRANS-STORE NO PONTO EM   *
024600*    QUE P-CARREGA-RAZAO PAROU (JA NOS REGISTROS PREFIXO "B").     *
024700******************************************************************
024800 P-CARREGA-EXTRATO.
024900     READ STMT-NORM
025000         AT END
025100             SET FIM-STMNM TO TRUE
025200             GO TO P-CARREGA-EXTRATO-EXIT.
025300     ADD 1 TO WS-QT-EXTRATO.
025400     IF WS-QT-EXTRATO > 2000
025500         DISPLAY "RECON05 - EXTRATO EXCEDE 2000 MOVIMENTOS - FATAL"
025600         STOP RUN.
025700     MOVE SN-DATE     TO WS-EXTRATO-DATA(WS-QT-EXTRATO).
025720     IF SN-DATE-AAAA < 1900 OR SN-DATE-AAAA > 2079
025740         DISPLAY "RECON05 - AVISO - ANO FORA DA FAIXA 1900-2079 "
025760             "NO EXTRATO NORMALIZADO - ANO=" SN-DATE-AAAA.
025800     MOVE SN-MOVEMENT TO WS-EXTRATO-MOVIMENTO(WS-QT-EXTRATO).
025900     MOVE SN-DESC     TO WS-EXTRATO-DESC(WS-QT-EXTRATO).
026000     READ TRANS-STORE NEXT RECORD
026100         AT END
026200             DISPLAY "RECON05 - TRANS-STORE CURTO DEMAIS - FATAL"
026300             STOP RUN.
026400     MOVE TR-ID TO WS-EXTRATO-ID(WS-QT-EXTRATO).
026500     GO TO P-CARREGA-EXTRATO.
026600 P-CARREGA-EXTRATO-EXIT.
026700     EXIT.
026800
026900******************************************************************
027000*    P-ORDENA-RAZAO / P-ORDENA-EXTRATO - ORDENACAO POR INSERCAO    *
027100*    NA PROPRIA TABELA, CHAVE (MOVIMENTO, DATA) ASCENDENTE         *
027200*    (CH-171). O RAZAO NAO USA SORT PORQUE OS DADOS JA ESTAO EM    *
027300*    MEMORIA - GRAVAR E RELER UM ARQUIVO INTERMEDIARIO SO PARA      *
027400*    ORDENAR SERIA DESPERDICIO DE E/S.                              *
027500******************************************************************
027600 P-ORDENA-RAZAO.
027700     IF WS-QT-RAZAO < 2
027800         GO TO P-ORDENA-RAZAO-EXIT.
027900     PERFORM P-ORDENA-RAZAO-EXTERNO
028000         VARYING WS-IDX-EXT FROM 2 BY 1 UNTIL WS-IDX-EXT > WS-QT-RAZAO.
028100 P-ORDENA-RAZAO-EXIT.
028200     EXIT.
028300
028400 P-ORDENA-RAZAO-EXTERNO.
028500     MOVE WS-RAZAO-ITEM(WS-IDX-EXT) TO WS-RAZAO-CHAVE.
028600     MOVE WS-IDX-EXT TO WS-IDX-INT.
028700 P-ORDENA-RAZAO-INTERNO.
028800     IF WS-IDX-INT = 1
028900         GO TO P-ORDENA-RAZAO-COLOCA.
029000     COMPUTE WS-IDX-ANT = WS-IDX-INT - 1.
029100     IF WS-RAZAO-MOVIMENTO(WS-IDX-ANT) < WS-CHAVE-R-MOVIMENTO
029200         GO TO P-ORDENA-RAZAO-COLOCA.
029300     IF WS-RAZAO-MOVIMENTO(WS-IDX-ANT) = WS-CHAVE-R-MOVIMENTO
029400        AND WS-RAZAO-DATA(WS-IDX-ANT) NOT > WS-CHAVE-R-DATA
029500         GO TO P-ORDENA-RAZAO-COLOCA.
029600     MOVE WS-RAZAO-ITEM(WS-IDX-ANT) TO WS-RAZAO-ITEM(WS-IDX-INT).
029700     MOVE WS-IDX-ANT TO WS-IDX-INT.
029800     GO TO P-ORDENA-RAZAO-INTERNO.
029900 P-ORDENA-RAZAO-COLOCA.
030000     MOVE WS-RAZAO-CHAVE TO WS-RAZAO-ITEM(WS-IDX-INT).
030100
030200 P-ORDENA-EXTRATO.
030300     IF WS-QT-EXTRATO < 2
030400         GO TO P-ORDENA-EXTRATO-EXIT.
030500     PERFORM P-ORDENA-EXTRATO-EXTERNO
030600         VARYING WS-IDX-EXT FROM 2 BY 1 UNTIL WS-IDX-EXT > WS-QT-EXTRATO.
030700 P-ORDENA-EXTRATO-EXIT.
030800     EXIT.
030900
031000 P-ORDENA-EXTRATO-EXTERNO.
031100     MOVE WS-EXTRATO-ITEM(WS-IDX-EXT) TO WS-EXTRATO-CHAVE.
031200     MOVE WS-IDX-EXT TO WS-IDX-INT.
031300 P-ORDENA-EXTRATO-INTERNO.
031400     IF WS-IDX-INT = 1
031500         GO TO P-ORDENA-EXTRATO-COLOCA.
031600     COMPUTE WS-IDX-ANT = WS-IDX-INT - 1.
031700     IF WS-EXTRATO-MOVIMENTO(WS-IDX-ANT) < WS-CHAVE-E-MOVIMENTO
031800         GO TO P-ORDENA-EXTRATO-COLOCA.
031900     IF WS-EXTRATO-MOVIMENTO(WS-IDX-ANT) = WS-CHAVE-E-MOVIMENTO
032000        AND WS-EXTRATO-DATA(WS-IDX-ANT) NOT > WS-CHAVE-E-DATA
032100         GO TO P-ORDENA-EXTRATO-COLOCA.
032200     MOVE WS-EXTRATO-ITEM(WS-IDX-ANT) TO WS-EXTRATO-ITEM(WS-IDX-INT).
032300     MOVE WS-IDX-ANT TO WS-IDX-INT.
032400     GO TO P-ORDENA-EXTRATO-INTERNO.
032500 P-ORDENA-EXTRATO-COLOCA.
032600     MOVE WS-EXTRATO-CHAVE TO WS-EXTRATO-ITEM(WS-IDX-INT).
032700
032800******************************************************************
032900*    P-NUMERA-OCORR-RAZAO / P-NUMERA-OCORR-EXTRATO - NUMERA AS     *
033000*    OCORRENCIAS 0,1,2,... DENTRO DE CADA VALOR DE MOVIMENTO        *
033100*    REPETIDO, NA ORDEM (MOVIMENTO, DATA) JA GARANTIDA PELA         *
033200*    ORDENACAO (CH-252).                                            *
033300******************************************************************
033400 P-NUMERA-OCORR-RAZAO.
033500     IF WS-IDX-R = 1
033600         MOVE ZEROS TO WS-RAZAO-OCORR(WS-IDX-R)
033700         GO TO P-NUMERA-OCORR-RAZAO-EXIT.
033800     IF WS-RAZAO-MOVIMENTO(WS-IDX-R) = WS-RAZAO-MOVIMENTO(WS-IDX-R - 1)
033900         COMPUTE WS-RAZAO-OCORR(WS-IDX-R) =
034000             WS-RAZAO-OCORR(WS-IDX-R - 1) + 1
034100     ELSE
034200         MOVE ZEROS TO WS-RAZAO-OCORR(WS-IDX-R).
034300 P-NUMERA-OCORR-RAZAO-EXIT.
034400     EXIT.
034500
034600 P-NUMERA-OCORR-EXTRATO.
034700     IF WS-IDX-E = 1
034800         MOVE ZEROS TO WS-EXTRATO-OCORR(WS-IDX-E)
034900         GO TO P-NUMERA-OCORR-EXTRATO-EXIT.
035000     IF WS-EXTRATO-MOVIMENTO(WS-IDX-E) =
035050        WS-EXTRATO-MOVIMENTO(WS-IDX-E - 1)
035100         COMPUTE WS-EXTRATO-OCORR(WS-IDX-E) =
035200             WS-EXTRATO-OCORR(WS-IDX-E - 1) + 1
035300     ELSE
035400         MOVE ZEROS TO WS-EXTRATO-OCORR(WS-IDX-E).
035500 P-NUMERA-OCORR-EXTRATO-EXIT.
035600     EXIT.
035700
035800******************************************************************
035900*    P-CASAMENTO - JUNCAO EXTERNA COMPLETA DAS DUAS TABELAS, JA    *
036000*    ORDENADAS POR (MOVIMENTO, OCORRENCIA), NO ESTILO CLASSICO DE  *
036100*    CASAMENTO POR CHAVE DE ARQUIVOS EM SEQUENCIA (SEM SORT NEM    *
036200*    BUSCA - APENAS DOIS PONTEIROS AVANCANDO EM PARALELO).         *
036300******************************************************************
036400 P-CASAMENTO.
036500     MOVE 1 TO WS-IDX-R.
036600     MOVE 1 TO WS-IDX-E.
036700 P-CASAMENTO-LACO.
036800     IF WS-IDX-R > WS-QT-RAZAO AND WS-IDX-E > WS-QT-EXTRATO
036900         GO TO P-CASAMENTO-FIM.
037000     IF WS-IDX-R > WS-QT-RAZAO
037100         PERFORM P-CASAMENTO-SO-EXTRATO
037200         GO TO P-CASAMENTO-LACO.
037300     IF WS-IDX-E > WS-QT-EXTRATO
037400         PERFORM P-CASAMENTO-SO-RAZAO
037500         GO TO P-CASAMENTO-LACO.
037600     IF WS-RAZAO-MOVIMENTO(WS-IDX-R) = WS-EXTRATO-MOVIMENTO(WS-IDX-E)
037700        AND WS-RAZAO-OCORR(WS-IDX-R) = WS-EXTRATO-OCORR(WS-IDX-E)
037800         PERFORM P-CASAMENTO-AMBOS
037900         GO TO P-CASAMENTO-LACO.
038000     IF WS-RAZAO-MOVIMENTO(WS-IDX-R) < WS-EXTRATO-MOVIMENTO(WS-IDX-E)
038100         PERFORM P-CASAMENTO-SO-RAZAO
038200         GO TO P-CASAMENTO-LACO.
038300     IF WS-RAZAO-MOVIMENTO(WS-IDX-R) > WS-EXTRATO-MOVIMENTO(WS-IDX-E)
038400         PERFORM P-CASAMENTO-SO-EXTRATO
038500         GO TO P-CASAMENTO-LACO.
038600     IF WS-RAZAO-OCORR(WS-IDX-R) < WS-EXTRATO-OCORR(WS-IDX-E)
038700         PERFORM P-CASAMENTO-SO-RAZAO
038800     ELSE
038900         PERFORM P-CASAMENTO-SO-EXTRATO.
039000     GO TO P-CASAMENTO-LACO.
039100 P-CASAMENTO-FIM.
039200     EXIT.
039300
039400 P-CASAMENTO-AMBOS.
039500     MOVE WS-RAZAO-MOVIMENTO(WS-IDX-R) TO MR-MOVEMENT.
039600     MOVE WS-RAZAO-DATA(WS-IDX-R)      TO MR-LED-DATE.
039700     MOVE WS-RAZAO-DOCUMENTO(WS-IDX-R) TO MR-DOCUMENT.
039800     MOVE WS-RAZAO-DESC(WS-IDX-R)      TO MR-LED-DESC.
039900     MOVE WS-RAZAO-DEBITO(WS-IDX-R)    TO MR-DEBIT.
040000     MOVE WS-RAZAO-CREDITO(WS-IDX-R)   TO MR-CREDIT.
040100     MOVE WS-EXTRATO-DATA(WS-IDX-E)    TO MR-STMT-DATE.
040200     MOVE WS-EXTRATO-DESC(WS-IDX-E)    TO MR-STMT-DESC.
040300     MOVE "BOTH"                       TO MR-STATUS.
040400     WRITE MATCH-RESULT-REG.
040500     ADD 1 TO WS-QT-CASADOS.
040600     PERFORM P-ATUALIZA-PARES.
040700     ADD 1 TO WS-IDX-R.
040800     ADD 1 TO WS-IDX-E.
040900
041000 P-CASAMENTO-SO-RAZAO.
041100     MOVE WS-RAZAO-MOVIMENTO(WS-IDX-R) TO PD-MOVEMENT.
041200     MOVE WS-RAZAO-DATA(WS-IDX-R)      TO PD-LED-DATE.
041300     MOVE WS-RAZAO-DOCUMENTO(WS-IDX-R) TO PD-DOCUMENT.
041400     MOVE WS-RAZAO-DESC(WS-IDX-R)      TO PD-LED-DESC.
041500     MOVE WS-RAZAO-DEBITO(WS-IDX-R)    TO PD-DEBIT.
041600     MOVE WS-RAZAO-CREDITO(WS-IDX-R)   TO PD-CREDIT.
041700     MOVE ZEROS                        TO PD-STMT-DATE.
041800     MOVE SPACES                       TO PD-STMT-DESC.
041900     MOVE "LEDGER"                     TO PD-STATUS.
042000     WRITE PENDING-OUT-REG.
042100     ADD 1 TO WS-QT-PEND-RAZAO.
042200     ADD 1 TO WS-IDX-R.
042300
042400 P-CASAMENTO-SO-EXTRATO.
042500     MOVE WS-EXTRATO-MOVIMENTO(WS-IDX-E) TO PD-MOVEMENT.
042600     MOVE ZEROS                          TO PD-LED-DATE.
042700     MOVE SPACES                         TO PD-DOCUMENT.
042800     MOVE SPACES                         TO PD-LED-DESC.
042900     MOVE ZEROS                          TO PD-DEBIT.
043000     MOVE ZEROS                          TO PD-CREDIT.
043100     MOVE WS-EXTRATO-DATA(WS-IDX-E)       TO PD-STMT-DATE.
043200     MOVE WS-EXTRATO-DESC(WS-IDX-E)       TO PD-STMT-DESC.
043300     MOVE "STMT"                          TO PD-STATUS.
043400     WRITE PENDING-OUT-REG.
043500     ADD 1 TO WS-QT-PEND-EXTRATO.
043600     ADD 1 TO WS-IDX-E.
043700
043800******************************************************************
043900*    P-ATUALIZA-PARES - ACRESCENTA O PAR AO REGISTRO PAIR-REG      *
044000*    SOMENTE SE NENHUM DOS DOIS LADOS JA PARTICIPA DE UM PAR        *
044100*    REGISTRADO; CASO CONTRARIO PULA COM AVISO (CH-Y2K-09).         *
044150*    QUEBRADA EM FAIXA DE PARAGRAFOS (P-ATU2 A P-ATU3), MESMO      *
044160*    ESTILO DE PERFORM ... THRU ... USADO NAS TELAS DE CADASTRO    *
044170*    DESTE SISTEMA (04/04/99, JVN, CH-Y2K-30).                     *
044200******************************************************************
044300 P-ATUALIZA-PARES.
044310     PERFORM P-ATU2 THRU P-ATU3-FIM.
044320
044330 P-ATU2.
044340     MOVE WS-EXTRATO-ID(WS-IDX-E) TO MP-BANK-ID.
044350     READ PAIR-REG KEY IS MP-BANK-ID
044360         INVALID KEY
044370             SET WS-BANK-ID-ACHOU TO "N"
044380         NOT INVALID KEY
044390             MOVE "S" TO WS-BANK-ID-ACHOU.
044400     MOVE WS-RAZAO-ID(WS-IDX-R) TO MP-ACC-ID.
044410     READ PAIR-REG KEY IS MP-ACC-ID
044420         INVALID KEY
044430             SET WS-ACC-ID-ACHOU TO "N"
044440         NOT INVALID KEY
044450             MOVE "S" TO WS-ACC-ID-ACHOU.
044460     IF BANK-ID-JA-PAREADO OR ACC-ID-JA-PAREADO
044470         DISPLAY "RECON05 - PAR JA CASADO, PULADO: "
044480             WS-EXTRATO-ID(WS-IDX-E) " / " WS-RAZAO-ID(WS-IDX-R)
044490         ADD 1 TO WS-QT-PARES-PULADOS
044500         GO TO P-ATU3-FIM.
044510 P-ATU3.
044520     MOVE WS-EXTRATO-ID(WS-IDX-E) TO MP-BANK-ID.
044530     MOVE WS-RAZAO-ID(WS-IDX-R)   TO MP-ACC-ID.
044540     MOVE "A"                     TO MP-ORIGEM.
044550     WRITE MATCHED-PAIR-REG
044560         INVALID KEY
044570             DISPLAY "RECON05 - ERRO GRAVACAO PAIR-REG - FS="
044580                 FS-PAIR
044590             STOP RUN.
044600     ADD 1 TO WS-QT-PARES-GRAVADOS.
044610 P-ATU3-FIM.
044620     EXIT.
047200
047300******************************************************************
047400*    P-TOTAIS-CONTROLE - RESUMO DA CONCILIACAO AUTOMATICA,         *
047500*    CONFERIDO NO RODAPE DO RELATORIO RECON-RPT (RECON06).         *
047550*    03/04/99  JVN  CH-Y2K-19  SOMADO WS-QT-TOTAL-SAIDA (CASADOS + *
047560*                              PEND-RAZAO + PEND-EXTRATO) PARA O   *
047570*                              TOTAL GERAL DE REGISTROS DE SAIDA.  *
047600******************************************************************
047700 P-TOTAIS-CONTROLE.
047800     DISPLAY "RECON05 - LANCAMENTOS CASADOS.......: " WS-QT-CASADOS.
047900     DISPLAY "RECON05 - PENDENTES DO RAZAO........: " WS-QT-PEND-RAZAO.
048000     DISPLAY "RECON05 - PENDENTES DO EXTRATO.......: "
048100         WS-QT-PEND-EXTRATO.
048150     COMPUTE WS-QT-TOTAL-SAIDA = WS-QT-CASADOS + WS-QT-PEND-RAZAO
048160         + WS-QT-PEND-EXTRATO.
048170     DISPLAY "RECON05 - TOTAL DE REGISTROS DE SAIDA: "
048180         WS-QT-TOTAL-SAIDA.
048200     DISPLAY "RECON05 - PARES GRAVADOS EM PAIR-REG.: "
048300         WS-QT-PARES-GRAVADOS.
048400     DISPLAY "RECON05 - PARES PULADOS (JA CASADOS)..: "
048500         WS-QT-PARES-PULADOS.
048600     IF SEM-RAZAO
048700         DISPLAY "RECON05 - RAZAO VAZIO - TODO EXTRATO FICA PENDENTE".
048800     IF SEM-EXTRATO
048900         DISPLAY "RECON05 - EXTRATO VAZIO - TODO RAZAO FICA PENDENTE".
