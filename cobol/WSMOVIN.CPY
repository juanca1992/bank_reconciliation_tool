000100******************************************************************
000200*    WSMOVIN.CPY                                                 *
000300*    LAYOUT ALTERNATIVO DE MOVIMENTO (ARQUIVO DE ENTRADA DO      *
000400*    RECON03) - FORMATO DE EXTRATO COM NO MINIMO OITO CAMPOS,    *
000500*    DOS QUAIS SOMENTE 1 (CONTA), 4 (DATA), 6 (VALOR) E 8        *
000600*    (HISTORICO) SAO USADOS. OS DEMAIS FICAM RESERVADOS.         *
000700*                                                                 *
000800*    HISTORICO DE ALTERACOES                                     *
000900*    DD/MM/AA  INIC  CHAM       DESCRICAO                        *
001000*    11/06/95  RFM   -          LAYOUT ORIGINAL - LAYOUT ALTERN. *
001100*    28/01/99  RFM   CH-Y10     RESERVA PARA EXPANSAO FUTURA     *
001120*    02/04/99  JVN   CH-Y2K-17  RETIRADA A REDEFINES POR PARTES  *
001140*                               (P1/SEP1/P2/SEP2/P3) - NUNCA FOI *
001160*                               LIDA, POIS CV-CONVERTE-DATA (EM  *
001180*                               WSNORM.CPY) JA EXTRAI DIA/MES/   *
001199*                               ANO SOZINHA POR REFERENCE MOD.   *
001200******************************************************************
001300 01  MOVEMENTS-IN-REG.
001400     03  MV-ACCOUNT                  PIC X(20).
001500     03  MV-CAMPO2                   PIC X(10).
001600     03  MV-CAMPO3                   PIC X(10).
001700     03  MV-DATE                     PIC X(10).
002400     03  MV-CAMPO5                   PIC X(10).
002500     03  MV-VALUE                    PIC X(18).
002600     03  MV-CAMPO7                   PIC X(10).
002700     03  MV-DESC                     PIC X(40).
002800     03  FILLER                      PIC X(10).
