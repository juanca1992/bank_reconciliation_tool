000100******************************************************************
000200*    WSSTMIN.CPY                                                 *
000300*    LAYOUT DO EXTRATO BANCARIO (ARQUIVO DE ENTRADA DO RECON02)  *
000400*    NOVE CAMPOS FIXOS POR LINHA - OS CAMPOS 3, 5, 7 E 9 SAO     *
000500*    RESERVADOS DO BANCO E NAO SAO USADOS NA CONCILIACAO.        *
000600*                                                                 *
000700*    HISTORICO DE ALTERACOES                                     *
000800*    DD/MM/AA  INIC  CHAM       DESCRICAO                        *
000900*    03/05/94  RFM   -          LAYOUT ORIGINAL - EXTRATO BANCO  *
001000*    27/01/99  RFM   CH-Y10     RESERVA PARA EXPANSAO FUTURA     *
001020*    02/04/99  JVN   CH-Y2K-17  RETIRADA A REDEFINES POR PARTES  *
001040*                               (P1/SEP1/P2/SEP2/P3) - NUNCA FOI *
001060*                               LIDA, POIS CV-CONVERTE-DATA (EM  *
001080*                               WSNORM.CPY) JA EXTRAI DIA/MES/   *
001099*                               ANO SOZINHA POR REFERENCE MOD.   *
001100******************************************************************
001200 01  STMT-IN-REG.
001300     03  ST-ACCOUNT                  PIC X(20).
001400     03  ST-TRANCODE                 PIC X(10).
001500     03  ST-FILLER3                  PIC X(10).
001600     03  ST-DATE                     PIC X(10).
002300     03  ST-FILLER5                  PIC X(10).
002400     03  ST-MOVEMENT                 PIC X(18).
002500     03  ST-DESCCODE                 PIC X(10).
002600     03  ST-DESC                     PIC X(40).
002700     03  ST-FILLER9                  PIC X(10).
002800     03  FILLER                      PIC X(10).
