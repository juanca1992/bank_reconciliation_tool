000100******************************************************************
000200*    WSNORMW.CPY                                                 *
000300*    AREAS DE TRABALHO DAS ROTINAS COMUNS DE NORMALIZACAO        *
000400*    (WSNORM.CPY) - TEXTO, MOEDA E DATA - COMPARTILHADAS PELOS   *
000500*    TRES PROGRAMAS DE CARGA (RECON01, RECON02, RECON03).        *
000600*                                                                 *
000700*    HISTORICO DE ALTERACOES                                     *
000800*    DD/MM/AA  INIC  CHAM       DESCRICAO                        *
000900*    18/02/96  RFM   -          AREAS ORIGINAIS                  *
001000*    22/09/98  RFM   CH-133     ROTINA DE MOEDA REFEITA SEM      *
001100*                               UNSTRING - CONVERSAO POR DIGITO  *
001200*    31/01/99  RFM   CH-Y10     TRATAMENTO DE ANO BISSEXTO       *
001220*    03/04/99  JVN   CH-Y2K-18  CV-DE-ACENTOS REGRAVADA EM       *
001240*                               LATIN-1 (1 BYTE/CARACTER) - O    *
001260*                               FONTE TINHA VINDO GRAVADO EM     *
001280*                               UTF-8 E ESTOURAVA A PIC X(45),   *
001299*                               DESCASANDO COM CV-PARA-ACENTOS   *
001300******************************************************************
001400 01  CV-AREA-TEXTO.
001500     03  CV-TEXTO-ENTRADA            PIC X(40).
001600     03  CV-TEXTO-SAIDA              PIC X(40).
001700     03  CV-TEXTO-TEMP               PIC X(40).
001800     03  CV-TEXTO-IDX                PIC 9(02) COMP.
001810     03  FILLER                      PIC X(04).
001900
002000 01  CV-TABELA-ACENTOS.
002100     03  CV-DE-ACENTOS   PIC X(45) VALUE
002200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002300     03  CV-PARA-ACENTOS PIC X(45) VALUE
002400         "abcdefghijklmnopqrstuvwxyzaeiouaeiouaeiouaocn".
002410     03  FILLER                      PIC X(04).
002500
002600 01  CV-AREA-VALOR.
002700     03  CV-VALOR-ENTRADA            PIC X(18).
002800     03  CV-VALOR-SAIDA              PIC S9(13)V99.
002900     03  CV-VALOR-STATUS             PIC X(01).
003000         88  CV-VALOR-OK             VALUE "S".
003100         88  CV-VALOR-ERRO           VALUE "N".
003200     03  CV-VALOR-IDX                PIC 9(02) COMP.
003300     03  CV-VALOR-CARACTER           PIC X(01).
003400     03  CV-VALOR-DIGITO             PIC 9(01).
003500     03  CV-VALOR-SINAL              PIC X(01) VALUE SPACE.
003600     03  CV-VALOR-PONTO-ACHADO       PIC X(01) VALUE "N".
003700         88  CV-VALOR-APOS-PONTO     VALUE "S".
003800     03  CV-VALOR-CASAS-DEC          PIC 9(01) COMP.
003810     03  FILLER                      PIC X(04).
003900
004000 01  CV-AREA-DATA.
004100     03  CV-DATA-ENTRADA             PIC X(10).
004200     03  CV-DATA-SAIDA               PIC 9(08).
004300     03  CV-DATA-SAIDA-R  REDEFINES CV-DATA-SAIDA.
004400         05  CV-DS-AAAA              PIC 9(04).
004500         05  CV-DS-MM                PIC 9(02).
004600         05  CV-DS-DD                PIC 9(02).
004700     03  CV-DATA-STATUS              PIC X(01).
004800         88  CV-DATA-OK              VALUE "S".
004900         88  CV-DATA-ERRO            VALUE "N".
005000     03  CV-DATA-DIA                 PIC 9(02).
005100     03  CV-DATA-MES                 PIC 9(02).
005200     03  CV-DATA-ANO                 PIC 9(04).
005300     03  CV-DATA-MAX-DIA             PIC 9(02) COMP.
005400     03  CV-DATA-QUOC                PIC 9(04) COMP.
005500     03  CV-DATA-RESTO               PIC 9(04) COMP.
005510     03  FILLER                      PIC X(04).
005600
005700 01  CV-TABELA-DIAS-MES.
005800     03  CV-DIAS-NORMAL.
005900         05  FILLER  PIC 9(02) VALUE 31.
006000         05  FILLER  PIC 9(02) VALUE 28.
006100         05  FILLER  PIC 9(02) VALUE 31.
006200         05  FILLER  PIC 9(02) VALUE 30.
006300         05  FILLER  PIC 9(02) VALUE 31.
006400         05  FILLER  PIC 9(02) VALUE 30.
006500         05  FILLER  PIC 9(02) VALUE 31.
006600         05  FILLER  PIC 9(02) VALUE 31.
006700         05  FILLER  PIC 9(02) VALUE 30.
006800         05  FILLER  PIC 9(02) VALUE 31.
006900         05  FILLER  PIC 9(02) VALUE 30.
007000         05  FILLER  PIC 9(02) VALUE 31.
007100     03  CV-DIAS-REDEF REDEFINES CV-DIAS-NORMAL.
007200         05  CV-DIAS-NO-MES  PIC 9(02) OCCURS 12 TIMES.
007300     03  CV-ANO-BISSEXTO             PIC X(01) VALUE "N".
007400         88  CV-E-BISSEXTO           VALUE "S".
007410     03  FILLER                      PIC X(04).
