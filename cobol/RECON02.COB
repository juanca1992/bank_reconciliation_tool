000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RECON02.
000300 AUTHOR.        ROGERIO-MACHADO.
000400 INSTALLATION.  ELDORADO SISTEMAS - SAPUCAIA DO SUL.
000500 DATE-WRITTEN.  15/03/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DEPARTAMENTO FINANCEIRO.
000800******************************************************************
000900*    RECON02 - CARGA DO EXTRATO BANCARIO (LAYOUT DE 9 CAMPOS)    *
001000*                                                                 *
001100*    LE O EXTRATO EXPORTADO PELO BANCO, VALIDA QUE CADA LINHA     *
001200*    TEM EXATAMENTE OS 9 CAMPOS ESPERADOS, DESCARTA AS LINHAS DE  *
001300*    SALDO (DIA/FINAL/INICIAL), NORMALIZA DATA E VALOR E GRAVA O  *
001400*    EXTRATO NORMALIZADO (STMT-NORM) MAIS O REGISTRO DE           *
001500*    TRANSACOES (TRANS-STORE) - PREFIXO "B" - PARA A CONCILIACAO. *
001600*                                                                 *
001700*    HISTORICO DE ALTERACOES                                     *
001800*    DD/MM/AA  INIC  CHAM       DESCRICAO                        *
001900*    15/03/91  RFM   -          PROGRAMA ORIGINAL                *
002000*    22/08/93  RFM   CH-119     LINHA COM NUMERO DE CAMPOS        *
002100*                               DIFERENTE DE 9 PASSA A SER ERRO   *
002200*                               FATAL (ANTES ERA APENAS IGNORADA) *
002300*    09/06/96  CAB   CH-227     EXCLUSAO DAS LINHAS DE SALDO DIA/ *
002400*                               FINAL/INICIAL POR IGUALDADE EXATA *
002500*    19/01/99  JVN   CH-Y2K-04  DATA NORMALIZADA PARA AAAAMMDD    *
002600*                               (8 DIGITOS) - AJUSTE ANO 2000     *
002700*    05/02/99  JVN   CH-Y2K-07  GERACAO DE ID DE TRANSACAO PARA   *
002800*                               O ARQUIVO TRANS-STORE            *
002900*    22/03/99  JVN   CH-Y2K-11  AVISO QUANDO A SEQUENCIA DE ID     *
003000*                               SE APROXIMA DO LIMITE DE 10 DIGS  *
003100*    29/03/99  JVN   CH-Y2K-15  A COMPARACAO DO CH-227 SO PEGAVA  *
003200*                               "SALDO DIA/FINAL/INICIAL" EM      *
003300*                               MAIUSCULAS E SEM BRANCO A         *
003400*                               ESQUERDA - PASSA A MAIUSCULIZAR E *
003500*                               ESPACAR ANTES DE COMPARAR         *
003600*    29/03/99  JVN   CH-Y2K-16  VALOR INVALIDO SO ERA ZERADO -    *
003700*                               AGORA EMITE AVISO COM A DESCRICAO *
003800*    04/04/99  JVN   CH-Y2K-20  COPY WSNORM. ACRESCENTADO NO FIM *
003900*                               DA PROCEDURE DIVISION - FALTAVA E*
004000*                               CV-CONVERTE-DATA/CV-CONVERTE-    *
004100*                               VALOR NAO EXISTIAM NO PROGRAMA   *
004150*    04/04/99  JVN   CH-Y2K-28  P-VALIDA-EXTRATO QUEBRADA EM     *
004160*                               FAIXA P-VAL2 THRU P-VAL3-FIM     *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS DIGITO-VALIDO IS "0" THRU "9"
004800     UPSI-0 ON STATUS IS EXTRATO-VAZIO.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT STMT-IN   ASSIGN TO STMTIN
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS IS FS-STMIN.
005400     SELECT STMT-NORM ASSIGN TO STMNRM
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS IS FS-STMNM.
005700     SELECT TRANS-STORE ASSIGN TO TRANSTORE
005800            ORGANIZATION IS INDEXED
005900            ACCESS MODE IS SEQUENTIAL
006000            RECORD KEY IS TR-ID
006100            FILE STATUS IS FS-TRANS.
006200     SELECT CONTROL-TOT ASSIGN TO CTLTOT
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS IS FS-CTLTOT.
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  STMT-IN
006800     LABEL RECORD IS STANDARD.
006900     COPY WSSTMIN.
007000 FD  STMT-NORM
007100     LABEL RECORD IS STANDARD.
007200     COPY WSSTMNM.
007300 FD  TRANS-STORE
007400     LABEL RECORD IS STANDARD
007500     VALUE OF FILE-ID IS "TRANSTOR.DAT".
007600     COPY WSTRANS.
007700 FD  CONTROL-TOT
007800     LABEL RECORD IS STANDARD.
007900     COPY WSCTL.
008000 WORKING-STORAGE SECTION.
008100     COPY WSNORMW.
008200
008300 77  FS-STMIN                PIC XX.
008400 77  FS-STMNM                PIC XX.
008500 77  FS-TRANS                PIC XX.
008600 77  FS-CTLTOT               PIC XX.
008700
008800 77  WS-LIDOS                PIC 9(07) COMP.
008900 77  WS-DESCARTADOS-DATA     PIC 9(07) COMP.
009000 77  WS-DESCARTADOS-SALDO    PIC 9(07) COMP.
009100 77  WS-GRAVADOS             PIC 9(07) COMP.
009200
009300 77  WS-EOF-STMIN            PIC X(01) VALUE "N".
009400     88  FIM-STMIN           VALUE "S".
009500 77  EXTRATO-VAZIO           PIC X(01) VALUE "N".
009600     88  SEM-MOVIMENTOS      VALUE "S".
009700
009800******************************************************************
009900*    WS-AREA-9-CAMPOS - USADA PARA CONFERIR QUE A LINHA LIDA     *
010000*    TEM EXATAMENTE 9 CAMPOS (CH-119). O LAYOUT FIXO DE WSSTMIN  *
010100*    JA POSICIONA OS 9 CAMPOS; A AREA REDEFINE O REGISTRO PARA   *
010200*    CONFERIR QUE NAO HA CAMPO A MAIS (SOBRA DE TEXTO) OU A      *
010300*    MENOS (CAMPO NONO EM BRANCO QUANDO OS ANTERIORES NAO SAO).  *
010400******************************************************************
010500 77  WS-QT-CAMPOS-PREENCH    PIC 9(02) COMP.
010600 77  WS-IDX-CAMPO            PIC 9(02) COMP.
010700 01  WS-AREA-CONTA-CAMPOS.
010800     03  WS-CAMPO-TABELA.
010900         05  WS-CAMPO-PREENCHIDO OCCURS 9 TIMES
011000                                 PIC X(01).
011100     03  WS-CAMPO-TABELA-R REDEFINES WS-CAMPO-TABELA
011200                                 PIC X(09).
011300     03  FILLER                  PIC X(04).
011400
011500 77  WS-DESC-LIMPA           PIC X(40).
011600 77  WS-DESC-TEMP            PIC X(40).
011700 77  WS-DESC-IDX             PIC 9(02) COMP.
011800
011900 77  WS-SEQ-TRANS            PIC 9(10) COMP VALUE ZEROS.
012000 01  WS-AREA-ID.
012100     03  WS-ID-GERADO            PIC X(12).
012200     03  WS-ID-GERADO-R REDEFINES WS-ID-GERADO.
012300         05  WS-ID-TIPO          PIC X(01).
012400         05  WS-ID-HIFEN         PIC X(01).
012500         05  WS-ID-TOKEN         PIC X(10).
012600     03  WS-SEQ-EDITADA          PIC 9(10).
012700     03  WS-SEQ-EDITADA-R REDEFINES WS-SEQ-EDITADA.
012800         05  WS-SEQ-ED-MILHAO    PIC 9(04).
012900         05  WS-SEQ-ED-RESTO     PIC 9(06).
013000     03  FILLER                  PIC X(04).
013100
013200 PROCEDURE DIVISION.
013300
013400 P03-ABERTURA.
013500     OPEN INPUT STMT-IN.
013600     IF FS-STMIN NOT = "00"
013700         DISPLAY "RECON02 - ERRO AO ABRIR STMTIN - FS=" FS-STMIN
013800         STOP RUN.
013900     OPEN OUTPUT STMT-NORM.
014000*    TRANS-STORE JA FOI CRIADO PELO RECON01 (RODA ANTES NO JCL);
014100*    ABRE EM I-O PARA ACRESCENTAR OS LANCAMENTOS DO EXTRATO.
014200     OPEN I-O TRANS-STORE.
014300*    CONTROL-TOT TAMBEM JA FOI CRIADO PELO RECON01 - ABRE EM
014400*    EXTEND PARA ACRESCENTAR O REGISTRO DE TOTAIS DESTA CARGA.
014500     OPEN EXTEND CONTROL-TOT.
014600     PERFORM P-LER-EXTRATO
014700         UNTIL FIM-STMIN.
014800     IF WS-GRAVADOS = ZEROS
014900         SET SEM-MOVIMENTOS TO TRUE
015000         DISPLAY "RECON02 - NENHUM MOVIMENTO VALIDO NO EXTRATO".
015100     PERFORM P-TOTAIS.
015200     CLOSE STMT-IN STMT-NORM TRANS-STORE CONTROL-TOT.
015300     STOP RUN.
015400
015500******************************************************************
015600*    P-LER-EXTRATO - LE UMA LINHA DO EXTRATO. O LAYOUT WSSTMIN   *
015700*    JA TRAZ OS 9 CAMPOS EM POSICAO FIXA; SE ALGUM DELES ESTIVER *
015800*    EM BRANCO ENQUANTO CAMPOS SEGUINTES ESTAO PREENCHIDOS, A    *
015900*    LINHA NAO TEM OS 9 CAMPOS ESPERADOS - ERRO FATAL (CH-119).  *
016000******************************************************************
016100 P-LER-EXTRATO.
016200     READ STMT-IN
016300         AT END
016400             SET FIM-STMIN TO TRUE
016500             GO TO P-LER-EXTRATO-EXIT.
016600     ADD 1 TO WS-LIDOS.
016700     MOVE ST-ACCOUNT   TO WS-CAMPO-PREENCHIDO(1).
016800     MOVE ST-TRANCODE  TO WS-CAMPO-PREENCHIDO(2).
016900     MOVE ST-FILLER3   TO WS-CAMPO-PREENCHIDO(3).
017000     MOVE ST-DATE      TO WS-CAMPO-PREENCHIDO(4).
017100     MOVE ST-FILLER5   TO WS-CAMPO-PREENCHIDO(5).
017200     MOVE ST-MOVEMENT  TO WS-CAMPO-PREENCHIDO(6).
017300     MOVE ST-DESCCODE  TO WS-CAMPO-PREENCHIDO(7).
017400     MOVE ST-DESC      TO WS-CAMPO-PREENCHIDO(8).
017500     MOVE ST-FILLER9   TO WS-CAMPO-PREENCHIDO(9).
017600     MOVE ZEROS TO WS-QT-CAMPOS-PREENCH.
017700     MOVE ZEROS TO WS-IDX-CAMPO.
017800 P-CONTA-CAMPOS-LACO.
017900     ADD 1 TO WS-IDX-CAMPO.
018000     IF WS-IDX-CAMPO > 9
018100         GO TO P-CONTA-CAMPOS-FIM.
018200     IF WS-CAMPO-PREENCHIDO(WS-IDX-CAMPO) NOT = SPACE
018300         ADD 1 TO WS-QT-CAMPOS-PREENCH.
018400     GO TO P-CONTA-CAMPOS-LACO.
018500 P-CONTA-CAMPOS-FIM.
018600     IF WS-QT-CAMPOS-PREENCH < 9
018700         DISPLAY "RECON02 - LINHA SEM 9 CAMPOS - REGISTRO FATAL"
018800         CLOSE STMT-IN STMT-NORM TRANS-STORE CONTROL-TOT
018900         STOP RUN.
019000     PERFORM P-VALIDA-EXTRATO.
019100 P-LER-EXTRATO-EXIT.
019200     EXIT.
019300
019400******************************************************************
019500*    P-VALIDA-EXTRATO - NORMALIZA DATA E VALOR VIA WSNORM.CPY.   *
019600*    LINHA COM DATA INVALIDA E DESCARTADA (CH-Y2K-04); VALOR     *
019700*    INVALIDO VIRA ZERO E GERA AVISO (CH-Y2K-16). QUEBRADA EM    *
019710*    FAIXA DE PARAGRAFOS (P-VAL2 A P-VAL3), MESMO ESTILO DE      *
019720*    PERFORM ... THRU ... USADO NAS TELAS DE CADASTRO DESTE      *
019730*    SISTEMA (04/04/99, JVN, CH-Y2K-28).                          *
019800******************************************************************
019900 P-VALIDA-EXTRATO.
019910     PERFORM P-VAL2 THRU P-VAL3-FIM.
019940
019950 P-VAL2.
019960     MOVE ST-DATE TO CV-DATA-ENTRADA.
019970     PERFORM CV-CONVERTE-DATA.
019980     IF CV-DATA-ERRO
019990         ADD 1 TO WS-DESCARTADOS-DATA
020000         GO TO P-VAL3-FIM.
020010 P-VAL3.
020020     MOVE ST-MOVEMENT TO CV-VALOR-ENTRADA.
020030     PERFORM CV-CONVERTE-VALOR.
020040     IF CV-VALOR-ERRO
020050         DISPLAY "RECON02 - AVISO - VALOR DE MOVIMENTO INVALIDO, "
020060             "GRAVADO COMO ZERO - DESC=" ST-DESC.
020070     PERFORM P-FILTRA-SALDO.
020080 P-VAL3-FIM.
020090     EXIT.
021300
021400******************************************************************
021500*    P-FILTRA-SALDO - EXCLUI LINHAS DE SALDO DIA/FINAL/INICIAL   *
021600*    (CH-227). A COMPARACAO E FEITA SOBRE UMA COPIA DA DESCRICAO *
021700*    MAIUSCULIZADA (INSPECT CONVERTING, MESMA TECNICA DE         *
021800*    CV-LIMPA-TEXTO EM WSNORM.CPY) E ESPACADA A ESQUERDA         *
021900*    (CH-Y2K-15) - O VALOR GRAVADO EM STMT-NORM MANTEM O TEXTO   *
022000*    ORIGINAL, SEM ALTERACAO.                                    *
022100******************************************************************
022200 P-FILTRA-SALDO.
022300     MOVE ST-DESC TO WS-DESC-LIMPA.
022400     INSPECT WS-DESC-LIMPA
022500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
022600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
022700     MOVE 1 TO WS-DESC-IDX.
022800     PERFORM P-SALDO-ACHA-INICIO
022900         UNTIL WS-DESC-IDX > 40
023000            OR WS-DESC-LIMPA(WS-DESC-IDX:1) NOT = SPACE.
023100     IF WS-DESC-IDX <= 40
023200         MOVE SPACES TO WS-DESC-TEMP
023300         MOVE WS-DESC-LIMPA(WS-DESC-IDX:) TO WS-DESC-TEMP
023400         MOVE WS-DESC-TEMP TO WS-DESC-LIMPA.
023500     IF WS-DESC-LIMPA = "SALDO DIA" OR "SALDO FINAL"
023600                                    OR "SALDO INICIAL"
023700         ADD 1 TO WS-DESCARTADOS-SALDO
023800         GO TO P-FILTRA-SALDO-EXIT.
023900     MOVE CV-DATA-SAIDA TO SN-DATE.
024000     MOVE CV-VALOR-SAIDA TO SN-MOVEMENT.
024100     MOVE ST-DESC TO SN-DESC.
024200     PERFORM P-GRAVA-EXTRATO.
024300 P-FILTRA-SALDO-EXIT.
024400     EXIT.
024500
024600******************************************************************
024700*    P-SALDO-ACHA-INICIO - AVANCA O INDICE ATE O PRIMEIRO         *
024800*    CARACTER NAO-BRANCO DA DESCRICAO, PARA O ESPACAMENTO A      *
024900*    ESQUERDA ACIMA (CH-Y2K-15).                                  *
025000******************************************************************
025100 P-SALDO-ACHA-INICIO.
025200     ADD 1 TO WS-DESC-IDX.
025300
025400******************************************************************
025500*    P-GRAVA-EXTRATO - GRAVA O EXTRATO NORMALIZADO E O REGISTRO  *
025600*    DE TRANSACAO CORRESPONDENTE, COM ID PREFIXO "B" (CH-Y2K-07).*
025700******************************************************************
025800 P-GRAVA-EXTRATO.
025900     WRITE STMT-NORM-REG.
026000     ADD 1 TO WS-SEQ-TRANS.
026100     MOVE WS-SEQ-TRANS TO WS-SEQ-EDITADA.
026200     IF WS-SEQ-ED-MILHAO = 9999
026300         DISPLAY "RECON02 - ATENCAO - SEQUENCIA DE ID PROXIMA DO "
026400             "LIMITE DE 10 DIGITOS - LOTE=" WS-SEQ-EDITADA.
026500     MOVE "b" TO WS-ID-TIPO.
026600     MOVE "-" TO WS-ID-HIFEN.
026700     MOVE WS-SEQ-EDITADA TO WS-ID-TOKEN.
026800     MOVE WS-ID-GERADO TO TR-ID.
026900     MOVE SN-DATE TO TR-DATE.
027000     MOVE SN-MOVEMENT TO TR-AMOUNT.
027100     MOVE SPACES TO TR-DOCUMENT.
027200     MOVE SN-DESC TO TR-DESC.
027300     WRITE TRANS-STORE-REG
027400         INVALID KEY
027500             DISPLAY "RECON02 - ERRO GRAVACAO TRANS-STORE ID="
027600                 TR-ID
027700             CLOSE STMT-IN STMT-NORM TRANS-STORE CONTROL-TOT
027800             STOP RUN.
027900     ADD 1 TO WS-GRAVADOS.
028000
028100******************************************************************
028200*    P-TOTAIS - RESUMO DE CONTROLE DA CARGA DO EXTRATO           *
028300*    (CONFERIDO NO RODAPE DO RELATORIO RECON-RPT, RECON06).      *
028400******************************************************************
028500 P-TOTAIS.
028600     DISPLAY "RECON02 - LINHAS LIDAS..........: " WS-LIDOS.
028700     DISPLAY "RECON02 - DESCARTADAS POR DATA...: " WS-DESCARTADOS-DATA.
028800     DISPLAY "RECON02 - DESCARTADAS POR SALDO..: " WS-DESCARTADOS-SALDO.
028900     DISPLAY "RECON02 - MOVIMENTOS GRAVADOS.....: " WS-GRAVADOS.
029000     MOVE "RECON02"          TO CT-PROGRAMA.
029100     MOVE WS-LIDOS           TO CT-LIDOS.
029200     ADD WS-DESCARTADOS-DATA WS-DESCARTADOS-SALDO
029300         GIVING CT-DESCARTADOS.
029400     MOVE WS-GRAVADOS        TO CT-GRAVADOS.
029500     WRITE CONTROL-TOT-REG.
029600
029700******************************************************************
029800*    ROTINAS COMUNS DE NORMALIZACAO (CV-LIMPA-TEXTO, CV-CONVERTE-*
029900*    VALOR, CV-CONVERTE-DATA) - COPIADAS AQUI NO FIM DA DIVISION *
030000*    DE PROCEDIMENTO, DEPOIS DO ULTIMO PARAGRAFO PROPRIO DO      *
030100*    PROGRAMA, PARA NAO DESVIAR O FLUXO DE ENTRADA (CH-Y2K-20).  *
030200******************************************************************
030300     COPY WSNORM.
