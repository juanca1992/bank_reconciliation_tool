000100******************************************************************
000200*    WSTRANS.CPY                                                 *
000300*    LAYOUT DO ARQUIVO MESTRE DE TRANSACOES (TRANS-STORE) -      *
000400*    GRAVADO NA CARGA (RECON01/RECON02/RECON03) COM UM ID UNICO  *
000500*    POR LANCAMENTO (PREFIXO "B" P/ EXTRATO, "A" P/ RAZAO),      *
000600*    CONSULTADO PELAS ROTINAS DE CASAMENTO MANUAL E DE LISTAGEM  *
000700*    DE PENDENTES (RECON07, RECON08, RECON09).                   *
000800*                                                                 *
000900*    HISTORICO DE ALTERACOES                                     *
001000*    DD/MM/AA  INIC  CHAM       DESCRICAO                        *
001100*    16/02/96  RFM   -          LAYOUT ORIGINAL                  *
001200*    30/01/99  RFM   CH-Y10     RESERVA PARA EXPANSAO FUTURA     *
001300******************************************************************
001400 01  TRANS-STORE-REG.
001500     03  TR-ID                       PIC X(12).
001600     03  TR-ID-R     REDEFINES TR-ID.
001700         05  TR-ID-TIPO              PIC X(01).
001800             88  TR-ID-EXTRATO       VALUE "b".
001900             88  TR-ID-RAZAO         VALUE "a".
002000         05  TR-ID-HIFEN             PIC X(01).
002100         05  TR-ID-TOKEN             PIC X(10).
002200     03  TR-DATE                     PIC 9(08).
002300     03  TR-AMOUNT                   PIC S9(13)V99.
002400     03  TR-DOCUMENT                 PIC X(20).
002500     03  TR-DESC                     PIC X(40).
002600     03  FILLER                      PIC X(06).
