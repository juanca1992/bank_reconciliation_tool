000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RECON09.
000300 AUTHOR.        ROGERIO-MACHADO.
000400 INSTALLATION.  ELDORADO SISTEMAS - SAPUCAIA DO SUL.
000500 DATE-WRITTEN.  19/06/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DEPARTAMENTO FINANCEIRO.
000800******************************************************************
000900*    RECON09 - LISTAGEM DE PENDENTES E REGISTRO DE PARES          *
001000*                                                                 *
001100*    RELE O ARQUIVO MESTRE DE TRANSACOES (TRANS-STORE) E, PARA    *
001200*    CADA LANCAMENTO, PROCURA NO REGISTRO DE PARES (PAIR-REG) SE  *
001300*    O ID JA FOI CASADO - AUTOMATICO (RECON05) OU MANUAL (RECON07,*
001400*    RECON08). QUEM NAO APARECE NO PAIR-REG ENTRA NA LISTAGEM DE  *
001500*    PENDENTES: PRIMEIRO OS LANCAMENTOS DO EXTRATO (PREFIXO "B"), *
001600*    DEPOIS OS DO RAZAO (PREFIXO "A"), CADA SECAO COM SUA PROPRIA *
001700*    CONTAGEM. POR PEDIDO DO OPERADOR (CHAVE UPSI-0 LIGADA NA     *
001800*    JCL DE EXECUCAO) IMPRIME TAMBEM O DESPEJO COMPLETO DO        *
001900*    PAIR-REG, PAR A PAR, PARA CONFERENCIA MANUAL.                *
002000*                                                                 *
002100*    HISTORICO DE ALTERACOES                                     *
002200*    DD/MM/AA  INIC  CHAM       DESCRICAO                        *
002300*    19/06/91  RFM   -          PROGRAMA ORIGINAL - SO A LISTA    *
002400*                               DE PENDENTES DO EXTRATO           *
002500*    25/09/91  RFM   CH-034     ACRESCENTADA A SECAO DE           *
002600*                               PENDENTES DO RAZAO                *
002700*    11/02/96  RFM   CH-209     TRANS-STORE E PAIR-REG PASSAM A   *
002800*                               SER ARQUIVOS INDEXADOS; A         *
002900*                               PROCURA DE PENDENCIA PASSA A SER  *
003000*                               FEITA PELA CHAVE ALTERNATIVA DO   *
003100*                               PAIR-REG EM VEZ DE TABELA EM      *
003200*                               MEMORIA                           *
003300*    30/07/96  RFM   CH-224     ACRESCENTADO O DESPEJO COMPLETO   *
003400*                               DO PAIR-REG SOB PEDIDO (UPSI-0)   *
003500*    28/01/99  JVN   CH-Y2K-10  DATA DO CABECALHO CALCULADA COM   *
003600*                               SECULO (AAAA), NAO MAIS 2 DIGITOS *
003610*    22/03/99  JVN   CH-Y2K-11  AVISO QUANDO O VALOR DO PENDENTE  *
003620*                               ESTA EM FAIXA INCOMUM PARA O      *
003630*                               NEGOCIO                           *
003640*    04/04/99  JVN   CH-Y2K-26  RETIRADA A CLASSE DIGITO-VALIDO   *
003650*                               DO SPECIAL-NAMES - NAO ERA TESTADA*
003660*                               EM NENHUM PONTO DESTE PROGRAMA    *
003670*    04/04/99  JVN   CH-Y2K-31  P-GRAVA-LINHA-PENDENTE QUEBRADA  *
003680*                               EM FAIXA P-GLP2 THRU P-GLP3-FIM  *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004300     UPSI-0 ON STATUS IS PEDE-DESPEJO-PARES.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT TRANS-STORE ASSIGN TO TRANSTORE
004700            ORGANIZATION IS INDEXED
004800            ACCESS MODE IS SEQUENTIAL
004900            RECORD KEY IS TR-ID
005000            FILE STATUS IS FS-TRANS.
005100     SELECT PAIR-REG    ASSIGN TO PAIRREG
005200            ORGANIZATION IS INDEXED
005300            ACCESS MODE IS DYNAMIC
005400            RECORD KEY IS MP-ACC-ID
005500            ALTERNATE RECORD KEY IS MP-BANK-ID WITH DUPLICATES
005600            FILE STATUS IS FS-PAIR.
005700     SELECT RELATO      ASSIGN TO PRINTER.
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  TRANS-STORE
006100     LABEL RECORD IS STANDARD.
006200     COPY WSTRANS.
006300 FD  PAIR-REG
006400     LABEL RECORD IS STANDARD.
006500     COPY WSPAIR.
006600 FD  RELATO
006700     LABEL RECORD IS OMITTED.
006800 01  REG-RELATO                  PIC X(132).
006900 WORKING-STORAGE SECTION.
007000 77  FS-TRANS                PIC XX.
007100 77  FS-PAIR                 PIC XX.
007400
007500 77  WS-EOF-TRANS            PIC X(01) VALUE "N".
007520     88  FIM-TRANS           VALUE "S".
007600 77  WS-EOF-PAIR             PIC X(01) VALUE "N".
007620     88  FIM-PAIR            VALUE "S".
007700 77  PEDE-DESPEJO-PARES      PIC X(01) VALUE "N".
007720     88  DESPEJA-PARES       VALUE "S".
008300
008400******************************************************************
008500*    CONTADORES DE SECAO - QUANTIDADE DE PENDENTES DE CADA LADO E  *
008600*    QUANTIDADE DE PARES DESPEJADOS, IMPRESSOS NO RODAPE (CH-034). *
008700******************************************************************
008800 77  WS-QT-PEND-EXTRATO      PIC 9(07) COMP VALUE ZEROS.
008900 77  WS-QT-PEND-RAZAO        PIC 9(07) COMP VALUE ZEROS.
009000 77  WS-QT-PARES             PIC 9(07) COMP VALUE ZEROS.
009300
009400******************************************************************
009500*    WS-DATA-EXECUCAO - DATA DO CABECALHO, COM O SECULO CALCULADO  *
009600*    A PARTIR DOS 2 DIGITOS DEVOLVIDOS PELO ACCEPT FROM DATE       *
009700*    (CH-Y2K-10). A AREA REDEFINIDA E QUE RECEBE OS 3 CAMPOS       *
009800*    USADOS NA IMPRESSAO DO CABECALHO - REDEFINES #1.              *
009900******************************************************************
010000 01  WS-DATA-EXECUCAO.
010100     03  WS-EXEC-ANO2            PIC 99.
010200     03  WS-EXEC-MES             PIC 99.
010300     03  WS-EXEC-DIA             PIC 99.
010400     03  FILLER                  PIC X(04).
010500
010600 01  WS-DATA-EXECUCAO-EDICAO.
010700     03  WS-EXEC-AAAA            PIC 9(04).
010800     03  WS-EXEC-AAAA-R REDEFINES WS-EXEC-AAAA.
010900         05  WS-EXEC-SECULO      PIC 99.
011000         05  WS-EXEC-ANO2-R      PIC 99.
011100     03  FILLER                  PIC X(04).
011200
011300******************************************************************
011400*    WS-TR-DATA-IMP - AREA DE TRABALHO PARA QUEBRAR A DATA DE 8    *
011500*    DIGITOS (AAAAMMDD) DO TRANS-STORE NAS PARTES DD/MM/AAAA       *
011600*    USADAS NA IMPRESSAO - REDEFINES #2.                          *
011700******************************************************************
011800 01  WS-TR-DATA-IMP              PIC 9(08).
012000 01  WS-TR-DATA-IMP-R REDEFINES WS-TR-DATA-IMP.
012100     03  WS-TR-IMP-AAAA          PIC 9(04).
012200     03  WS-TR-IMP-MM            PIC 9(02).
012300     03  WS-TR-IMP-DD            PIC 9(02).
012400
012500******************************************************************
012600*    WS-VALOR-IMP - VALOR DO LANCAMENTO PENDENTE, TRAZIDO DO       *
012700*    TRANS-STORE SO PARA CONFERENCIA DE FAIXA - A LISTAGEM DE      *
012800*    PENDENTES NAO IMPRIME VALOR (CH-034/CH-224). A REDEFINICAO    *
012810*    POR FAIXA (INTEIRO/CENTAVOS) ALIMENTA O AVISO DE VALOR EM     *
012820*    FAIXA INCOMUM (CH-Y2K-11) - REDEFINES #3.                     *
012900******************************************************************
013000 01  WS-VALOR-IMP                PIC S9(13)V99.
013100 01  WS-VALOR-IMP-R REDEFINES WS-VALOR-IMP.
013150     03  WS-VALOR-IMP-INTEIRO    PIC 9(13).
013200     03  WS-VALOR-IMP-DEC        PIC 9(02).
013300
013400******************************************************************
013500*    LINHAS DE IMPRESSAO - MONTADAS EM WORKING-STORAGE E           *
013600*    TRANSFERIDAS PARA REG-RELATO VIA WRITE ... FROM, NO ESTILO    *
013700*    JA USADO NOS RELATORIOS DESTE SISTEMA.                       *
013800******************************************************************
013900 01  LINHA-CABEC1.
014000     03  FILLER                  PIC X(02) VALUE SPACES.
014100     03  FILLER                  PIC X(48)
014200         VALUE "RECON-PND - LANCAMENTOS AINDA NAO CONCILIADOS".
014300     03  FILLER                  PIC X(10) VALUE SPACES.
014400     03  FILLER                  PIC X(14) VALUE "DATA EMISSAO: ".
014500     03  HD-DIA                  PIC 99.
014600     03  FILLER                  PIC X(01) VALUE "/".
014700     03  HD-MES                  PIC 99.
014800     03  FILLER                  PIC X(01) VALUE "/".
014900     03  HD-ANO                  PIC 9(04).
015000     03  FILLER                  PIC X(48) VALUE SPACES.
015100
015200 01  LINHA-CABEC-PEND-EXTR.
015300     03  FILLER                  PIC X(02) VALUE SPACES.
015400     03  FILLER                  PIC X(51)
015500         VALUE "PENDENTES DO EXTRATO (SEM PAR REGISTRADO)".
015600     03  FILLER                  PIC X(79) VALUE SPACES.
015700
015800 01  LINHA-CABEC2-DETALHE.
015900     03  FILLER                  PIC X(02) VALUE SPACES.
016000     03  FILLER                  PIC X(14) VALUE "ID LANCAMENTO".
016100     03  FILLER                  PIC X(11) VALUE "DATA".
016200     03  FILLER                  PIC X(21) VALUE "DOCUMENTO".
016300     03  FILLER                  PIC X(41) VALUE "DESCRICAO".
016400     03  FILLER                  PIC X(43) VALUE SPACES.
016500
016600 01  LINHA-DET-PENDENTE.
016700     03  FILLER                  PIC X(02) VALUE SPACES.
016800     03  LP-ID                   PIC X(12).
016900     03  FILLER                  PIC X(02) VALUE SPACES.
017000     03  LP-DD                   PIC 99.
017100     03  FILLER                  PIC X(01) VALUE "/".
017200     03  LP-MM                   PIC 99.
017300     03  FILLER                  PIC X(01) VALUE "/".
017400     03  LP-AAAA                 PIC 9(04).
017500     03  FILLER                  PIC X(01) VALUE SPACES.
017600     03  LP-DOCUMENT             PIC X(20).
017700     03  FILLER                  PIC X(01) VALUE SPACES.
017800     03  LP-DESC                 PIC X(40).
017900     03  FILLER                  PIC X(41) VALUE SPACES.
018000
018100 01  LINHA-CABEC-PEND-RAZAO.
018200     03  FILLER                  PIC X(02) VALUE SPACES.
018300     03  FILLER                  PIC X(51)
018400         VALUE "PENDENTES DO RAZAO (SEM PAR REGISTRADO)".
018500     03  FILLER                  PIC X(79) VALUE SPACES.
018600
018700 01  LINHA-CABEC-DESPEJO.
018800     03  FILLER                  PIC X(02) VALUE SPACES.
018900     03  FILLER                  PIC X(51)
019000         VALUE "REGISTRO COMPLETO DE PARES (PAIR-REG)".
019100     03  FILLER                  PIC X(79) VALUE SPACES.
019200
019300 01  LINHA-CABEC2-DESPEJO.
019400     03  FILLER                  PIC X(02) VALUE SPACES.
019500     03  FILLER                  PIC X(14) VALUE "ID EXTRATO".
019600     03  FILLER                  PIC X(14) VALUE "ID RAZAO".
019700     03  FILLER                  PIC X(09) VALUE "ORIGEM".
019800     03  FILLER                  PIC X(95) VALUE SPACES.
019900
020000 01  LINHA-DET-DESPEJO.
020100     03  FILLER                  PIC X(02) VALUE SPACES.
020200     03  LD-BANK-ID              PIC X(12).
020300     03  FILLER                  PIC X(02) VALUE SPACES.
020400     03  LD-ACC-ID               PIC X(12).
020500     03  FILLER                  PIC X(02) VALUE SPACES.
020600     03  LD-ORIGEM               PIC X(01).
020700     03  FILLER                  PIC X(01) VALUE SPACES.
020800     03  LD-ORIGEM-DESC          PIC X(11).
020900     03  FILLER                  PIC X(88) VALUE SPACES.
021000
021100 01  LINHA-CABEC-RODAPE.
021200     03  FILLER                  PIC X(02) VALUE SPACES.
021300     03  FILLER                  PIC X(60)
021400         VALUE "RESUMO DE CONTROLE".
021500     03  FILLER                  PIC X(70) VALUE SPACES.
021600
021700 01  LINHA-RODAPE-PEND-EXTR.
021800     03  FILLER                  PIC X(02) VALUE SPACES.
021900     03  FILLER                  PIC X(30)
022000         VALUE "TOTAL PENDENTES EXTRATO......:".
022100     03  RD-QT-PEND-EXTRATO      PIC ZZZ,ZZ9.
022200     03  FILLER                  PIC X(98) VALUE SPACES.
022300
022400 01  LINHA-RODAPE-PEND-RAZAO.
022500     03  FILLER                  PIC X(02) VALUE SPACES.
022600     03  FILLER                  PIC X(30)
022700         VALUE "TOTAL PENDENTES RAZAO........:".
022800     03  RD-QT-PEND-RAZAO        PIC ZZZ,ZZ9.
022900     03  FILLER                  PIC X(98) VALUE SPACES.
023000
023100 01  LINHA-RODAPE-PARES.
023200     03  FILLER                  PIC X(02) VALUE SPACES.
023300     03  FILLER                  PIC X(30)
023400         VALUE "TOTAL DE PARES DESPEJADOS....:".
023500     03  RD-QT-PARES             PIC ZZZ,ZZ9.
023600     03  FILLER                  PIC X(98) VALUE SPACES.
023700
023800 01  LINHA-TRACO.
023900     03  FILLER                  PIC X(132) VALUE ALL "-".
024000
024100 01  LINHA-BRANCA.
024200     03  FILLER                  PIC X(132) VALUE SPACES.
024300
024400 PROCEDURE DIVISION.
024500
024600 P03-ABERTURA.
024700     OPEN INPUT TRANS-STORE.
024800     OPEN INPUT PAIR-REG.
024900     OPEN OUTPUT RELATO.
025000     PERFORM P-CALCULA-DATA-CABEC.
025100     PERFORM P-IMPRIME-CABEC.
025200     PERFORM P-LISTA-EXTRATO.
025300     MOVE "N" TO WS-EOF-TRANS.
025400     CLOSE TRANS-STORE.
025500     OPEN INPUT TRANS-STORE.
025600     PERFORM P-LISTA-RAZAO.
025700     IF DESPEJA-PARES
025800         PERFORM P-LISTA-REGISTRO.
025900     PERFORM P-IMPRIME-RODAPE.
026000     CLOSE TRANS-STORE.
026100     CLOSE PAIR-REG.
026200     CLOSE RELATO.
026300     STOP RUN.
026400
026500******************************************************************
026600*    P-CALCULA-DATA-CABEC - DATA DE EMISSAO DO RELATORIO, COM O   *
026700*    SECULO CALCULADO A PARTIR DOS 2 DIGITOS DO ANO (CH-Y2K-10).  *
026800*    ANOS DE 00 A 49 SAO CONSIDERADOS 20XX; DE 50 A 99, 19XX.     *
026900******************************************************************
027000 P-CALCULA-DATA-CABEC.
027100     ACCEPT WS-DATA-EXECUCAO FROM DATE.
027200     IF WS-EXEC-ANO2 < 50
027300         MOVE 20 TO WS-EXEC-SECULO
027400     ELSE
027500         MOVE 19 TO WS-EXEC-SECULO.
027600     MOVE WS-EXEC-ANO2 TO WS-EXEC-ANO2-R.
027700     MOVE WS-EXEC-AAAA TO HD-ANO.
027800     MOVE WS-EXEC-MES  TO HD-MES.
027900     MOVE WS-EXEC-DIA  TO HD-DIA.
028000
028100******************************************************************
028200*    P-IMPRIME-CABEC - CABECALHO DO RELATORIO, IMPRESSO UMA UNICA  *
028300*    VEZ NO INICIO.                                                *
028400******************************************************************
028500 P-IMPRIME-CABEC.
028600     WRITE REG-RELATO FROM LINHA-CABEC1.
028700     WRITE REG-RELATO FROM LINHA-TRACO.
028800     WRITE REG-RELATO FROM LINHA-BRANCA.
028900
029000******************************************************************
029100*    P-LISTA-EXTRATO (P-LISTA-BANCO) - SECAO 1: PERCORRE O TRANS-  *
029200*    STORE INTEIRO E, PARA CADA ID DE EXTRATO (TIPO "b"), PROCURA  *
029300*    NO PAIR-REG PELA CHAVE ALTERNATIVA MP-BANK-ID; QUEM NAO       *
029400*    APARECE E PENDENTE (CH-209 - PROCURA POR CHAVE, SEM TABELA).  *
029500******************************************************************
029600 P-LISTA-EXTRATO.
029700     WRITE REG-RELATO FROM LINHA-CABEC-PEND-EXTR.
029800     WRITE REG-RELATO FROM LINHA-CABEC2-DETALHE.
029900 P-LISTA-EXTRATO-LACO.
030000     READ TRANS-STORE NEXT RECORD
030100         AT END
030200             SET FIM-TRANS TO TRUE
030300             GO TO P-LISTA-EXTRATO-EXIT.
030400     IF NOT TR-ID-EXTRATO
030500         GO TO P-LISTA-EXTRATO-LACO.
030600     READ PAIR-REG KEY IS MP-BANK-ID
030700         INVALID KEY
030800         PERFORM P-GRAVA-LINHA-PENDENTE
030900         ADD 1 TO WS-QT-PEND-EXTRATO.
031000     GO TO P-LISTA-EXTRATO-LACO.
031100 P-LISTA-EXTRATO-EXIT.
031200     WRITE REG-RELATO FROM LINHA-BRANCA.
031300     EXIT.
031400
031500******************************************************************
031600*    P-LISTA-RAZAO - SECAO 2: SEGUNDA PASSAGEM PELO TRANS-STORE,   *
031700*    AGORA SO PARA OS IDS DO RAZAO (TIPO "a"), PROCURANDO NO       *
031800*    PAIR-REG PELA CHAVE PRIMARIA MP-ACC-ID.                       *
031900******************************************************************
032000 P-LISTA-RAZAO.
032100     WRITE REG-RELATO FROM LINHA-CABEC-PEND-RAZAO.
032200     WRITE REG-RELATO FROM LINHA-CABEC2-DETALHE.
032300 P-LISTA-RAZAO-LACO.
032400     READ TRANS-STORE NEXT RECORD
032500         AT END
032600             SET FIM-TRANS TO TRUE
032700             GO TO P-LISTA-RAZAO-EXIT.
032800     IF NOT TR-ID-RAZAO
032900         GO TO P-LISTA-RAZAO-LACO.
033000     READ PAIR-REG KEY IS MP-ACC-ID
033100         INVALID KEY
033200         PERFORM P-GRAVA-LINHA-PENDENTE
034000         ADD 1 TO WS-QT-PEND-RAZAO.
035000     GO TO P-LISTA-RAZAO-LACO.
035100 P-LISTA-RAZAO-EXIT.
035200     WRITE REG-RELATO FROM LINHA-BRANCA.
035300     EXIT.
035400
035500******************************************************************
035600*    P-GRAVA-LINHA-PENDENTE - MONTA E IMPRIME A LINHA DE DETALHE   *
035700*    DE UM LANCAMENTO PENDENTE, COMUM AS DUAS SECOES ACIMA. TAMBEM *
035750*    CONFERE SE O VALOR DO LANCAMENTO ESTA EM FAIXA INCOMUM PARA   *
035760*    ESTE NEGOCIO (CH-Y2K-11). QUEBRADA EM FAIXA DE PARAGRAFOS     *
035770*    (P-GLP2 A P-GLP3), MESMO ESTILO DE PERFORM ... THRU ...      *
035780*    USADO NAS TELAS DE CADASTRO DESTE SISTEMA (04/04/99, JVN,    *
035790*    CH-Y2K-31).                                                  *
035800******************************************************************
035900 P-GRAVA-LINHA-PENDENTE.
035910     PERFORM P-GLP2 THRU P-GLP3-FIM.
035920
035930 P-GLP2.
035940     MOVE TR-ID       TO LP-ID.
035950     MOVE TR-DATE     TO WS-TR-DATA-IMP.
035960     MOVE WS-TR-IMP-AAAA TO LP-AAAA.
035970     MOVE WS-TR-IMP-MM   TO LP-MM.
035980     MOVE WS-TR-IMP-DD   TO LP-DD.
035990     MOVE TR-DOCUMENT TO LP-DOCUMENT.
036000     MOVE TR-DESC     TO LP-DESC.
036010 P-GLP3.
036020     MOVE TR-AMOUNT   TO WS-VALOR-IMP.
036030     IF WS-VALOR-IMP-INTEIRO > 9999999999
036040         DISPLAY "RECON09 - AVISO - PENDENTE COM VALOR EM FAIXA "
036050             "INCOMUM - ID=" TR-ID.
036060     WRITE REG-RELATO FROM LINHA-DET-PENDENTE.
036070 P-GLP3-FIM.
036080     EXIT.
036800
036900******************************************************************
037000*    P-LISTA-REGISTRO - SECAO OPCIONAL (UPSI-0 LIGADA NA JCL DE    *
037100*    EXECUCAO): DESPEJA O PAIR-REG INTEIRO, PAR A PAR, PARA        *
037200*    CONFERENCIA MANUAL (CH-224).                                 *
037300******************************************************************
037400 P-LISTA-REGISTRO.
037500     WRITE REG-RELATO FROM LINHA-CABEC-DESPEJO.
037600     WRITE REG-RELATO FROM LINHA-CABEC2-DESPEJO.
037700     MOVE "N" TO WS-EOF-PAIR.
037800     CLOSE PAIR-REG.
037900     OPEN INPUT PAIR-REG.
038000 P-LISTA-REGISTRO-LACO.
038100     READ PAIR-REG NEXT RECORD
038200         AT END
038300             SET FIM-PAIR TO TRUE
038400             GO TO P-LISTA-REGISTRO-EXIT.
038500     ADD 1 TO WS-QT-PARES.
038600     MOVE MP-BANK-ID  TO LD-BANK-ID.
038700     MOVE MP-ACC-ID   TO LD-ACC-ID.
038800     MOVE MP-ORIGEM   TO LD-ORIGEM.
038900     IF MP-ORIGEM-AUTOMATICA
039000         MOVE "AUTOMATICO" TO LD-ORIGEM-DESC
039100     ELSE
039200         MOVE "MANUAL"     TO LD-ORIGEM-DESC.
039300     WRITE REG-RELATO FROM LINHA-DET-DESPEJO.
039400     GO TO P-LISTA-REGISTRO-LACO.
039500 P-LISTA-REGISTRO-EXIT.
039600     WRITE REG-RELATO FROM LINHA-BRANCA.
039700     EXIT.
039800
039900******************************************************************
040000*    P-IMPRIME-RODAPE - RODAPE DE CONTROLE: QUANTIDADE DE          *
040100*    PENDENTES DE CADA LADO E, QUANDO PEDIDO, QUANTIDADE DE PARES  *
040200*    DESPEJADOS (CH-034 / CH-224).                                 *
040300******************************************************************
040400 P-IMPRIME-RODAPE.
040500     WRITE REG-RELATO FROM LINHA-TRACO.
040600     WRITE REG-RELATO FROM LINHA-CABEC-RODAPE.
040700     MOVE WS-QT-PEND-EXTRATO TO RD-QT-PEND-EXTRATO.
040800     WRITE REG-RELATO FROM LINHA-RODAPE-PEND-EXTR.
040900     MOVE WS-QT-PEND-RAZAO   TO RD-QT-PEND-RAZAO.
041000     WRITE REG-RELATO FROM LINHA-RODAPE-PEND-RAZAO.
041100     IF DESPEJA-PARES
042000         MOVE WS-QT-PARES    TO RD-QT-PARES
043000         WRITE REG-RELATO FROM LINHA-RODAPE-PARES.
044000     DISPLAY "RECON09 - LISTAGEM RECON-PND GERADA COM SUCESSO".
