000100******************************************************************
000200*    WSCTL.CPY                                                   *
000300*    LAYOUT DO ARQUIVO DE TOTAIS DE CONTROLE (CONTROL-TOT) - CADA *
000400*    CARGA (RECON01, RECON02) GRAVA UM REGISTRO COM SEUS PROPRIOS *
000500*    CONTADORES DE LIDOS/DESCARTADOS/GRAVADOS AO TERMINAR, PARA   *
000600*    O RELATORIO RECON-RPT (RECON06) IMPRIMIR NO RODAPE SEM       *
000700*    PRECISAR RELER OS ARQUIVOS DE ENTRADA ORIGINAIS.             *
000800*                                                                 *
000900*    HISTORICO DE ALTERACOES                                     *
001000*    DD/MM/AA  INIC  CHAM       DESCRICAO                        *
001100*    04/03/96  RFM   -          LAYOUT ORIGINAL                  *
001200*    01/02/99  JVN   CH-Y10     RESERVA PARA EXPANSAO FUTURA     *
001300******************************************************************
001400 01  CONTROL-TOT-REG.
001500     03  CT-PROGRAMA                 PIC X(08).
001600     03  CT-LIDOS                    PIC 9(07).
001700     03  CT-DESCARTADOS              PIC 9(07).
001800     03  CT-GRAVADOS                 PIC 9(07).
001900     03  FILLER                      PIC X(10).
