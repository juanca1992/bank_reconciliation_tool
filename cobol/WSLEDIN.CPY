000100******************************************************************
000200*    WSLEDIN.CPY                                                 *
000300*    LAYOUT DO RAZAO AUXILIAR (ARQUIVO DE ENTRADA DO RECON01)     *
000400*    CADA REGISTRO E' UMA LINHA DO LIVRO AUXILIAR CONTABIL,       *
000500*    COM DATA, DOCUMENTO, HISTORICO E VALORES DE DEBITO/CREDITO   *
000600*    EM TEXTO (PODEM VIR COM CIFRAO, PONTO DE MILHAR E SINAL).    *
000700*                                                                 *
000800*    HISTORICO DE ALTERACOES                                     *
000900*    DD/MM/AA  INIC  CHAM       DESCRICAO                        *
001000*    12/03/91  RFM   -          LAYOUT ORIGINAL - 5 CAMPOS       *
001100*    04/09/93  RFM   CH-118     AMPLIADO DOCUMENTO PARA X(20)    *
001200*    19/01/99  RFM   CH-Y2K-04  RESERVA PARA EXPANSAO FUTURA     *
001220*    02/04/99  JVN   CH-Y2K-17  RETIRADA A REDEFINES POR PARTES  *
001240*                               (P1/SEP1/P2/SEP2/P3) - NUNCA FOI *
001260*                               LIDA, POIS CV-CONVERTE-DATA (EM  *
001280*                               WSNORM.CPY) JA EXTRAI DIA/MES/   *
001299*                               ANO SOZINHA POR REFERENCE MOD.   *
001300******************************************************************
001400 01  LEDGER-IN-REG.
001500     03  LED-DATE                    PIC X(10).
002200     03  LED-DOCUMENT                PIC X(20).
002300     03  LED-DESC                    PIC X(40).
002400     03  LED-DEBIT                   PIC X(18).
002500     03  LED-CREDIT                  PIC X(18).
002600     03  FILLER                      PIC X(04).
