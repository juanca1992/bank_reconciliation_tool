000100******************************************************************
000200*    WSPARCM.CPY                                                *
000300*    LAYOUT DO CARTAO DE COMANDO DE CASAMENTO MANUAL (ARQUIVO   *
000400*    DE ENTRADA DO RECON07) - UM ID DO EXTRATO E UM ID DO       *
000500*    RAZAO POR LINHA, NO FORMATO GERADO PELO TRANS-STORE        *
000600*    (RECON01/RECON02/RECON03).                                 *
000700*                                                                *
000800*    HISTORICO DE ALTERACOES                                    *
000900*    DD/MM/AA  INIC  CHAM       DESCRICAO                       *
001000*    18/02/96  RFM   -          LAYOUT ORIGINAL                 *
001100*    30/01/99  RFM   CH-Y10     RESERVA PARA EXPANSAO FUTURA    *
001200******************************************************************
001300 01  PAR-CMD-REG.
001400     03  PC-BANK-ID                  PIC X(12).
001500     03  PC-ACC-ID                   PIC X(12).
001600     03  FILLER                      PIC X(06).
