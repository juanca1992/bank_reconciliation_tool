000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RECON01.
000300 AUTHOR.        ROGERIO-MACHADO.
000400 INSTALLATION.  ELDORADO SISTEMAS - SAPUCAIA DO SUL.
000500 DATE-WRITTEN.  12/03/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DEPARTAMENTO FINANCEIRO.
000800******************************************************************
000900*    RECON01 - CARGA DO RAZAO AUXILIAR (LIVRO CONTABIL)          *
001000*                                                                 *
001100*    LE O ARQUIVO EXPORTADO PELO SISTEMA CONTABIL (LANCAMENTOS    *
001200*    A DEBITO/CREDITO), LOCALIZA A LINHA DE CABECALHO, VALIDA E   *
001300*    NORMALIZA CADA LINHA DE DETALHE E GRAVA O RAZAO NORMALIZADO  *
001400*    (LEDGER-NORM) MAIS O REGISTRO DE TRANSACOES (TRANS-STORE)    *
001500*    QUE ALIMENTA A CONCILIACAO AUTOMATICA (RECON05) E MANUAL     *
001600*    (RECON07/RECON08).                                           *
001700*                                                                 *
001800*    HISTORICO DE ALTERACOES                                     *
001900*    DD/MM/AA  INIC  CHAM       DESCRICAO                        *
002000*    12/03/91  RFM   -          PROGRAMA ORIGINAL                *
002100*    04/09/93  RFM   CH-118     INCLUIDA BUSCA DE CABECALHO EM    *
002200*                               ATE 50 LINHAS (ANTES SO 1a LINHA) *
002300*    17/05/95  CAB   CH-206     CONTAGEM DE LINHAS DESCARTADAS    *
002400*                               POR DATA INVALIDA               *
002500*    30/11/96  RFM   CH-241     DESCRICAO ASSUMIDA EM BRANCO      *
002600*                               QUANDO NAO ENCONTRADA (NAO E MAIS *
002700*                               ERRO FATAL)                       *
002800*    19/01/99  JVN   CH-Y2K-04  DATA NORMALIZADA PARA AAAAMMDD    *
002900*                               (8 DIGITOS) - AJUSTE ANO 2000     *
003000*    05/02/99  JVN   CH-Y2K-07  GERACAO DE ID DE TRANSACAO PARA   *
003100*                               O ARQUIVO TRANS-STORE            *
003150*    22/03/99  JVN   CH-Y2K-11  AVISO QUANDO A SEQUENCIA DE ID     *
003160*                               SE APROXIMA DO LIMITE DE 10 DIGS  *
003170*    29/03/99  JVN   CH-Y2K-16  DEBITO/CREDITO INVALIDO SO ERA    *
003175*                               ZERADO, SEM AVISO - PASSA A       *
003180*                               EMITIR DISPLAY COM O DOCUMENTO    *
003190*    04/04/99  JVN   CH-Y2K-20  COPY WSNORM. ACRESCENTADO NO FIM  *
003192*                               DA PROCEDURE DIVISION - FALTAVA E *
003194*                               CV-CONVERTE-DATA/CV-CONVERTE-     *
003196*                               VALOR NAO EXISTIAM NO PROGRAMA    *
003198*    04/04/99  JVN   CH-Y2K-27  P-VALIDA-LINHA QUEBRADA EM FAIXA  *
003199*                               P-VAL2 THRU P-VAL5-FIM             *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS DIGITO-VALIDO IS "0" THRU "9"
003800     UPSI-0 ON STATUS IS RAZAO-VAZIO.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT LEDGER-IN  ASSIGN TO LEDGIN
004200            ORGANIZATION IS LINE SEQUENTIAL
004300            FILE STATUS IS FS-LEDIN.
004400     SELECT LEDGER-NORM ASSIGN TO LEDNRM
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS IS FS-LEDNM.
004700     SELECT TRANS-STORE ASSIGN TO TRANSTORE
004800            ORGANIZATION IS INDEXED
004900            ACCESS MODE IS SEQUENTIAL
005000            RECORD KEY IS TR-ID
005100            FILE STATUS IS FS-TRANS.
005110     SELECT CONTROL-TOT ASSIGN TO CTLTOT
005120            ORGANIZATION IS LINE SEQUENTIAL
005130            FILE STATUS IS FS-CTLTOT.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  LEDGER-IN
005500     LABEL RECORD IS STANDARD.
005600     COPY WSLEDIN.
005700 FD  LEDGER-NORM
005800     LABEL RECORD IS STANDARD.
005900     COPY WSLEDNM.
006000 FD  TRANS-STORE
006100     LABEL RECORD IS STANDARD
006200     VALUE OF FILE-ID IS "TRANSTOR.DAT".
006300     COPY WSTRANS.
006330 FD  CONTROL-TOT
006360     LABEL RECORD IS STANDARD.
006390     COPY WSCTL.
006400 WORKING-STORAGE SECTION.
006410 77  FS-LEDIN                PIC XX.
006420 77  FS-LEDNM                PIC XX.
006430 77  FS-TRANS                PIC XX.
006440 77  FS-CTLTOT               PIC XX.
006500     COPY WSNORMW.
006600
006700 77  WS-LIDOS                PIC 9(07) COMP.
006800 77  WS-DESCARTADOS-DATA     PIC 9(07) COMP.
006900 77  WS-GRAVADOS             PIC 9(07) COMP.
007000 77  WS-LINHAS-VARRIDAS      PIC 9(04) COMP.
007100
007300 77  WS-EOF-LEDIN            PIC X(01) VALUE "N".
007320     88  FIM-LEDIN           VALUE "S".
007400 77  WS-ACHOU-CABEC          PIC X(01) VALUE "N".
007420     88  CABEC-ACHADO        VALUE "S".
007600 77  RAZAO-VAZIO             PIC X(01) VALUE "N".
007620     88  SEM-LANCAMENTOS     VALUE "S".
008000
008100 01  WS-AREA-CABECALHO.
008200     03  WS-LINHA-BRUTA          PIC X(106).
008300     03  WS-LINHA-CONVERT REDEFINES WS-LINHA-BRUTA PIC X(106).
008750     03  FILLER                  PIC X(04).
008800
008820 77  WS-QT-FECHA             PIC 9(02) COMP.
008840 77  WS-QT-DOCUM             PIC 9(02) COMP.
008860 77  WS-QT-DEBIT             PIC 9(02) COMP.
008880 77  WS-QT-CREDIT            PIC 9(02) COMP.
009300
009320 77  WS-SEQ-TRANS            PIC 9(10) COMP VALUE ZEROS.
009400 01  WS-AREA-ID.
009600     03  WS-ID-GERADO            PIC X(12).
009700     03  WS-ID-GERADO-R REDEFINES WS-ID-GERADO.
009800         05  WS-ID-TIPO          PIC X(01).
009900         05  WS-ID-HIFEN         PIC X(01).
010000         05  WS-ID-TOKEN         PIC X(10).
010100     03  WS-SEQ-EDITADA          PIC 9(10).
010110     03  WS-SEQ-EDITADA-R REDEFINES WS-SEQ-EDITADA.
010120         05  WS-SEQ-ED-MILHAO    PIC 9(04).
010130         05  WS-SEQ-ED-RESTO     PIC 9(06).
010150     03  FILLER                  PIC X(04).
010200
010300 PROCEDURE DIVISION.
010400
010500 P03-ABERTURA.
010600     OPEN INPUT LEDGER-IN.
010700     IF FS-LEDIN NOT = "00"
010800         DISPLAY "RECON01 - ERRO AO ABRIR LEDGIN - FS=" FS-LEDIN
010900         STOP RUN.
011000     OPEN OUTPUT LEDGER-NORM.
011100     OPEN OUTPUT TRANS-STORE.
011150     OPEN OUTPUT CONTROL-TOT.
011200     PERFORM P-LOCALIZA-CABEC.
011300     IF NOT CABEC-ACHADO
011400         DISPLAY "RECON01 - CABECALHO NAO LOCALIZADO EM 50 LINHAS"
011500         CLOSE LEDGER-IN LEDGER-NORM TRANS-STORE CONTROL-TOT
011600         STOP RUN.
011700     PERFORM P-LER-DETALHE
011800         UNTIL FIM-LEDIN.
011900     IF WS-GRAVADOS = ZEROS
012000         SET SEM-LANCAMENTOS TO TRUE
012100         DISPLAY "RECON01 - NENHUM LANCAMENTO VALIDO NO RAZAO".
012200     PERFORM P-TOTAIS.
012300     CLOSE LEDGER-IN LEDGER-NORM TRANS-STORE CONTROL-TOT.
012400     STOP RUN.
012500
012600******************************************************************
012700*    P-LOCALIZA-CABEC - VARRE ATE 50 LINHAS PROCURANDO A LINHA   *
012800*    DE CABECALHO. A COMPARACAO E FEITA SOBRE UMA COPIA DA LINHA *
012900*    CONVERTIDA PARA MINUSCULAS E SEM ACENTOS, INDEPENDENTE DE   *
013000*    ESPACAMENTO. AS ETIQUETAS DE DEBITO/CREDITO CASAM TANTO NO  *
013100*    SINGULAR QUANTO NO PLURAL (RADICAL "DEBIT"/"CREDIT").       *
013200******************************************************************
013300 P-LOCALIZA-CABEC.
013400     MOVE ZEROS TO WS-LINHAS-VARRIDAS.
013500 P-LOCALIZA-CABEC-LACO.
013600     ADD 1 TO WS-LINHAS-VARRIDAS.
013700     IF WS-LINHAS-VARRIDAS > 50
013800         GO TO P-LOCALIZA-CABEC-FIM.
013900     READ LEDGER-IN
014000         AT END
014100             SET FIM-LEDIN TO TRUE
014200             GO TO P-LOCALIZA-CABEC-FIM.
014300     MOVE LED-DATE     TO WS-LINHA-BRUTA(1:10).
014400     MOVE LED-DOCUMENT TO WS-LINHA-BRUTA(11:20).
014500     MOVE LED-DESC     TO WS-LINHA-BRUTA(31:40).
014600     MOVE LED-DEBIT    TO WS-LINHA-BRUTA(71:18).
014700     MOVE LED-CREDIT   TO WS-LINHA-BRUTA(89:18).
014800     MOVE WS-LINHA-BRUTA TO WS-LINHA-CONVERT.
014900     INSPECT WS-LINHA-CONVERT
015000         CONVERTING CV-DE-ACENTOS TO CV-PARA-ACENTOS.
015100     MOVE ZEROS TO WS-QT-FECHA WS-QT-DOCUM WS-QT-DEBIT WS-QT-CREDIT.
015200     INSPECT WS-LINHA-CONVERT TALLYING WS-QT-FECHA
015300         FOR ALL "fecha".
015400     INSPECT WS-LINHA-CONVERT TALLYING WS-QT-DOCUM
015500         FOR ALL "documento".
015600     INSPECT WS-LINHA-CONVERT TALLYING WS-QT-DEBIT
015700         FOR ALL "debit".
015800     INSPECT WS-LINHA-CONVERT TALLYING WS-QT-CREDIT
015900         FOR ALL "credit".
016000     IF WS-QT-FECHA > 0 AND WS-QT-DOCUM > 0
016100        AND WS-QT-DEBIT > 0 AND WS-QT-CREDIT > 0
016200         SET CABEC-ACHADO TO TRUE
016300         GO TO P-LOCALIZA-CABEC-FIM.
016400     GO TO P-LOCALIZA-CABEC-LACO.
016500 P-LOCALIZA-CABEC-FIM.
016600     EXIT.
016700
016800******************************************************************
016900*    P-LER-DETALHE - LE UMA LINHA DE DADOS DO RAZAO E MANDA      *
017000*    VALIDAR / GRAVAR. LINHAS TOTALMENTE EM BRANCO SAO IGNORADAS *
017100*    SEM ENTRAR NA CONTAGEM DE LIDOS.                            *
017200******************************************************************
017300 P-LER-DETALHE.
017400     READ LEDGER-IN
017500         AT END
017600             SET FIM-LEDIN TO TRUE
017700             GO TO P-LER-DETALHE-EXIT.
017800     IF LED-DATE = SPACES AND LED-DOCUMENT = SPACES
017900        AND LED-DEBIT = SPACES AND LED-CREDIT = SPACES
018000         GO TO P-LER-DETALHE-EXIT.
018100     ADD 1 TO WS-LIDOS.
018200     PERFORM P-VALIDA-LINHA.
018300 P-LER-DETALHE-EXIT.
018400     EXIT.
018500
018600******************************************************************
018700*    P-VALIDA-LINHA - CHAMA AS ROTINAS COMUNS DE NORMALIZACAO    *
018800*    (WSNORM.CPY) PARA DATA E VALOR. LINHA COM DATA INVALIDA E   *
018900*    DESCARTADA; VALOR INVALIDO VIRA ZERO E GERA AVISO           *
018950*    (CH-241/CH-Y2K-04/CH-Y2K-16). QUEBRADA EM FAIXA DE           *
018960*    PARAGRAFOS (P-VAL2 A P-VAL5), MESMO ESTILO DE PERFORM ...   *
018970*    THRU ... USADO NAS TELAS DE CADASTRO DESTE SISTEMA           *
018980*    (04/04/99, JVN, CH-Y2K-27).                                  *
019000******************************************************************
019100 P-VALIDA-LINHA.
019110     PERFORM P-VAL2 THRU P-VAL5-FIM.
021010
021020 P-VAL2.
021030     MOVE LED-DATE TO CV-DATA-ENTRADA.
021040     PERFORM CV-CONVERTE-DATA.
021050     IF CV-DATA-ERRO
021060         ADD 1 TO WS-DESCARTADOS-DATA
021070         GO TO P-VAL5-FIM.
021080 P-VAL3.
021090     MOVE LED-DEBIT TO CV-VALOR-ENTRADA.
021100     PERFORM CV-CONVERTE-VALOR.
021110     IF CV-VALOR-ERRO
021120         DISPLAY "RECON01 - AVISO - VALOR DE DEBITO INVALIDO, "
021130             "GRAVADO COMO ZERO - DOC=" LED-DOCUMENT.
021140     MOVE CV-VALOR-SAIDA TO LN-DEBIT.
021150     MOVE LED-CREDIT TO CV-VALOR-ENTRADA.
021160     PERFORM CV-CONVERTE-VALOR.
021170     IF CV-VALOR-ERRO
021180         DISPLAY "RECON01 - AVISO - VALOR DE CREDITO INVALIDO, "
021190             "GRAVADO COMO ZERO - DOC=" LED-DOCUMENT.
021200     MOVE CV-VALOR-SAIDA TO LN-CREDIT.
021210 P-VAL4.
021220     MOVE CV-DATA-SAIDA TO LN-DATE.
021230     MOVE LED-DOCUMENT TO LN-DOCUMENT.
021240     IF LED-DESC = SPACES
021250         MOVE SPACES TO LN-DESC
021260     ELSE
021270         MOVE LED-DESC TO LN-DESC.
021280     PERFORM P-GRAVA-NORMAL.
021310 P-VAL5-FIM.
021320     EXIT.
021330
021340******************************************************************
021350*    P-GRAVA-NORMAL - GRAVA O RAZAO NORMALIZADO E O REGISTRO DE  *
021360*    TRANSACAO CORRESPONDENTE, COM ID PREFIXO "A" (CH-Y2K-07).   *
021370******************************************************************
021600 P-GRAVA-NORMAL.
021700     WRITE LEDGER-NORM-REG.
021800     ADD 1 TO WS-SEQ-TRANS.
021900     MOVE WS-SEQ-TRANS TO WS-SEQ-EDITADA.
021910     IF WS-SEQ-ED-MILHAO = 9999
021920         DISPLAY "RECON01 - ATENCAO - SEQUENCIA DE ID PROXIMA DO "
021930             "LIMITE DE 10 DIGITOS - LOTE=" WS-SEQ-EDITADA.
022000     MOVE "a" TO WS-ID-TIPO.
022100     MOVE "-" TO WS-ID-HIFEN.
022200     MOVE WS-SEQ-EDITADA TO WS-ID-TOKEN.
022300     MOVE WS-ID-GERADO TO TR-ID.
022400     MOVE LN-DATE TO TR-DATE.
022500     COMPUTE TR-AMOUNT = LN-DEBIT - LN-CREDIT.
022600     MOVE LN-DOCUMENT TO TR-DOCUMENT.
022700     MOVE LN-DESC TO TR-DESC.
022800     WRITE TRANS-STORE-REG
022900         INVALID KEY
023000             DISPLAY "RECON01 - ERRO GRAVACAO TRANS-STORE ID="
023100                 TR-ID
023200             CLOSE LEDGER-IN LEDGER-NORM TRANS-STORE CONTROL-TOT
023300             STOP RUN.
023400     ADD 1 TO WS-GRAVADOS.
023500
023600******************************************************************
023700*    P-TOTAIS - RESUMO DE CONTROLE DA CARGA DO RAZAO (CONFERIDO  *
023800*    NO RODAPE DO RELATORIO RECON-RPT, GERADO POR RECON06).      *
023900******************************************************************
024000 P-TOTAIS.
024100     DISPLAY "RECON01 - LINHAS LIDAS.........: " WS-LIDOS.
024200     DISPLAY "RECON01 - DESCARTADAS POR DATA..: " WS-DESCARTADOS-DATA.
024300     DISPLAY "RECON01 - LANCAMENTOS GRAVADOS...: " WS-GRAVADOS.
024310     MOVE "RECON01"          TO CT-PROGRAMA.
024320     MOVE WS-LIDOS           TO CT-LIDOS.
024330     MOVE WS-DESCARTADOS-DATA TO CT-DESCARTADOS.
024340     MOVE WS-GRAVADOS        TO CT-GRAVADOS.
024350     WRITE CONTROL-TOT-REG.
024400
024500******************************************************************
024600*    ROTINAS COMUNS DE NORMALIZACAO (CV-LIMPA-TEXTO, CV-CONVERTE-*
024700*    VALOR, CV-CONVERTE-DATA) - COPIADAS AQUI NO FIM DA DIVISION *
024800*    DE PROCEDIMENTO, DEPOIS DO ULTIMO PARAGRAFO PROPRIO DO      *
024900*    PROGRAMA, PARA NAO DESVIAR O FLUXO DE ENTRADA (04/04/99,    *
024950*    JVN, CH-Y2K-20 - COPY QUE FALTAVA, PROGRAMA NAO COMPILAVA). *
025000******************************************************************
025100     COPY WSNORM.
