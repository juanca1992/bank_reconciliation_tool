000100******************************************************************
000200*    WSSTMNM.CPY                                                 *
000300*    LAYOUT DO EXTRATO NORMALIZADO - SAIDA COMUM DO RECON02 E    *
000400*    DO RECON03, ENTRADA DO RECON05. DATA EM AAAAMMDD, VALOR     *
000500*    DE MOVIMENTO JA CONVERTIDO PARA NUMERICO COM SINAL (DEPO-   *
000600*    SITO POSITIVO, SAQUE NEGATIVO).                             *
000700*                                                                 *
000800*    HISTORICO DE ALTERACOES                                     *
000900*    DD/MM/AA  INIC  CHAM       DESCRICAO                        *
001000*    05/05/94  RFM   -          LAYOUT ORIGINAL                  *
001100*    28/01/99  RFM   CH-Y10     RESERVA PARA EXPANSAO FUTURA     *
001120*    02/04/99  JVN   CH-Y2K-17  AAAA/MM/DD PASSAM A SER LIDOS    *
001140*                               PELO RECON05 NA CRITICA DE ANO   *
001160*                               FORA DA FAIXA ESPERADA           *
001200******************************************************************
001300 01  STMT-NORM-REG.
001400     03  SN-DATE                     PIC 9(08).
001500     03  SN-DATE-R   REDEFINES SN-DATE.
001600         05  SN-DATE-AAAA            PIC 9(04).
001700         05  SN-DATE-MM              PIC 9(02).
001800         05  SN-DATE-DD              PIC 9(02).
001900     03  SN-MOVEMENT                 PIC S9(13)V99.
002000     03  SN-DESC                     PIC X(40).
002100     03  FILLER                      PIC X(06).
