000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RECON03.
000300 AUTHOR.        ROGERIO-MACHADO.
000400 INSTALLATION.  ELDORADO SISTEMAS - SAPUCAIA DO SUL.
000500 DATE-WRITTEN.  02/04/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DEPARTAMENTO FINANCEIRO.
000800******************************************************************
000900*    RECON03 - CARGA DO EXTRATO BANCARIO (LAYOUT ALTERNATIVO DE  *
001000*    MOVIMENTACAO - REGISTRO COM 8 CAMPOS OU MAIS)               *
001100*                                                                 *
001200*    ALGUNS BANCOS EXPORTAM O EXTRATO NUM LAYOUT DIFERENTE DO     *
001300*    LIDO POR RECON02, COM MAIS CAMPOS POR LINHA. SOMENTE OS      *
001400*    CAMPOS 1 (CONTA), 4 (DATA), 6 (VALOR) E 8 (DESCRICAO) SAO    *
001500*    APROVEITADOS; OS DEMAIS SAO IGNORADOS. NAO HA FILTRO DE      *
001600*    LINHA DE SALDO NESTE LAYOUT (RECON02 E QUE TRATA SALDO).     *
001700*                                                                 *
001800*    HISTORICO DE ALTERACOES                                     *
001900*    DD/MM/AA  INIC  CHAM       DESCRICAO                        *
002000*    02/04/91  RFM   -          PROGRAMA ORIGINAL                *
002100*    14/07/94  RFM   CH-155     PASSOU A EXIGIR NO MINIMO 8       *
002200*                               CAMPOS NA LINHA (ANTES 6)         *
002300*    19/01/99  JVN   CH-Y2K-04  DATA NORMALIZADA PARA AAAAMMDD    *
002400*                               (8 DIGITOS) - AJUSTE ANO 2000     *
002500*    05/02/99  JVN   CH-Y2K-07  GERACAO DE ID DE TRANSACAO PARA   *
002600*                               O ARQUIVO TRANS-STORE            *
002700*    08/02/99  JVN   CH-Y2K-08  NUMERACAO DO ID CONTINUA A PARTIR *
002800*                               DO MAIOR TOKEN "B" JA GRAVADO     *
002900*                               PELO RECON02, PARA NAO REPETIR    *
003000*                               CHAVE NO TRANS-STORE              *
003100*    22/03/99  JVN   CH-Y2K-11  AVISO QUANDO A SEQUENCIA DE ID     *
003200*                               SE APROXIMA DO LIMITE DE 10 DIGS  *
003300*    29/03/99  JVN   CH-Y2K-16  VALOR INVALIDO SO ERA ZERADO -    *
003400*                               AGORA EMITE AVISO COM A DESCRICAO *
003500*    04/04/99  JVN   CH-Y2K-21  COPY WSNORM. ACRESCENTADO NO FIM  *
003600*                               DA PROCEDURE DIVISION - FALTAVA E *
003700*                               CV-CONVERTE-DATA/CV-CONVERTE-     *
003800*                               VALOR NAO EXISTIAM NO PROGRAMA    *
003850*    04/04/99  JVN   CH-Y2K-29  P-VALIDA-MOVIMENTO QUEBRADA EM   *
003860*                               FAIXA P-VAL2 THRU P-VAL3-FIM     *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS DIGITO-VALIDO IS "0" THRU "9"
004500     UPSI-0 ON STATUS IS EXTRATO-VAZIO.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT MOVS-IN   ASSIGN TO MOVSIN
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS IS FS-MOVIN.
005100     SELECT STMT-NORM ASSIGN TO STMNRM
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS IS FS-STMNM.
005400     SELECT TRANS-STORE ASSIGN TO TRANSTORE
005500            ORGANIZATION IS INDEXED
005600            ACCESS MODE IS SEQUENTIAL
005700            RECORD KEY IS TR-ID
005800            FILE STATUS IS FS-TRANS.
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  MOVS-IN
006200     LABEL RECORD IS STANDARD.
006300     COPY WSMOVIN.
006400 FD  STMT-NORM
006500     LABEL RECORD IS STANDARD.
006600     COPY WSSTMNM.
006700 FD  TRANS-STORE
006800     LABEL RECORD IS STANDARD
006900     VALUE OF FILE-ID IS "TRANSTOR.DAT".
007000     COPY WSTRANS.
007100 WORKING-STORAGE SECTION.
007200     COPY WSNORMW.
007300
007400 77  FS-MOVIN                PIC XX.
007500 77  FS-STMNM                PIC XX.
007600 77  FS-TRANS                PIC XX.
007700
007800 77  WS-LIDOS                PIC 9(07) COMP.
007900 77  WS-DESCARTADOS-DATA     PIC 9(07) COMP.
008000 77  WS-DESCARTADOS-CAMPOS   PIC 9(07) COMP.
008100 77  WS-GRAVADOS             PIC 9(07) COMP.
008200
008300 77  WS-EOF-MOVIN            PIC X(01) VALUE "N".
008400     88  FIM-MOVIN           VALUE "S".
008500 77  EXTRATO-VAZIO           PIC X(01) VALUE "N".
008600     88  SEM-MOVIMENTOS      VALUE "S".
008700
008800******************************************************************
008900*    WS-AREA-CAMPOS - CONFERE QUE A LINHA TEM NO MINIMO 8 CAMPOS *
009000*    PREENCHIDOS (CH-155). AS 8 POSICOES FIXAS DO LAYOUT WSMOVIN *
009100*    SAO EXAMINADAS UMA A UMA; O CAMPO 2, 3, 5 E 7 SAO IGNORADOS *
009200*    NA GRAVACAO MAS ENTRAM NA CONTAGEM DE CAMPOS PRESENTES.     *
009300******************************************************************
009400 77  WS-QT-CAMPOS-PREENCH    PIC 9(02) COMP.
009500 77  WS-IDX-CAMPO            PIC 9(02) COMP.
009600 01  WS-AREA-CAMPOS.
009700     03  WS-CAMPO-TABELA.
009800         05  WS-CAMPO-PREENCHIDO OCCURS 8 TIMES
009900                                 PIC X(01).
010000     03  WS-CAMPO-TABELA-R REDEFINES WS-CAMPO-TABELA
010100                                 PIC X(08).
010200     03  FILLER                  PIC X(04).
010300
010400 77  WS-SEQ-TRANS            PIC 9(10) COMP VALUE ZEROS.
010500 77  WS-SEQ-TOKEN-NUM        PIC 9(10) COMP.
010600 01  WS-AREA-ID.
010700     03  WS-ID-GERADO            PIC X(12).
010800     03  WS-ID-GERADO-R REDEFINES WS-ID-GERADO.
010900         05  WS-ID-TIPO          PIC X(01).
011000         05  WS-ID-HIFEN         PIC X(01).
011100         05  WS-ID-TOKEN         PIC X(10).
011200     03  WS-SEQ-EDITADA          PIC 9(10).
011300     03  WS-SEQ-EDITADA-R REDEFINES WS-SEQ-EDITADA.
011400         05  WS-SEQ-ED-MILHAO    PIC 9(04).
011500         05  WS-SEQ-ED-RESTO     PIC 9(06).
011600     03  FILLER                  PIC X(04).
011700
011800 PROCEDURE DIVISION.
011900
012000 P03-ABERTURA.
012100     OPEN INPUT MOVS-IN.
012200     IF FS-MOVIN NOT = "00"
012300         DISPLAY "RECON03 - ERRO AO ABRIR MOVSIN - FS=" FS-MOVIN
012400         STOP RUN.
012500*    STMT-NORM JA FOI CRIADO PELO RECON02 (RODA ANTES NO JCL); ABRE EM
012600*    EXTEND PARA ACRESCENTAR OS MOVIMENTOS DO LAYOUT ALTERNATIVO.
012700     OPEN EXTEND STMT-NORM.
012800*    TRANS-STORE JA FOI CRIADO PELO RECON01 E ACRESCIDO PELO
012900*    RECON02 (RODAM ANTES NO JCL); ABRE EM I-O PARA ACRESCENTAR.
013000     OPEN I-O TRANS-STORE.
013100     PERFORM P-CONTA-SEQ-INICIAL.
013200     PERFORM P-LER-MOVIMENTO
013300         UNTIL FIM-MOVIN.
013400     IF WS-GRAVADOS = ZEROS
013500         SET SEM-MOVIMENTOS TO TRUE
013600         DISPLAY "RECON03 - NENHUM MOVIMENTO VALIDO NO ARQUIVO".
013700     PERFORM P-TOTAIS.
013800     CLOSE MOVS-IN STMT-NORM TRANS-STORE.
013900     STOP RUN.
014000
014100******************************************************************
014200*    P-CONTA-SEQ-INICIAL - PERCORRE O TRANS-STORE (JA CRIADO PELO *
014300*    RECON01 E ACRESCIDO PELO RECON02) PROCURANDO O MAIOR TOKEN   *
014400*    DE SEQUENCIA JA USADO NUM ID PREFIXO "B", PARA A NUMERACAO   *
014500*    DESTE PROGRAMA CONTINUAR DALI EM DIANTE E NAO REPETIR CHAVE  *
014600*    (CH-Y2K-08). MESMA IDEIA DA CONTAGEM DE MAIOR CODIGO USADA   *
014700*    NAS TELAS DE CADASTRO DESTE SISTEMA.                         *
014800******************************************************************
014900 P-CONTA-SEQ-INICIAL.
015000     MOVE ZEROS TO WS-SEQ-TRANS.
015100 P-CONTA-SEQ-INICIAL-LACO.
015200     READ TRANS-STORE NEXT RECORD
015300         AT END
015400             GO TO P-CONTA-SEQ-INICIAL-FIM.
015500     IF TR-ID-EXTRATO
015600         MOVE TR-ID-TOKEN TO WS-SEQ-TOKEN-NUM.
015700     IF TR-ID-EXTRATO AND WS-SEQ-TOKEN-NUM > WS-SEQ-TRANS
015800         MOVE WS-SEQ-TOKEN-NUM TO WS-SEQ-TRANS.
015900     GO TO P-CONTA-SEQ-INICIAL-LACO.
016000 P-CONTA-SEQ-INICIAL-FIM.
016100     EXIT.
016200******************************************************************
016300*    P-LER-MOVIMENTO - LE UMA LINHA DO LAYOUT ALTERNATIVO E       *
016400*    CONFERE O MINIMO DE 8 CAMPOS PREENCHIDOS (CH-155). APENAS   *
016500*    OS CAMPOS 1/4/6/8 (CONTA/DATA/VALOR/DESCRICAO) SAO USADOS.  *
016600******************************************************************
016700 P-LER-MOVIMENTO.
016800     READ MOVS-IN
016900         AT END
017000             SET FIM-MOVIN TO TRUE
017100             GO TO P-LER-MOVIMENTO-EXIT.
017200     ADD 1 TO WS-LIDOS.
017300     MOVE MV-ACCOUNT   TO WS-CAMPO-PREENCHIDO(1).
017400     MOVE MV-CAMPO2    TO WS-CAMPO-PREENCHIDO(2).
017500     MOVE MV-CAMPO3    TO WS-CAMPO-PREENCHIDO(3).
017600     MOVE MV-DATE      TO WS-CAMPO-PREENCHIDO(4).
017700     MOVE MV-CAMPO5    TO WS-CAMPO-PREENCHIDO(5).
017800     MOVE MV-VALUE     TO WS-CAMPO-PREENCHIDO(6).
017900     MOVE MV-CAMPO7    TO WS-CAMPO-PREENCHIDO(7).
018000     MOVE MV-DESC      TO WS-CAMPO-PREENCHIDO(8).
018100     MOVE ZEROS TO WS-QT-CAMPOS-PREENCH.
018200     MOVE ZEROS TO WS-IDX-CAMPO.
018300 P-CONTA-CAMPOS-LACO.
018400     ADD 1 TO WS-IDX-CAMPO.
018500     IF WS-IDX-CAMPO > 8
018600         GO TO P-CONTA-CAMPOS-FIM.
018700     IF WS-CAMPO-PREENCHIDO(WS-IDX-CAMPO) NOT = SPACE
018800         ADD 1 TO WS-QT-CAMPOS-PREENCH.
018900     GO TO P-CONTA-CAMPOS-LACO.
019000 P-CONTA-CAMPOS-FIM.
019100     IF WS-QT-CAMPOS-PREENCH < 8
019200         ADD 1 TO WS-DESCARTADOS-CAMPOS
019300         GO TO P-LER-MOVIMENTO-EXIT.
019400     PERFORM P-VALIDA-MOVIMENTO.
019500 P-LER-MOVIMENTO-EXIT.
019600     EXIT.
019700
019800******************************************************************
019900*    P-VALIDA-MOVIMENTO - NORMALIZA DATA E VALOR VIA WSNORM.CPY. *
020000*    LINHA COM DATA INVALIDA E DESCARTADA. NAO HA FILTRO DE      *
020100*    LINHA DE SALDO NESTE LAYOUT. VALOR INVALIDO VIRA ZERO E     *
020200*    GERA AVISO (CH-Y2K-16). QUEBRADA EM FAIXA DE PARAGRAFOS     *
020210*    (P-VAL2 A P-VAL3), MESMO ESTILO DE PERFORM ... THRU ...     *
020220*    USADO NAS TELAS DE CADASTRO DESTE SISTEMA (04/04/99, JVN,   *
020230*    CH-Y2K-29).                                                  *
020300******************************************************************
020400 P-VALIDA-MOVIMENTO.
020410     PERFORM P-VAL2 THRU P-VAL3-FIM.
020420
020430 P-VAL2.
020440     MOVE MV-DATE TO CV-DATA-ENTRADA.
020450     PERFORM CV-CONVERTE-DATA.
020460     IF CV-DATA-ERRO
020470         ADD 1 TO WS-DESCARTADOS-DATA
020480         GO TO P-VAL3-FIM.
020490 P-VAL3.
020500     MOVE MV-VALUE TO CV-VALOR-ENTRADA.
020510     PERFORM CV-CONVERTE-VALOR.
020520     IF CV-VALOR-ERRO
020530         DISPLAY "RECON03 - AVISO - VALOR DE MOVIMENTO INVALIDO, "
020540             "GRAVADO COMO ZERO - DESC=" MV-DESC.
020550     MOVE CV-DATA-SAIDA TO SN-DATE.
020560     MOVE CV-VALOR-SAIDA TO SN-MOVEMENT.
020570     MOVE MV-DESC TO SN-DESC.
020580     PERFORM P-GRAVA-MOVIMENTO.
020590 P-VAL3-FIM.
020600     EXIT.
022100
022200******************************************************************
022300*    P-GRAVA-MOVIMENTO - GRAVA O EXTRATO NORMALIZADO E O          *
022400*    REGISTRO DE TRANSACAO CORRESPONDENTE, PREFIXO "B", MESMA    *
022500*    NUMERACAO DE SEQUENCIA USADA POR RECON02 (ARQUIVO COMUM).   *
022600******************************************************************
022700 P-GRAVA-MOVIMENTO.
022800     WRITE STMT-NORM-REG.
022900     ADD 1 TO WS-SEQ-TRANS.
023000     MOVE WS-SEQ-TRANS TO WS-SEQ-EDITADA.
023100     IF WS-SEQ-ED-MILHAO = 9999
023200         DISPLAY "RECON03 - ATENCAO - SEQUENCIA DE ID PROXIMA DO "
023300             "LIMITE DE 10 DIGITOS - LOTE=" WS-SEQ-EDITADA.
023400     MOVE "b" TO WS-ID-TIPO.
023500     MOVE "-" TO WS-ID-HIFEN.
023600     MOVE WS-SEQ-EDITADA TO WS-ID-TOKEN.
023700     MOVE WS-ID-GERADO TO TR-ID.
023800     MOVE SN-DATE TO TR-DATE.
023900     MOVE SN-MOVEMENT TO TR-AMOUNT.
024000     MOVE SPACES TO TR-DOCUMENT.
024100     MOVE SN-DESC TO TR-DESC.
024200     WRITE TRANS-STORE-REG
024300         INVALID KEY
024400             DISPLAY "RECON03 - ERRO GRAVACAO TRANS-STORE ID="
024500                 TR-ID
024600             CLOSE MOVS-IN STMT-NORM TRANS-STORE
024700             STOP RUN.
024800     ADD 1 TO WS-GRAVADOS.
024900
025000******************************************************************
025100*    P-TOTAIS - RESUMO DE CONTROLE DA CARGA DE MOVIMENTACAO       *
025200*    (LAYOUT ALTERNATIVO), CONFERIDO NO RODAPE DO RECON-RPT.      *
025300******************************************************************
025400 P-TOTAIS.
025500     DISPLAY "RECON03 - LINHAS LIDAS..........: " WS-LIDOS.
025600     DISPLAY "RECON03 - DESCARTADAS P/CAMPOS...: " WS-DESCARTADOS-CAMPOS.
025700     DISPLAY "RECON03 - DESCARTADAS POR DATA...: " WS-DESCARTADOS-DATA.
025800     DISPLAY "RECON03 - MOVIMENTOS GRAVADOS.....: " WS-GRAVADOS.
025900
026000******************************************************************
026100*    ROTINAS COMUNS DE NORMALIZACAO (CV-LIMPA-TEXTO, CV-CONVERTE-*
026200*    VALOR, CV-CONVERTE-DATA) - COPIADAS AQUI NO FIM DA DIVISION *
026300*    DE PROCEDIMENTO, DEPOIS DO ULTIMO PARAGRAFO PROPRIO DO      *
026400*    PROGRAMA, PARA NAO DESVIAR O FLUXO DE ENTRADA (CH-Y2K-21).  *
026500******************************************************************
026600     COPY WSNORM.
