000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RECON07.
000300 AUTHOR.        ROGERIO-MACHADO.
000400 INSTALLATION.  ELDORADO SISTEMAS - SAPUCAIA DO SUL.
000500 DATE-WRITTEN.  22/04/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DEPARTAMENTO FINANCEIRO.
000800******************************************************************
000900*    RECON07 - CASAMENTO MANUAL DE UM PAR (BANCO/RAZAO)          *
001000*                                                                 *
001100*    LE O CARTAO DE COMANDO GERADO PELO OPERADOR (UM ID DO        *
001200*    EXTRATO E UM ID DO RAZAO POR LINHA), CONFERE SE O PAR JA     *
001300*    EXISTE, SE ALGUM DOS DOIS LADOS JA PARTICIPA DE OUTRO PAR    *
001400*    E SE OS DOIS IDS EXISTEM NO ARQUIVO MESTRE DE TRANSACOES     *
001500*    (TRANS-STORE). SE TUDO CONFERE, GRAVA O PAR EM PAIR-REG      *
001600*    COM ORIGEM "M" (MANUAL) E AVISA (SEM REJEITAR) QUANDO OS     *
001700*    VALORES DOS DOIS LADOS NAO BATEM.                            *
001800*                                                                 *
001900*    HISTORICO DE ALTERACOES                                     *
002000*    DD/MM/AA  INIC  CHAM       DESCRICAO                        *
002100*    22/04/91  RFM   -          PROGRAMA ORIGINAL                *
002200*    11/07/93  RFM   CH-121     TELA SUBSTITUIDA POR CARTAO DE    *
002300*                               COMANDO EM LOTE (BATCH)          *
002400*    09/02/96  RFM   CH-207     PAR-REG PASSOU A SER GRAVADO EM   *
002500*                               ARQUIVO INDEXADO PAIR-REG        *
002600*    19/09/97  CAB   CH-250     AVISO DE VALORES DIFERENTES NAO   *
002700*                               MAIS IMPEDE O CASAMENTO           *
002800*    28/01/99  JVN   CH-Y2K-12  AJUSTE DE FORMATO NA IMPRESSAO    *
002900*                               DOS VALORES DO AVISO             *
002950*    15/03/99  JVN   CH-Y2K-13  AVISO DE VALOR EM FAIXA INCOMUM    *
002960*                               (PARTE INTEIRA ACIMA DE 10 DIGS)  *
002970*    04/04/99  JVN   CH-Y2K-24  RETIRADA A CLASSE DIGITO-VALIDO   *
002980*                               DO SPECIAL-NAMES - NAO ERA TESTADA*
002990*                               EM NENHUM PONTO DESTE PROGRAMA    *
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003600     UPSI-0 ON STATUS IS CARTAO-VAZIO.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT COMMAND-IN  ASSIGN TO PARCMD
004000            ORGANIZATION IS LINE SEQUENTIAL
004100            FILE STATUS IS FS-PARCM.
004200     SELECT TRANS-STORE ASSIGN TO TRANSTORE
004300            ORGANIZATION IS INDEXED
004400            ACCESS MODE IS DYNAMIC
004500            RECORD KEY IS TR-ID
004600            FILE STATUS IS FS-TRANS.
004700     SELECT PAIR-REG    ASSIGN TO PAIRREG
004800            ORGANIZATION IS INDEXED
004900            ACCESS MODE IS DYNAMIC
005000            RECORD KEY IS MP-ACC-ID
005100            ALTERNATE RECORD KEY IS MP-BANK-ID WITH DUPLICATES
005200            FILE STATUS IS FS-PAIR.
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  COMMAND-IN
005600     LABEL RECORD IS STANDARD.
005700     COPY WSPARCM.
005800 FD  TRANS-STORE
005900     LABEL RECORD IS STANDARD
006000     VALUE OF FILE-ID IS "TRANSTOR.DAT".
006100     COPY WSTRANS.
006200 FD  PAIR-REG
006300     LABEL RECORD IS STANDARD
006400     VALUE OF FILE-ID IS "PAIRREG.DAT".
006500     COPY WSPAIR.
006600 WORKING-STORAGE SECTION.
006700 77  FS-PARCM                PIC XX.
006800 77  FS-TRANS                PIC XX.
006900 77  FS-PAIR                 PIC XX.
007200
007300 77  WS-LIDOS                PIC 9(05) COMP.
007400 77  WS-GRAVADOS             PIC 9(05) COMP.
007500 77  WS-REJEITADOS           PIC 9(05) COMP.
007600 77  WS-AVISADOS             PIC 9(05) COMP.
007900
008000 77  WS-EOF-PARCM            PIC X(01) VALUE "N".
008020     88  FIM-CMD             VALUE "S".
008100 77  WS-CMD-REJEITADO        PIC X(01) VALUE "N".
008120     88  CMD-REJEITADO       VALUE "S".
008200 77  CARTAO-VAZIO            PIC X(01) VALUE "N".
008220     88  SEM-CARTOES         VALUE "S".
008800
008900******************************************************************
009000*    WS-AREA-PAR - CAPTURA OS DADOS DO PAR ENCONTRADO NA CHECAGEM *
009100*    DE DUPLICIDADE, PARA COMPARAR COM O CARTAO ATUAL (CH-207).   *
009200******************************************************************
009220 77  WS-ACC-ACHOU            PIC X(01).
009240     88  ACC-ID-JA-PAREADO   VALUE "S".
009260 77  WS-BANK-ACHOU           PIC X(01).
009280     88  BANK-ID-JA-PAREADO  VALUE "S".
009300 01  WS-AREA-PAR.
009800     03  WS-PAR-BANK-ACHADO      PIC X(12).
009850     03  WS-PAR-BANK-ACHADO-R REDEFINES WS-PAR-BANK-ACHADO.
009860         05  WS-PAR-BANK-TIPO    PIC X(01).
009870         05  WS-PAR-BANK-HIFEN   PIC X(01).
009880         05  WS-PAR-BANK-TOKEN   PIC X(10).
009900     03  FILLER                  PIC X(05).
010000
010100******************************************************************
010200*    WS-AREA-VALORES - VALORES DAS DUAS PONTAS DO PAR, LIDOS DO   *
010300*    TRANS-STORE. AS REDEFINICOES POR FAIXA (INTEIRO/CENTAVOS)    *
010400*    ALIMENTAM O AVISO DE VALOR ELEVADO (CH-Y2K-13), JA QUE OS    *
010500*    CAMPOS DE VALOR DESTE SISTEMA COMPORTAM ATE CENTENAS DE      *
010600*    BILHOES (VER WSTRANS.CPY).                                   *
010700******************************************************************
010800 01  WS-AREA-VALORES.
010900     03  WS-BANK-AMOUNT          PIC S9(13)V99.
010910     03  WS-BANK-AMOUNT-R REDEFINES WS-BANK-AMOUNT.
010920         05  WS-BANK-AMT-INTEIRO PIC 9(13).
010930         05  WS-BANK-AMT-DEC     PIC 9(02).
011000     03  WS-ACC-AMOUNT           PIC S9(13)V99.
011010     03  WS-ACC-AMOUNT-R REDEFINES WS-ACC-AMOUNT.
011020         05  WS-ACC-AMT-INTEIRO  PIC 9(13).
011030         05  WS-ACC-AMT-DEC      PIC 9(02).
011400     03  FILLER                  PIC X(04).
011500
011600 77  WS-BANK-AMOUNT-ED       PIC -Z,ZZZ,ZZZ,ZZ9.99.
011700 77  WS-ACC-AMOUNT-ED        PIC -Z,ZZZ,ZZZ,ZZ9.99.
012100
012200 PROCEDURE DIVISION.
012300
012400 P03-ABERTURA.
012500     OPEN INPUT COMMAND-IN.
012600     IF FS-PARCM NOT = "00"
012700         DISPLAY "RECON07 - ERRO AO ABRIR PARCMD - FS=" FS-PARCM
012800         STOP RUN.
012900     OPEN I-O TRANS-STORE.
013000     OPEN I-O PAIR-REG.
013100     PERFORM P-LE-COMANDO
013200         UNTIL FIM-CMD.
013300     IF WS-LIDOS = ZEROS
013400         SET SEM-CARTOES TO TRUE
013500         DISPLAY "RECON07 - NENHUM CARTAO DE COMANDO NO ARQUIVO".
013600     PERFORM P-TOTAIS.
013700     CLOSE COMMAND-IN TRANS-STORE PAIR-REG.
013800     STOP RUN.
013900
014000******************************************************************
014100*    P-LE-COMANDO - LE UM CARTAO DE COMANDO (ID BANCO / ID RAZAO) *
014200*    E MANDA VALIDAR O PAR PEDIDO PELO OPERADOR.                  *
014300******************************************************************
014400 P-LE-COMANDO.
014500     READ COMMAND-IN
014600         AT END
014700             SET FIM-CMD TO TRUE
014800             GO TO P-LE-COMANDO-EXIT.
014900     IF PC-BANK-ID = SPACES AND PC-ACC-ID = SPACES
015000         GO TO P-LE-COMANDO-EXIT.
015100     ADD 1 TO WS-LIDOS.
015200     MOVE "N" TO WS-CMD-REJEITADO.
015300     PERFORM P-VALIDA-PAR.
015400 P-LE-COMANDO-EXIT.
015500     EXIT.
015600
015700******************************************************************
015800*    P-VALIDA-PAR - CONFERE, NESTA ORDEM, SE O PAR JA ESTA        *
015900*    REGISTRADO (EXATAMENTE ESSE PAR), SE O ID DO RAZAO OU DO     *
016000*    BANCO JA PARTICIPA DE OUTRO PAR, E SE OS DOIS IDS EXISTEM NO *
016100*    TRANS-STORE. QUALQUER FALHA REJEITA O CARTAO SEM GRAVAR      *
016200*    NADA (CH-207).                                                *
016300******************************************************************
016400 P-VALIDA-PAR.
016500     MOVE "N" TO WS-ACC-ACHOU.
016600     MOVE "N" TO WS-BANK-ACHOU.
016700     MOVE PC-ACC-ID  TO MP-ACC-ID.
016800     READ PAIR-REG KEY IS MP-ACC-ID
016900         INVALID KEY
017000             MOVE "N" TO WS-ACC-ACHOU
017100         NOT INVALID KEY
017200             MOVE "S" TO WS-ACC-ACHOU
017300             MOVE MP-BANK-ID TO WS-PAR-BANK-ACHADO.
017310     IF ACC-ID-JA-PAREADO AND WS-PAR-BANK-TIPO NOT = "b"
017320         DISPLAY "RECON07 - ALERTA - ID BANCO GRAVADO EM PAIR-REG "
017330             "SEM O PREFIXO ESPERADO: " WS-PAR-BANK-ACHADO.
017400     IF ACC-ID-JA-PAREADO AND WS-PAR-BANK-ACHADO = PC-BANK-ID
017500         DISPLAY "RECON07 - PAR JA CONCILIADO: " PC-BANK-ID
017600             " / " PC-ACC-ID
017700         PERFORM P-REJEITA-CARTAO
017800         GO TO P-VALIDA-PAR-EXIT.
017900     IF ACC-ID-JA-PAREADO
018000         DISPLAY "RECON07 - ID RAZAO JA CASADO EM OUTRO PAR: "
018100             PC-ACC-ID
018200         PERFORM P-REJEITA-CARTAO
018300         GO TO P-VALIDA-PAR-EXIT.
018400     MOVE PC-BANK-ID TO MP-BANK-ID.
018500     READ PAIR-REG KEY IS MP-BANK-ID
018600         INVALID KEY
018700             MOVE "N" TO WS-BANK-ACHOU
018800         NOT INVALID KEY
018900             MOVE "S" TO WS-BANK-ACHOU.
019000     IF BANK-ID-JA-PAREADO
019100         DISPLAY "RECON07 - ID BANCO JA CASADO EM OUTRO PAR: "
019200             PC-BANK-ID
019300         PERFORM P-REJEITA-CARTAO
019400         GO TO P-VALIDA-PAR-EXIT.
019500     MOVE PC-BANK-ID TO TR-ID.
019600     READ TRANS-STORE
019700         INVALID KEY
019800             DISPLAY "RECON07 - ID BANCO NAO ENCONTRADO: " PC-BANK-ID
019900             PERFORM P-REJEITA-CARTAO
020000             GO TO P-VALIDA-PAR-EXIT.
020100     MOVE TR-AMOUNT TO WS-BANK-AMOUNT.
020200     MOVE PC-ACC-ID TO TR-ID.
020300     READ TRANS-STORE
020400         INVALID KEY
020500             DISPLAY "RECON07 - ID RAZAO NAO ENCONTRADO: " PC-ACC-ID
020600             PERFORM P-REJEITA-CARTAO
020700             GO TO P-VALIDA-PAR-EXIT.
020800     MOVE TR-AMOUNT TO WS-ACC-AMOUNT.
020900     PERFORM P-REGISTRA-PAR.
021000     PERFORM P-CONFERE-VALORES.
021100 P-VALIDA-PAR-EXIT.
021200     EXIT.
021300
021400******************************************************************
021500*    P-REJEITA-CARTAO - CONTA MAIS UM CARTAO REJEITADO.           *
021600******************************************************************
021700 P-REJEITA-CARTAO.
021800     MOVE "S" TO WS-CMD-REJEITADO.
021900     ADD 1 TO WS-REJEITADOS.
022000
022100******************************************************************
022200*    P-REGISTRA-PAR - GRAVA O PAR NO REGISTRO PAIR-REG COM        *
022300*    ORIGEM "M" (CASAMENTO MANUAL, EM OPOSICAO A "A" GRAVADO      *
022400*    PELA CONCILIACAO AUTOMATICA DO RECON05).                     *
022500******************************************************************
022600 P-REGISTRA-PAR.
022700     MOVE PC-BANK-ID TO MP-BANK-ID.
022800     MOVE PC-ACC-ID  TO MP-ACC-ID.
022900     MOVE "M"        TO MP-ORIGEM.
023000     WRITE MATCHED-PAIR-REG
023100         INVALID KEY
023200             DISPLAY "RECON07 - ERRO GRAVACAO PAIR-REG - FS="
023300                 FS-PAIR
023400             STOP RUN.
023500     ADD 1 TO WS-GRAVADOS.
023600
023700******************************************************************
023800*    P-CONFERE-VALORES - COMPARA OS VALORES DAS DUAS PONTAS DO    *
023900*    PAR RECEM GRAVADO. A DIFERENCA NAO REJEITA O PAR (CH-250) -  *
024000*    APENAS EMITE UM AVISO COM OS DOIS VALORES EDITADOS. TAMBEM   *
024050*    AVISA QUANDO A PARTE INTEIRA DE QUALQUER LADO PASSA DE 10    *
024060*    DIGITOS, FAIXA RARA NESTE NEGOCIO (CH-Y2K-13).                *
024100******************************************************************
024200 P-CONFERE-VALORES.
024300     IF WS-BANK-AMOUNT NOT = WS-ACC-AMOUNT
024400         MOVE WS-BANK-AMOUNT TO WS-BANK-AMOUNT-ED
024500         MOVE WS-ACC-AMOUNT  TO WS-ACC-AMOUNT-ED
024600         DISPLAY "RECON07 - AVISO - VALORES DIFERENTES - BANCO="
024700             WS-BANK-AMOUNT-ED " RAZAO=" WS-ACC-AMOUNT-ED
024800         ADD 1 TO WS-AVISADOS.
024810     IF WS-BANK-AMT-INTEIRO > 9999999999 OR
024820        WS-ACC-AMT-INTEIRO  > 9999999999
024830         DISPLAY "RECON07 - AVISO - VALOR DE FAIXA INCOMUM NO PAR "
024840             PC-BANK-ID " / " PC-ACC-ID.
024900
025000******************************************************************
025100*    P-TOTAIS - RESUMO DE CONTROLE DO CASAMENTO MANUAL.           *
025200******************************************************************
025300 P-TOTAIS.
025400     DISPLAY "RECON07 - CARTOES LIDOS.........: " WS-LIDOS.
025500     DISPLAY "RECON07 - PARES GRAVADOS.........: " WS-GRAVADOS.
025600     DISPLAY "RECON07 - CARTOES REJEITADOS.....: " WS-REJEITADOS.
025700     DISPLAY "RECON07 - AVISOS DE VALOR........: " WS-AVISADOS.
