000100******************************************************************
000200*    WSPARCMN.CPY                                                *
000300*    LAYOUT DO CARTAO DE COMANDO DE CASAMENTO MANUAL N X 1        *
000400*    (ARQUIVO DE ENTRADA DO RECON08) - UM REGISTRO CABECALHO      *
000500*    "H" COM O ID DO BANCO E A QUANTIDADE DE LANCAMENTOS DO       *
000600*    RAZAO A SEGUIR, SEGUIDO DE "N" REGISTROS DETALHE "D" - UM    *
000700*    ID DO RAZAO POR LINHA.                                       *
000800*                                                                 *
000900*    HISTORICO DE ALTERACOES                                     *
001000*    DD/MM/AA  INIC  CHAM       DESCRICAO                        *
001100*    04/03/96  RFM   -          LAYOUT ORIGINAL                  *
001200*    30/01/99  RFM   CH-Y10     RESERVA PARA EXPANSAO FUTURA     *
001300******************************************************************
001400 01  PAR-CMD-N-REG.
001500     03  PN-TIPO-REG                 PIC X(01).
001600         88  PN-CABECALHO            VALUE "H".
001700         88  PN-DETALHE              VALUE "D".
001800     03  PN-DADOS                    PIC X(29).
001900     03  PN-DADOS-CABEC REDEFINES PN-DADOS.
002000         05  PN-BANK-ID              PIC X(12).
002100         05  PN-QTD-LED              PIC 9(03).
002200         05  FILLER                  PIC X(14).
002300     03  PN-DADOS-DETALHE REDEFINES PN-DADOS.
002400         05  PN-ACC-ID               PIC X(12).
002500         05  FILLER                  PIC X(17).
002600     03  FILLER                      PIC X(06).
