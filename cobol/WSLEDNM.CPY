000100******************************************************************
000200*    WSLEDNM.CPY                                                 *
000300*    LAYOUT DO RAZAO NORMALIZADO - SAIDA DO RECON01, ENTRADA     *
000400*    DO RECON05 (CASAMENTO AUTOMATICO). DATA EM AAAAMMDD, VALO-  *
000500*    RES DE DEBITO/CREDITO JA CONVERTIDOS PARA NUMERICO COM      *
000600*    SINAL E DUAS CASAS DECIMAIS.                                *
000700*                                                                 *
000800*    HISTORICO DE ALTERACOES                                     *
000900*    DD/MM/AA  INIC  CHAM       DESCRICAO                        *
001000*    14/03/91  RFM   -          LAYOUT ORIGINAL                  *
001100*    22/01/99  RFM   CH-Y10     RESERVA PARA EXPANSAO FUTURA     *
001120*    02/04/99  JVN   CH-Y2K-17  AAAA/MM/DD PASSAM A SER LIDOS    *
001140*                               PELO RECON05 NA CRITICA DE ANO   *
001160*                               FORA DA FAIXA ESPERADA           *
001200******************************************************************
001300 01  LEDGER-NORM-REG.
001400     03  LN-DATE                     PIC 9(08).
001500     03  LN-DATE-R   REDEFINES LN-DATE.
001600         05  LN-DATE-AAAA            PIC 9(04).
001700         05  LN-DATE-MM              PIC 9(02).
001800         05  LN-DATE-DD              PIC 9(02).
001900     03  LN-DOCUMENT                 PIC X(20).
002000     03  LN-DESC                     PIC X(40).
002100     03  LN-DEBIT                    PIC S9(13)V99.
002200     03  LN-CREDIT                   PIC S9(13)V99.
002300     03  FILLER                      PIC X(06).
