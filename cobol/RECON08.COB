000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RECON08.
000300 AUTHOR.        ROGERIO-MACHADO.
000400 INSTALLATION.  ELDORADO SISTEMAS - SAPUCAIA DO SUL.
000500 DATE-WRITTEN.  06/05/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DEPARTAMENTO FINANCEIRO.
000800******************************************************************
000900*    RECON08 - CASAMENTO MANUAL N X 1 (VARIOS LANCAMENTOS DO      *
001000*    RAZAO CONTRA UM UNICO LANCAMENTO DO EXTRATO)                 *
001100*                                                                 *
001200*    LE O CARTAO DE COMANDO GERADO PELO OPERADOR - UM REGISTRO    *
001300*    CABECALHO COM O ID DO BANCO E A QUANTIDADE DE LANCAMENTOS DO *
001400*    RAZAO, SEGUIDO DESSA QUANTIDADE DE REGISTROS DETALHE (UM ID  *
001500*    DO RAZAO CADA). VALIDA TUDO ANTES DE GRAVAR QUALQUER PAR     *
001600*    (TUDO OU NADA): O ID DO BANCO E CADA ID DO RAZAO PRECISAM     *
001700*    EXISTIR NO TRANS-STORE E NAO PARTICIPAR DE NENHUM PAR AINDA. *
001800*    SE TUDO CONFERE, SOMA OS VALORES DO RAZAO E COMPARA COM O    *
001900*    VALOR DO BANCO (TOLERANCIA DE 1 CENTAVO, SO AVISO) E GRAVA   *
002000*    UM PAR PARA CADA ID DO RAZAO, TODOS COM O MESMO ID DE BANCO. *
002100*                                                                 *
002200*    HISTORICO DE ALTERACOES                                     *
002300*    DD/MM/AA  INIC  CHAM       DESCRICAO                        *
002400*    06/05/91  RFM   -          PROGRAMA ORIGINAL                *
002500*    11/07/93  RFM   CH-121     TELA SUBSTITUIDA POR CARTAO DE    *
002600*                               COMANDO EM LOTE (BATCH)          *
002700*    14/03/96  RFM   CH-208     PAIR-REG PASSOU A ACEITAR VARIOS  *
002800*                               REGISTROS COM O MESMO ID DE       *
002900*                               BANCO (CHAVE UNICA PASSOU A SER   *
003000*                               O ID DO RAZAO)                    *
003100*    19/09/97  CAB   CH-251     TOLERANCIA DE 1 CENTAVO NA SOMA   *
003200*                               NAO IMPEDE MAIS O CASAMENTO       *
003300*    28/01/99  JVN   CH-Y2K-12  AJUSTE DE FORMATO NA IMPRESSAO    *
003400*                               DOS VALORES DO AVISO             *
003410*    17/03/99  JVN   CH-Y2K-13  AVISO QUANDO CABECALHO DE LOTE   *
003420*                               NAO TRAZ O PREFIXO DE BANCO      *
003430*                               ESPERADO NO ID                   *
003440*    17/03/99  JVN   CH-Y2K-14  AVISO DE DIFERENCA EM FAIXA      *
003450*                               INCOMUM (PARTE INTEIRA ACIMA DE  *
003460*                               10 DIGITOS)                      *
003470*    04/04/99  JVN   CH-Y2K-25  RETIRADA A CLASSE DIGITO-VALIDO  *
003480*                               DO SPECIAL-NAMES - NAO ERA       *
003490*                               TESTADA NESTE PROGRAMA           *
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004100     UPSI-0 ON STATUS IS CARTAO-VAZIO.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT COMMAND-N-IN ASSIGN TO PARCMDN
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS IS FS-PARCN.
004700     SELECT TRANS-STORE  ASSIGN TO TRANSTORE
004800            ORGANIZATION IS INDEXED
004900            ACCESS MODE IS DYNAMIC
005000            RECORD KEY IS TR-ID
005100            FILE STATUS IS FS-TRANS.
005200     SELECT PAIR-REG     ASSIGN TO PAIRREG
005300            ORGANIZATION IS INDEXED
005400            ACCESS MODE IS DYNAMIC
005500            RECORD KEY IS MP-ACC-ID
005600            ALTERNATE RECORD KEY IS MP-BANK-ID WITH DUPLICATES
005700            FILE STATUS IS FS-PAIR.
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  COMMAND-N-IN
006100     LABEL RECORD IS STANDARD.
006200     COPY WSPARCMN.
006300 FD  TRANS-STORE
006400     LABEL RECORD IS STANDARD
006500     VALUE OF FILE-ID IS "TRANSTOR.DAT".
006600     COPY WSTRANS.
006700 FD  PAIR-REG
006800     LABEL RECORD IS STANDARD
006900     VALUE OF FILE-ID IS "PAIRREG.DAT".
007000     COPY WSPAIR.
007100 WORKING-STORAGE SECTION.
007200 77  FS-PARCN                PIC XX.
007300 77  FS-TRANS                PIC XX.
007400 77  FS-PAIR                 PIC XX.
007700
007800 77  WS-LIDOS                PIC 9(05) COMP.
007900 77  WS-GRAVADOS             PIC 9(05) COMP.
008000 77  WS-REJEITADOS           PIC 9(05) COMP.
008100 77  WS-AVISADOS             PIC 9(05) COMP.
008200 77  WS-PARES-GRAVADOS       PIC 9(07) COMP.
008500
008600 77  WS-EOF-PARCN            PIC X(01) VALUE "N".
008620     88  FIM-CMD             VALUE "S".
008700 77  WS-CMD-REJEITADO        PIC X(01) VALUE "N".
008720     88  CMD-REJEITADO       VALUE "S".
008800 77  CARTAO-VAZIO            PIC X(01) VALUE "N".
008820     88  SEM-CARTOES         VALUE "S".
009400
009500******************************************************************
009600*    WS-CMD-BANK-ID-R - VISAO ALTERNATIVA DO ID DE BANCO DO       *
009700*    CABECALHO DO CARTAO, NO MESMO FORMATO TIPO/HIFEN/TOKEN DO    *
009800*    TRANS-STORE (CH-Y10).                                       *
009900******************************************************************
009920 77  WS-CMD-QTD              PIC 9(03) COMP.
010000 01  WS-AREA-COMANDO.
010100     03  WS-CMD-BANK-ID          PIC X(12).
010200     03  WS-CMD-BANK-ID-R REDEFINES WS-CMD-BANK-ID.
010300         05  WS-CMD-BANK-TIPO    PIC X(01).
010400         05  WS-CMD-BANK-HIFEN   PIC X(01).
010500         05  WS-CMD-BANK-TOKEN   PIC X(10).
010700     03  FILLER                  PIC X(04).
010800
010900******************************************************************
011000*    WS-TAB-RAZAO-N - IDS DO RAZAO LIDOS DOS REGISTROS DETALHE DO *
011100*    CARTAO N X 1. LIMITE DE 500 LANCAMENTOS POR CARTAO.          *
011200******************************************************************
011300 01  WS-TAB-RAZAO-N.
011400     03  WS-LED-ID-TAB OCCURS 500 TIMES
011500                       INDEXED BY WS-IDX PIC X(12).
011600     03  FILLER                  PIC X(06).
011700
011800******************************************************************
011900*    WS-AREA-VALORES - VALOR DO LADO BANCO E SOMA DOS VALORES DO  *
012000*    LADO RAZAO, MAIS SUA VERSAO EDITADA PARA O AVISO DE          *
012100*    TOLERANCIA (CH-251/CH-Y2K-12). AS REDEFINICOES POR FAIXA     *
012110*    (INTEIRO/CENTAVOS) ALIMENTAM O AVISO DE DIFERENCA EM FAIXA   *
012120*    INCOMUM (CH-Y2K-14), JA QUE OS CAMPOS DE VALOR DESTE SISTEMA *
012130*    COMPORTAM ATE CENTENAS DE BILHOES (VER WSTRANS.CPY).          *
012200******************************************************************
012250 77  WS-SOMA-LED             PIC S9(13)V99.
012300 01  WS-AREA-VALORES.
012400     03  WS-BANK-AMOUNT          PIC S9(13)V99.
012410     03  WS-BANK-AMOUNT-R REDEFINES WS-BANK-AMOUNT.
012420         05  WS-BANK-AMT-INTEIRO PIC 9(13).
012430         05  WS-BANK-AMT-DEC     PIC 9(02).
012600     03  WS-DIFERENCA            PIC S9(13)V99.
012610     03  WS-DIFERENCA-R REDEFINES WS-DIFERENCA.
012620         05  WS-DIF-INTEIRO      PIC 9(13).
012630         05  WS-DIF-DEC          PIC 9(02).
013100     03  FILLER                  PIC X(04).
013200
013300 77  WS-BANK-AMOUNT-ED       PIC -Z,ZZZ,ZZZ,ZZ9.99.
013400 77  WS-SOMA-LED-ED          PIC -Z,ZZZ,ZZZ,ZZ9.99.
013800
013900 PROCEDURE DIVISION.
014000
014100 P03-ABERTURA.
014200     OPEN INPUT COMMAND-N-IN.
014300     IF FS-PARCN NOT = "00"
014400         DISPLAY "RECON08 - ERRO AO ABRIR PARCMDN - FS=" FS-PARCN
014500         STOP RUN.
014600     OPEN I-O TRANS-STORE.
014700     OPEN I-O PAIR-REG.
014800     PERFORM P-LE-COMANDO
014900         UNTIL FIM-CMD.
015000     IF WS-LIDOS = ZEROS
015100         SET SEM-CARTOES TO TRUE
015200         DISPLAY "RECON08 - NENHUM CARTAO DE COMANDO NO ARQUIVO".
015300     PERFORM P-TOTAIS.
015400     CLOSE COMMAND-N-IN TRANS-STORE PAIR-REG.
015500     STOP RUN.
015600
015700******************************************************************
015800*    P-LE-COMANDO - LE O CABECALHO DO CARTAO (ID DO BANCO E       *
015900*    QUANTIDADE DE IDS DO RAZAO). CARTAO SEM NENHUM ID DE RAZAO E *
016000*    REJEITADO DE IMEDIATO (LISTA VAZIA).                        *
016100******************************************************************
016200 P-LE-COMANDO.
016300     READ COMMAND-N-IN
016400         AT END
016500             SET FIM-CMD TO TRUE
016600             GO TO P-LE-COMANDO-EXIT.
016700     IF PN-TIPO-REG = SPACES
016800         GO TO P-LE-COMANDO-EXIT.
016900     ADD 1 TO WS-LIDOS.
017000     MOVE "N" TO WS-CMD-REJEITADO.
017100     IF NOT PN-CABECALHO
017200         DISPLAY "RECON08 - CARTAO FORA DE SEQUENCIA, ESPERADO H"
017300         CLOSE COMMAND-N-IN TRANS-STORE PAIR-REG
017400         STOP RUN.
017500     MOVE PN-BANK-ID  TO WS-CMD-BANK-ID.
017550     IF WS-CMD-BANK-TIPO NOT = "b"
017560         DISPLAY "RECON08 - ALERTA - CABECALHO SEM PREFIXO DE ID "
017570             "DE BANCO ESPERADO: " WS-CMD-BANK-ID.
017600     MOVE PN-QTD-LED  TO WS-CMD-QTD.
017700     IF WS-CMD-QTD = ZEROS
017800         DISPLAY "RECON08 - LISTA DE IDS DO RAZAO VAZIA - BANCO="
017900             WS-CMD-BANK-ID
018000         PERFORM P-REJEITA-CARTAO
018100         GO TO P-LE-COMANDO-EXIT.
018200     PERFORM P-CARREGA-DETALHES.
018300     PERFORM P-VALIDA-TODOS.
018400 P-LE-COMANDO-EXIT.
018500     EXIT.
018600
018700******************************************************************
018800*    P-CARREGA-DETALHES - LE OS REGISTROS DETALHE (TIPO "D") QUE  *
018900*    SEGUEM O CABECALHO, NA QUANTIDADE INFORMADA POR PN-QTD-LED.  *
019000******************************************************************
019100 P-CARREGA-DETALHES.
019200     SET WS-IDX TO 1.
019300 P-CARREGA-DETALHES-LACO.
019400     IF WS-IDX > WS-CMD-QTD
019500         GO TO P-CARREGA-DETALHES-EXIT.
019600     READ COMMAND-N-IN
019700         AT END
019800             DISPLAY "RECON08 - FIM DE ARQUIVO NO MEIO DO CARTAO"
019900             CLOSE COMMAND-N-IN TRANS-STORE PAIR-REG
020000             STOP RUN.
020100     IF NOT PN-DETALHE
020200         DISPLAY "RECON08 - CARTAO FORA DE SEQUENCIA, ESPERADO D"
020300         CLOSE COMMAND-N-IN TRANS-STORE PAIR-REG
020400         STOP RUN.
020500     MOVE PN-ACC-ID TO WS-LED-ID-TAB(WS-IDX).
020600     SET WS-IDX UP BY 1.
020700     GO TO P-CARREGA-DETALHES-LACO.
020800 P-CARREGA-DETALHES-EXIT.
020900     EXIT.
021000
021100******************************************************************
021200*    P-VALIDA-TODOS - TUDO OU NADA: O ID DO BANCO E CADA UM DOS   *
021300*    IDS DO RAZAO PRECISAM EXISTIR NO TRANS-STORE E NAO           *
021400*    PARTICIPAR DE NENHUM PAR REGISTRADO. A PRIMEIRA FALHA        *
021500*    REJEITA O CARTAO INTEIRO SEM GRAVAR NENHUM PAR (CH-208).     *
021600******************************************************************
021700 P-VALIDA-TODOS.
021800     MOVE WS-CMD-BANK-ID TO MP-BANK-ID.
021900     READ PAIR-REG KEY IS MP-BANK-ID
022000         NOT INVALID KEY
022100             DISPLAY "RECON08 - ID BANCO JA CASADO EM OUTRO PAR: "
022200                 WS-CMD-BANK-ID
022300             PERFORM P-REJEITA-CARTAO
022400             GO TO P-VALIDA-TODOS-EXIT.
022500     MOVE WS-CMD-BANK-ID TO TR-ID.
022600     READ TRANS-STORE
022700         INVALID KEY
022800             DISPLAY "RECON08 - ID BANCO NAO ENCONTRADO: "
022900                 WS-CMD-BANK-ID
023000             PERFORM P-REJEITA-CARTAO
023100             GO TO P-VALIDA-TODOS-EXIT.
023200     MOVE TR-AMOUNT TO WS-BANK-AMOUNT.
023300     MOVE ZEROS TO WS-SOMA-LED.
023400     SET WS-IDX TO 1.
023500 P-VALIDA-TODOS-LACO.
023600     IF WS-IDX > WS-CMD-QTD
023700         GO TO P-VALIDA-TODOS-FIM.
023800     MOVE WS-LED-ID-TAB(WS-IDX) TO MP-ACC-ID.
023900     READ PAIR-REG KEY IS MP-ACC-ID
024000         NOT INVALID KEY
024100             DISPLAY "RECON08 - ID RAZAO JA CASADO EM OUTRO PAR: "
024200                 WS-LED-ID-TAB(WS-IDX)
024300             PERFORM P-REJEITA-CARTAO
024400             GO TO P-VALIDA-TODOS-EXIT.
024500     MOVE WS-LED-ID-TAB(WS-IDX) TO TR-ID.
024600     READ TRANS-STORE
024700         INVALID KEY
024800             DISPLAY "RECON08 - ID RAZAO NAO ENCONTRADO: "
024900                 WS-LED-ID-TAB(WS-IDX)
025000             PERFORM P-REJEITA-CARTAO
025100             GO TO P-VALIDA-TODOS-EXIT.
025200     ADD TR-AMOUNT TO WS-SOMA-LED.
025300     SET WS-IDX UP BY 1.
025400     GO TO P-VALIDA-TODOS-LACO.
025500 P-VALIDA-TODOS-FIM.
025600     PERFORM P-SOMA-TOLERANCIA.
025700     PERFORM P-REGISTRA-N-PARES.
025800     ADD 1 TO WS-GRAVADOS.
025900 P-VALIDA-TODOS-EXIT.
026000     EXIT.
026100
026200******************************************************************
026300*    P-SOMA-TOLERANCIA - COMPARA O VALOR DO BANCO COM A SOMA DOS  *
026400*    VALORES DO RAZAO. DIFERENCA MENOR QUE 1 CENTAVO E IGNORADA;  *
026500*    A PARTIR DE 1 CENTAVO EMITE APENAS AVISO (CH-251). SE A      *
026550*    PARTE INTEIRA DA DIFERENCA PASSAR DE 10 DIGITOS, FAIXA RARA  *
026560*    NESTE NEGOCIO, EMITE AVISO ADICIONAL (CH-Y2K-14).             *
026600******************************************************************
026700 P-SOMA-TOLERANCIA.
026800     COMPUTE WS-DIFERENCA = WS-BANK-AMOUNT - WS-SOMA-LED.
026900     IF WS-DIFERENCA < ZEROS
027000         COMPUTE WS-DIFERENCA = WS-DIFERENCA * -1.
027100     IF WS-DIFERENCA >= .01
027200         MOVE WS-BANK-AMOUNT TO WS-BANK-AMOUNT-ED
027300         MOVE WS-SOMA-LED    TO WS-SOMA-LED-ED
027400         DISPLAY "RECON08 - AVISO - SOMA NAO CONFERE - BANCO="
027500             WS-BANK-AMOUNT-ED " SOMA-RAZAO=" WS-SOMA-LED-ED
027600         ADD 1 TO WS-AVISADOS.
027650     IF WS-DIF-INTEIRO > 9999999999 OR
027655        WS-BANK-AMT-INTEIRO > 9999999999
027660         DISPLAY "RECON08 - AVISO - VALOR OU DIFERENCA EM FAIXA "
027670             "INCOMUM NO BANCO ID=" WS-CMD-BANK-ID.
027700
027800******************************************************************
027900*    P-REGISTRA-N-PARES - GRAVA UM REGISTRO EM PAIR-REG PARA CADA *
028000*    ID DO RAZAO DA LISTA, TODOS COM O MESMO ID DE BANCO E ORIGEM *
028100*    "M" (CASAMENTO MANUAL).                                      *
028200******************************************************************
028300 P-REGISTRA-N-PARES.
028400     SET WS-IDX TO 1.
028500 P-REGISTRA-N-PARES-LACO.
028600     IF WS-IDX > WS-CMD-QTD
028700         GO TO P-REGISTRA-N-PARES-EXIT.
028800     MOVE WS-CMD-BANK-ID        TO MP-BANK-ID.
028900     MOVE WS-LED-ID-TAB(WS-IDX) TO MP-ACC-ID.
029000     MOVE "M"                   TO MP-ORIGEM.
029100     WRITE MATCHED-PAIR-REG
029200         INVALID KEY
029300             DISPLAY "RECON08 - ERRO GRAVACAO PAIR-REG - FS="
029400                 FS-PAIR
029500             STOP RUN.
029600     ADD 1 TO WS-PARES-GRAVADOS.
029700     SET WS-IDX UP BY 1.
029800     GO TO P-REGISTRA-N-PARES-LACO.
029900 P-REGISTRA-N-PARES-EXIT.
030000     EXIT.
030100
030200******************************************************************
030300*    P-REJEITA-CARTAO - CONTA MAIS UM CARTAO REJEITADO.           *
030400******************************************************************
030500 P-REJEITA-CARTAO.
030600     MOVE "S" TO WS-CMD-REJEITADO.
030700     ADD 1 TO WS-REJEITADOS.
030800
030900******************************************************************
031000*    P-TOTAIS - RESUMO DE CONTROLE DO CASAMENTO MANUAL N X 1.     *
031100******************************************************************
031200 P-TOTAIS.
031300     DISPLAY "RECON08 - CARTOES LIDOS.........: " WS-LIDOS.
031400     DISPLAY "RECON08 - CARTOES GRAVADOS.......: " WS-GRAVADOS.
031500     DISPLAY "RECON08 - PARES GRAVADOS.........: " WS-PARES-GRAVADOS.
031600     DISPLAY "RECON08 - CARTOES REJEITADOS.....: " WS-REJEITADOS.
031700     DISPLAY "RECON08 - AVISOS DE TOLERANCIA...: " WS-AVISADOS.
