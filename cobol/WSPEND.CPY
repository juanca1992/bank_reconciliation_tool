000100******************************************************************
000200*    WSPEND.CPY                                                  *
000300*    LAYOUT DOS LANCAMENTOS PENDENTES DE CONCILIACAO - SAIDA DO   *
000400*    RECON05 NO ARQUIVO PENDING-OUT (STATUS "LEDGER" PARA SOBRA   *
000500*    DO RAZAO, "STMT  " PARA SOBRA DO EXTRATO), E ENTRADA DO       *
000600*    RELATORIO RECON-RPT GERADO PELO RECON06.                     *
000700*                                                                 *
000800*    HISTORICO DE ALTERACOES                                     *
000900*    DD/MM/AA  INIC  CHAM       DESCRICAO                        *
001000*    02/02/96  RFM   -          LAYOUT ORIGINAL                  *
001100*    29/01/99  RFM   CH-Y10     RESERVA PARA EXPANSAO FUTURA     *
001200******************************************************************
001300 01  PENDING-OUT-REG.
001400     03  PD-MOVEMENT                 PIC S9(13)V99.
001500     03  PD-LED-DATE                 PIC 9(08).
001600     03  PD-DOCUMENT                 PIC X(20).
001700     03  PD-LED-DESC                 PIC X(40).
001800     03  PD-DEBIT                    PIC S9(13)V99.
001900     03  PD-CREDIT                   PIC S9(13)V99.
002000     03  PD-STMT-DATE                PIC 9(08).
002100     03  PD-STMT-DESC                PIC X(40).
002200     03  PD-STATUS                   PIC X(10).
002300     03  FILLER                      PIC X(06).
