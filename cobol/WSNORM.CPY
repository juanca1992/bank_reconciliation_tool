000100******************************************************************
000200*    WSNORM.CPY                                                  *
000300*    ROTINAS COMUNS DE NORMALIZACAO DE CAMPO (TEXTO/MOEDA/DATA)  *
000400*    COPIADAS NA DIVISION DE PROCEDIMENTO DOS TRES PROGRAMAS DE  *
000500*    CARGA (RECON01, RECON02, RECON03). AS AREAS DE TRABALHO     *
000600*    QUE ESTAS ROTINAS USAM ESTAO EM WSNORMW.CPY.                *
000700*                                                                 *
000800*    HISTORICO DE ALTERACOES                                     *
000900*    DD/MM/AA  INIC  CHAM       DESCRICAO                        *
001000*    18/02/96  RFM   -          ROTINAS ORIGINAIS                *
001100*    22/09/98  RFM   CH-133     MOEDA REESCRITA POR DIGITO       *
001200*    31/01/99  RFM   CH-Y10     REGRA DDMMAAAA X AAAAMMDD        *
001300******************************************************************
001400 CV-LIMPA-TEXTO.
001500     MOVE CV-TEXTO-ENTRADA TO CV-TEXTO-SAIDA.
001600     INSPECT CV-TEXTO-SAIDA
001700         CONVERTING CV-DE-ACENTOS TO CV-PARA-ACENTOS.
001800     MOVE 1 TO CV-TEXTO-IDX.
001900     PERFORM CV-TEXTO-ACHA-INICIO
002000         UNTIL CV-TEXTO-IDX > 40
002100            OR CV-TEXTO-SAIDA(CV-TEXTO-IDX:1) NOT = SPACE.
002200     IF CV-TEXTO-IDX > 40
002300         MOVE SPACES TO CV-TEXTO-SAIDA
002400         GO TO CV-LIMPA-TEXTO-EXIT.
002500     MOVE SPACES TO CV-TEXTO-TEMP.
002600     MOVE CV-TEXTO-SAIDA(CV-TEXTO-IDX:) TO CV-TEXTO-TEMP.
002700     MOVE CV-TEXTO-TEMP TO CV-TEXTO-SAIDA.
002800 CV-LIMPA-TEXTO-EXIT.
002900     EXIT.
003000
003100 CV-TEXTO-ACHA-INICIO.
003200     ADD 1 TO CV-TEXTO-IDX.
003300
003400******************************************************************
003500*    CV-CONVERTE-VALOR - RETIRA "$", BRANCOS E VIRGULAS DE       *
003600*    MILHAR, ACUMULA OS DIGITOS RESTANTES POR MULTIPLICACAO DE   *
003700*    BASE 10 (SEM USAR UNSTRING NEM FUNCAO INTRINSECA) E APLICA  *
003800*    O SINAL SE HOUVER "-". CAMPO EM BRANCO OU INVALIDO = ZERO -  *
003810*    QUEM CHAMA E QUE EMITE O AVISO, OLHANDO CV-VALOR-ERRO LOGO   *
003820*    APOS O PERFORM (CH-Y2K-16).                                  *
003900******************************************************************
004000 CV-CONVERTE-VALOR.
004100     MOVE 0 TO CV-VALOR-SAIDA.
004200     MOVE 0 TO CV-VALOR-IDX.
004300     MOVE 0 TO CV-VALOR-CASAS-DEC.
004400     MOVE SPACE TO CV-VALOR-SINAL.
004500     MOVE "N" TO CV-VALOR-PONTO-ACHADO.
004600     SET CV-VALOR-OK TO TRUE.
004700     IF CV-VALOR-ENTRADA = SPACES
004800         GO TO CV-CONVERTE-VALOR-EXIT.
004900     PERFORM CV-VALOR-EXAMINA-CARACTER
005000         UNTIL CV-VALOR-IDX >= 18.
005100     IF CV-VALOR-SINAL = "-"
005200         COMPUTE CV-VALOR-SAIDA = CV-VALOR-SAIDA * -1.
005300     IF CV-VALOR-ERRO
005400         MOVE 0 TO CV-VALOR-SAIDA.
005500 CV-CONVERTE-VALOR-EXIT.
005600     EXIT.
005700
005800 CV-VALOR-EXAMINA-CARACTER.
005900     ADD 1 TO CV-VALOR-IDX.
006000     MOVE CV-VALOR-ENTRADA(CV-VALOR-IDX:1) TO CV-VALOR-CARACTER.
006100     IF CV-VALOR-CARACTER = "-"
006200         MOVE "-" TO CV-VALOR-SINAL.
006300     IF CV-VALOR-CARACTER = "."
006400         SET CV-VALOR-APOS-PONTO TO TRUE.
006500     IF CV-VALOR-CARACTER IS DIGITO-VALIDO
006600         MOVE CV-VALOR-CARACTER TO CV-VALOR-DIGITO
006700         PERFORM CV-VALOR-ACUMULA-DIGITO.
006800     IF CV-VALOR-CARACTER NOT = "-"   AND
006900        CV-VALOR-CARACTER NOT = "."   AND
007000        CV-VALOR-CARACTER NOT = "$"   AND
007100        CV-VALOR-CARACTER NOT = ","   AND
007200        CV-VALOR-CARACTER NOT = SPACE AND
007300        CV-VALOR-CARACTER NOT DIGITO-VALIDO
007400         SET CV-VALOR-ERRO TO TRUE.
007600
007700 CV-VALOR-ACUMULA-DIGITO.
007800     IF CV-VALOR-APOS-PONTO
007900         PERFORM CV-VALOR-ACUMULA-DECIMAL
008000     ELSE
008100         COMPUTE CV-VALOR-SAIDA =
008200             (CV-VALOR-SAIDA * 10) + CV-VALOR-DIGITO.
008300
008400 CV-VALOR-ACUMULA-DECIMAL.
008500     ADD 1 TO CV-VALOR-CASAS-DEC.
008600     IF CV-VALOR-CASAS-DEC = 1
008700         COMPUTE CV-VALOR-SAIDA =
008800             CV-VALOR-SAIDA + (CV-VALOR-DIGITO / 10).
008900     IF CV-VALOR-CASAS-DEC = 2
009000         COMPUTE CV-VALOR-SAIDA =
009100             CV-VALOR-SAIDA + (CV-VALOR-DIGITO / 100).
009200
009300******************************************************************
009400*    CV-CONVERTE-DATA - ACEITA DD/MM/AAAA E DD-MM-AAAA (10 POS), *
009500*    E STRINGS DE 8 DIGITOS SEM SEPARADOR, TENTANDO DDMMAAAA     *
009600*    ANTES DE AAAAMMDD (CH-Y10). VALIDA CALENDARIO REAL.         *
009700******************************************************************
009800 CV-CONVERTE-DATA.
009900     SET CV-DATA-OK TO TRUE.
010000     MOVE ZEROS TO CV-DATA-SAIDA.
010100     IF CV-DATA-ENTRADA = SPACES
010200         SET CV-DATA-ERRO TO TRUE
010300         GO TO CV-CONVERTE-DATA-EXIT.
010400     IF CV-DATA-ENTRADA(3:1) = "/" OR CV-DATA-ENTRADA(3:1) = "-"
010500         PERFORM CV-DATA-EXTRAI-SEPARADA
010600         GO TO CV-CONVERTE-DATA-EXIT.
010700     IF CV-DATA-ENTRADA(1:8) NOT NUMERIC
010800         SET CV-DATA-ERRO TO TRUE
010900         GO TO CV-CONVERTE-DATA-EXIT.
011000     PERFORM CV-DATA-TENTA-DDMMAAAA.
011100     IF CV-DATA-OK
011200         GO TO CV-CONVERTE-DATA-EXIT.
011300     PERFORM CV-DATA-TENTA-AAAAMMDD.
011400 CV-CONVERTE-DATA-EXIT.
011500     EXIT.
011600
011700 CV-DATA-EXTRAI-SEPARADA.
011800     IF CV-DATA-ENTRADA(1:2) NOT NUMERIC
011900        OR CV-DATA-ENTRADA(4:2) NOT NUMERIC
012000        OR CV-DATA-ENTRADA(7:4) NOT NUMERIC
012100         SET CV-DATA-ERRO TO TRUE
012200         GO TO CV-DATA-EXTRAI-SEPARADA-EXIT.
012300     MOVE CV-DATA-ENTRADA(1:2) TO CV-DATA-DIA.
012400     MOVE CV-DATA-ENTRADA(4:2) TO CV-DATA-MES.
012500     MOVE CV-DATA-ENTRADA(7:4) TO CV-DATA-ANO.
012600     PERFORM CV-DATA-VALIDA-CALENDARIO.
012700 CV-DATA-EXTRAI-SEPARADA-EXIT.
012800     EXIT.
012900
013000 CV-DATA-TENTA-DDMMAAAA.
013100     MOVE CV-DATA-ENTRADA(1:2) TO CV-DATA-DIA.
013200     MOVE CV-DATA-ENTRADA(3:2) TO CV-DATA-MES.
013300     MOVE CV-DATA-ENTRADA(5:4) TO CV-DATA-ANO.
013400     IF CV-DATA-DIA >= 1 AND CV-DATA-DIA <= 31
013500        AND CV-DATA-MES >= 1 AND CV-DATA-MES <= 12
013600         PERFORM CV-DATA-VALIDA-CALENDARIO
013700     ELSE
013800         SET CV-DATA-ERRO TO TRUE.
013900
014000 CV-DATA-TENTA-AAAAMMDD.
014100     MOVE CV-DATA-ENTRADA(1:4) TO CV-DATA-ANO.
014200     MOVE CV-DATA-ENTRADA(5:2) TO CV-DATA-MES.
014300     MOVE CV-DATA-ENTRADA(7:2) TO CV-DATA-DIA.
014400     PERFORM CV-DATA-VALIDA-CALENDARIO.
014500
014600 CV-DATA-VALIDA-CALENDARIO.
014700     SET CV-DATA-ERRO TO TRUE.
014800     IF CV-DATA-MES < 1 OR CV-DATA-MES > 12
014900         GO TO CV-DATA-VALIDA-CALENDARIO-EXIT.
015000     IF CV-DATA-DIA < 1
015100         GO TO CV-DATA-VALIDA-CALENDARIO-EXIT.
015200     PERFORM CV-DATA-VERIFICA-BISSEXTO.
015300     MOVE CV-DIAS-NO-MES(CV-DATA-MES) TO CV-DATA-MAX-DIA.
015400     IF CV-DATA-MES = 2 AND CV-E-BISSEXTO
015500         MOVE 29 TO CV-DATA-MAX-DIA.
015600     IF CV-DATA-DIA > CV-DATA-MAX-DIA
015700         GO TO CV-DATA-VALIDA-CALENDARIO-EXIT.
015800     SET CV-DATA-OK TO TRUE.
015900     COMPUTE CV-DATA-SAIDA =
016000         (CV-DATA-ANO * 10000) + (CV-DATA-MES * 100) + CV-DATA-DIA.
016100 CV-DATA-VALIDA-CALENDARIO-EXIT.
016200     EXIT.
016300
016400 CV-DATA-VERIFICA-BISSEXTO.
016500     MOVE "N" TO CV-ANO-BISSEXTO.
016600     DIVIDE CV-DATA-ANO BY 4 GIVING CV-DATA-QUOC
016700         REMAINDER CV-DATA-RESTO.
016800     IF CV-DATA-RESTO NOT = 0
016900         GO TO CV-DATA-VERIFICA-BISSEXTO-EXIT.
017000     DIVIDE CV-DATA-ANO BY 100 GIVING CV-DATA-QUOC
017100         REMAINDER CV-DATA-RESTO.
017200     IF CV-DATA-RESTO NOT = 0
017300         MOVE "S" TO CV-ANO-BISSEXTO
017400         GO TO CV-DATA-VERIFICA-BISSEXTO-EXIT.
017500     DIVIDE CV-DATA-ANO BY 400 GIVING CV-DATA-QUOC
017600         REMAINDER CV-DATA-RESTO.
017700     IF CV-DATA-RESTO = 0
017800         MOVE "S" TO CV-ANO-BISSEXTO.
017900 CV-DATA-VERIFICA-BISSEXTO-EXIT.
018000     EXIT.
