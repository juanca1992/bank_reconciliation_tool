000100******************************************************************
000200*    WSPAIR.CPY                                                  *
000300*    LAYOUT DO REGISTRO DE PARES CONCILIADOS (PAIR-REG) - CADA   *
000400*    REGISTRO CASA UM LANCAMENTO DO EXTRATO (MP-BANK-ID) COM UM  *
000500*    LANCAMENTO DO RAZAO (MP-ACC-ID), GRAVADO PELO CASAMENTO     *
000600*    AUTOMATICO (RECON05) OU PELAS ROTINAS DE CASAMENTO MANUAL   *
000700*    (RECON07, RECON08) E CONSULTADO PELA LISTAGEM DE PENDENTES  *
000750*    (RECON09).                                                  *
000800*                                                                 *
000900*    HISTORICO DE ALTERACOES                                     *
001000*    DD/MM/AA  INIC  CHAM       DESCRICAO                        *
001100*    09/02/96  RFM   -          LAYOUT ORIGINAL                  *
001200*    30/01/99  RFM   CH-Y10     RESERVA PARA EXPANSAO FUTURA     *
001300******************************************************************
001400 01  MATCHED-PAIR-REG.
001500     03  MP-BANK-ID                  PIC X(12).
001600     03  MP-ACC-ID                   PIC X(12).
001700     03  MP-ORIGEM                   PIC X(01).
001800         88  MP-ORIGEM-AUTOMATICA    VALUE "A".
001900         88  MP-ORIGEM-MANUAL        VALUE "M".
002000     03  FILLER                      PIC X(05).
